000100*>****************************************************************
000200*>                                                               *
000300*>                 PVHelper   Energy-Balance / Battery            *
000400*>       Lock-step merges every configured LOAD series against    *
000500*>        every configured GENERATION series on their common      *
000600*>       timestamp grid; runs the battery state machine instead    *
000700*>              of the no-battery formulas when configured.       *
000800*>                                                               *
000900*>****************************************************************
001000*>
001100 identification          division.
001200*>===============================
001300*>
001400 program-id.          pv030.
001500 author.              V B Coen FBCS, FIDM, FIDPM.
001600 installation.        Applewood Computers.
001700 date-written.        11/03/1989.
001800 date-compiled.
001900 security.            Copyright (C) 1976-2026, Vincent Bryan Coen.
002000                      Distributed under the GNU General Public License.
002100                      See the file COPYING for details.
002200*>
002300*>**
002400*>    Remarks.            PVHelper step 3 of the job chain.  Opens
002500*>                        every NORMALIZED-OUT-n slot whose
002600*>                        SERIES-CONFIG entry is type L (load) or E
002700*>                        (generation) - up to Prm-Max-Series (6) -
002800*>                        and merges them on timestamp: unlike pv010,
002900*>                        which only ever needs one Sd/Nrm slot open
003000*>                        at a time, this step genuinely needs all 6
003100*>                        slots open together, so the per-slot
003200*>                        open/read/close work is dispatched with the
003300*>                        same GO TO ... DEPENDING ON switch pv004
003400*>                        uses for its function table.  Runs the
003500*>                        no-battery self-use/feed-in/grid-draw
003600*>                        formulas unless BATTERY-CONFIG opens clean,
003700*>                        in which case the battery charge/discharge
003800*>                        state machine runs instead.
003900*>**
004000*>    Version.            1.00 of 24/01/26.
004100*>
004200*>    Called modules.     none.
004300*>**
004400*>    Error messages used.
004500*>                        PV030 No load or no generation series -
004600*>                              balance skipped.
004700*>**
004800*> Changes:
004900*> 11/03/89 vbc -        Written as the old multi-ledger consolidation
005000*>                       run (6 subsidiary ledgers merged onto one
005100*>                       posting date) - the slot-table/GO TO DEPENDING
005200*>                       open-and-prime shape survives from it wholesale.
005300*> 19/07/94 vbc -        Added the third subsidiary book that could be
005400*>                       absent (skip-if-not-found) - same shape as the
005500*>                       load/gen "may be absent" test below.
005600*> 30/11/98 vbc - Y2K review: no 2-digit years held anywhere in this
005700*>                program, no change needed, logged for the audit.
005800*> 24/01/26 vbc - REQ 3330: rebuilt wholesale as pv030, the PVHelper
005900*>                Energy-Balance/Battery-Storage step - old ledger
006000*>                consolidation totals replaced end to end by REQ
006100*>                3330's self-use/feed-in/grid-draw formulas and the
006200*>                battery charge/discharge state machine; only the
006300*>                6-way GO TO DEPENDING slot dispatch and the matched-
006400*>                merge driving loop survive from the ledger version.
006500*>
006600*>*************************************************************************
006700*>
006800*> Copyright Notice.
006900*> ****************
007000*>
007100*> These files and programs are part of the Applewood Computers Accounting
007200*> System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
007300*>
007400*> This program is now free software; you can redistribute it and/or modify it
007500*> under the terms listed here and of the GNU General Public License as
007600*> published by the Free Software Foundation; version 3 and later as revised
007700*> for PERSONAL USAGE ONLY and that includes for use within a business but
007800*> EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
007900*>
008000*> ACAS is distributed in the hope that it will be useful, but WITHOUT
008100*> ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
008200*> FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
008300*> for more details. If it breaks, you own both pieces but I will endeavour
008400*> to fix it, providing you tell me about the problem.
008500*>
008600*>*************************************************************************
008700*>
008800 environment             division.
008900*>===============================
009000*>
009100 copy  "envdiv.cob".
009200 input-output            section.
009300 file-control.
009400 copy "pvsel.cob".
009500*>
009600 data                    division.
009700*>===============================
009800 file section.
009900 copy "pvfd.cob".
010000*>
010100 working-storage section.
010200*>-----------------------
010300 77  Prog-Name           pic x(15) value "PV030 (1.0.00)".
010400 copy "pvfstat.cob".
010500*>
010600*>  One entry per configured series slot (1 thru Prm-Max-Series).
010700*>  Holds the currently-buffered row read ahead of the merge point,
010800*>  same read-ahead trick the old ledger-consolidation run used.
010900*>
011000 01  Ws-Slot-Table.
011100     03  Ws-Slot  occurs 6  indexed by Sx.
011200         05  Ws-Sl-Type           pic x.
011300             88  Ws-Sl-Is-Load        value "L".
011400             88  Ws-Sl-Is-Gen         value "E".
011500         05  Ws-Sl-Date           pic x(10).
011600         05  Ws-Sl-Time           pic x(5).
011700         05  Ws-Sl-Value          pic s9(7)v9(4).
011800         05  Ws-Sl-Eof-Flag       pic x.
011900             88  Ws-Sl-At-Eof         value "Y".
012000         05  Ws-Sl-Match-Flag     pic x.
012100             88  Ws-Sl-Matched        value "Y".
012200         05  filler               pic x(2).
012300*>
012400*>  Raw byte view of one slot's read-ahead row, used only when a
012500*>  slot's file will not open - dropped to the console so support
012600*>  can see exactly what got buffered before the run gave up on it.
012700*>
012800 01  Ws-Slot-Table-Raw  redefines  Ws-Slot-Table.
012900     03  Ws-Slot-Raw-Row  occurs 6  pic x(31).
013000*>
013100 01  Ws-Counters.
013200     03  Ws-Series-Sub        pic 9(2)   binary  value zero.
013300     03  Ws-Nrm-Idx           pic 9(2)   binary  value zero.
013400     03  Ws-Load-Count        pic 9(2)   binary  value zero.
013500     03  Ws-Gen-Count         pic 9(2)   binary  value zero.
013600     03  Ws-Common-Interval-Min pic 9(3) binary  value zero.
013700     03  Ws-Row-Written       pic 9(6)   binary  value zero.
013800     03  Ws-Sub               pic 9      binary  value zero.
013900     03  filler               pic x(4).
014000*>
014100 01  Ws-Merge-Fields.
014200     03  Ws-Min-Stamp.
014300         05  Ws-Min-Date          pic x(10)  value high-values.
014400         05  Ws-Min-Time          pic x(5)   value high-values.
014500     03  Ws-Min-Stamp-R  redefines  Ws-Min-Stamp  pic x(15).
014600     03  Ws-Load-Kw           pic s9(7)v9(4)  value zero.
014700     03  Ws-Gen-Kw            pic s9(7)v9(4)  value zero.
014800     03  Ws-Self-Use-Kw       pic s9(7)v9(4)  value zero.
014900     03  Ws-Feed-In-Kw        pic s9(7)v9(4)  value zero.
015000     03  Ws-Grid-Draw-Kw      pic s9(7)v9(4)  value zero.
015100     03  Ws-Interval-Hours    pic s9v9(4)     value zero.
015200     03  Ws-All-Eof-Flag      pic x           value "N".
015300         88  Ws-All-Eof           value "Y".
015400     03  Ws-No-Series-Flag    pic x           value "N".
015500         88  Ws-No-Usable-Series  value "Y".
015600     03  filler               pic x(4).
015700*>
015800 01  Ws-Battery-Fields.
015900     03  Ws-Battery-Flag      pic x  value "N".
016000         88  Ws-Battery-Active     value "Y".
016100     03  Ws-Soc-Kwh           pic s9(7)v9(4)  value zero.
016200     03  Ws-Free-Cap-Kwh      pic s9(7)v9(4)  value zero.
016300     03  Ws-Pv-For-Load-Kw    pic s9(7)v9(4)  value zero.
016400     03  Ws-Rest-Pv-Kw        pic s9(7)v9(4)  value zero.
016500     03  Ws-Rest-Load-Kw      pic s9(7)v9(4)  value zero.
016600     03  Ws-Batt-Flows.
016700         05  Ws-Charge-Kw         pic s9(7)v9(4)  value zero.
016800         05  Ws-Discharge-Kw      pic s9(7)v9(4)  value zero.
016900     03  Ws-Batt-Flow-Table  redefines  Ws-Batt-Flows.
017000         05  Ws-Batt-Flow     occurs 2  pic s9(7)v9(4).
017100     03  Ws-Stored-Kwh        pic s9(7)v9(4)  value zero.
017200     03  filler               pic x(4).
017300*>
017400 01  Ws-Totals.
017500     03  Ws-Tot-Self-Use      pic s9(9)v9(4)  value zero.
017600     03  Ws-Tot-Feed-In       pic s9(9)v9(4)  value zero.
017700     03  Ws-Tot-Grid-Draw     pic s9(9)v9(4)  value zero.
017800     03  Ws-Tot-Load          pic s9(9)v9(4)  value zero.
017900     03  Ws-Tot-Charged-Kwh   pic s9(9)v9(4)  value zero.
018000     03  Ws-Tot-Discharged-Kwh pic s9(9)v9(4) value zero.
018100     03  Ws-Autarky-Pct       pic s9(3)v9(2)  value zero.
018200     03  Ws-Autarky-Valid-Flag pic x          value "N".
018300         88  Ws-Autarky-Is-Valid  value "Y".
018400     03  filler               pic x(4).
018500*>
018600 01  Error-Messages.
018700     03  PV030-01     pic x(45) value
018800         "PV030 No load or no generation series - balan".
018900     03  PV030-01B    pic x(15) value
019000         "ce skipped".
019100     03  filler               pic x(4).
019200*>
019300 linkage section.
019400*>--------------
019500*>
019600 01  To-Day              pic x(10).
019700 copy "wsnames.cob".
019800 copy "wscall.cob".
019900 copy "wspvprm.cob".
020000*>
020100 procedure  division using PV-Job-Chain-Data
020200                           PV-System-Record
020300                           To-Day
020400                           File-Defs.
020500*>========================================
020600*>
020700 aa000-Main-Line.
020800     move     File-01 to Cfg-File-Name.
020900     open     input Cfg-File.
021000     if       Cfg-File-Status not = "00"
021100              display "PV030 - no SERIES-CONFIG, run abandoned"
021200              go to  zz900-End-Run.
021300*>
021400     perform  Load-One-Slot-Type thru Load-One-Slot-Type-Exit
021500              varying Ws-Series-Sub from 1 by 1
021600              until Ws-Series-Sub > 6 or Cfg-File-Status not = "00".
021700     close    Cfg-File.
021800*>
021900     perform  Open-One-Slot thru Open-One-Slot-Exit
022000              varying Sx from 1 by 1 until Sx > 6.
022100*>
022200     if       Ws-Load-Count = zero or Ws-Gen-Count = zero
022300              move "Y" to Ws-No-Series-Flag
022400              display PV030-01 PV030-01B
022500              go to  zz800-Close-Slots.
022600*>
022700     compute  Ws-Interval-Hours = Ws-Common-Interval-Min / 60.
022800*>
022900     move     File-09 to Bat-File-Name.
023000     open     input Bat-File.
023100     if       Bat-File-Status = "00" and Prm-Battery-Configured
023200              move "Y" to Ws-Battery-Flag
023300              move PVK-Initial-SOC-KWH to Ws-Soc-Kwh
023400     else
023500              close Bat-File.
023600*>
023700     move     File-16 to Bal-File-Name.
023800     open     output Bal-File.
023900*>
024000     perform  Merge-One-Interval thru Merge-One-Interval-Exit
024100              until Ws-All-Eof.
024200*>
024300     close    Bal-File.
024400     if       Ws-Battery-Active
024500              close Bat-File.
024600*>
024700     if       Ws-Tot-Load not = zero
024800              compute Ws-Autarky-Pct rounded =
024900                      Ws-Tot-Self-Use * 100 / Ws-Tot-Load
025000              move "Y" to Ws-Autarky-Valid-Flag
025100     else
025200              move zero to Ws-Autarky-Pct
025300              move "N" to Ws-Autarky-Valid-Flag.
025400*>
025500     perform  Write-Balance-Control.
025600     if       Ws-Battery-Active
025700              perform Write-Battery-Control.
025800*>
025900 zz800-Close-Slots.
026000     perform  Close-One-Slot thru Close-One-Slot-Exit
026100              varying Sx from 1 by 1 until Sx > 6.
026200*>
026300 zz900-End-Run.
026400     move     zero to PVJ-Term-Code.
026500     exit     program.
026600*>
026700*>*******************************************************
026800*>  Load-One-Slot-Type - one pass over SERIES-CONFIG,     *
026900*>          remembering only the type ('L'/'E'/'O') of    *
026950*>          each series slot.                             *
027000*>*******************************************************
027100*>
027200 Load-One-Slot-Type.
027300     read     Cfg-File
027400              at end go to Load-One-Slot-Type-Exit.
027500     set      Sx to Ws-Series-Sub.
027600     move     PVC-Series-Type to Ws-Sl-Type (Sx).
027700 Load-One-Slot-Type-Exit.
027800     exit.
027900*>
028000*>*******************************************************
028100*>  Open-One-Slot - open a load/gen slot's                *
028200*>          NORMALIZED-OUT-n file and read its header plus   *
028300*>          its first row.  Slots typed 'O' or blank, or     *
028400*>          whose file is missing, are left unopened and     *
028450*>          marked EOF.                                      *
028500*>*******************************************************
028600*>
028700 Open-One-Slot.
028800     move     "N" to Ws-Sl-Eof-Flag (Sx).
028900     if       not Ws-Sl-Is-Load (Sx) and not Ws-Sl-Is-Gen (Sx)
029000              move "Y" to Ws-Sl-Eof-Flag (Sx)
029100              go to Open-One-Slot-Exit.
029200*>
029300     if       Ws-Sl-Is-Load (Sx)
029400              add 1 to Ws-Load-Count
029500     else
029600              add 1 to Ws-Gen-Count.
029700*>
029800     compute  Ws-Nrm-Idx = Sx + 9.
029900     go       to  Open-1 Open-2 Open-3
030000                   Open-4 Open-5 Open-6
030100              depending on Sx.
030200     go       to  Open-One-Slot-Exit.
030300*>
030400 Trace-Failed-Open.
030500     display  "PV030 slot " Sx " would not open, raw row was "
030600              Ws-Slot-Raw-Row (Sx).
030700     go       to Open-One-Slot-Exit.
030800*>
030900 Open-1.
031000     move     System-File-Names (Ws-Nrm-Idx) to Nrm1-File-Name.
031100     open     input Nrm-File-1.
031200     if       Nrm1-File-Status not = "00"
031300              move "Y" to Ws-Sl-Eof-Flag (Sx)
031400              go to Trace-Failed-Open.
031500     read     Nrm-File-1.
031600     if       Ws-Common-Interval-Min = zero
031700              move PVN1-Hdr-Interval-Min to Ws-Common-Interval-Min.
031800     read     Nrm-File-1
031900              at end     move "Y" to Ws-Sl-Eof-Flag (Sx)
032000              not at end move PVN1-Date  to Ws-Sl-Date (Sx)
032100                          move PVN1-Time  to Ws-Sl-Time (Sx)
032200                          move PVN1-KW-Value to Ws-Sl-Value (Sx).
032300     go       to  Open-One-Slot-Exit.
032400*>
032500 Open-2.
032600     move     System-File-Names (Ws-Nrm-Idx) to Nrm2-File-Name.
032700     open     input Nrm-File-2.
032800     if       Nrm2-File-Status not = "00"
032900              move "Y" to Ws-Sl-Eof-Flag (Sx)
033000              go to Trace-Failed-Open.
033100     read     Nrm-File-2.
033200     if       Ws-Common-Interval-Min = zero
033300              move PVN2-Hdr-Interval-Min to Ws-Common-Interval-Min.
033400     read     Nrm-File-2
033500              at end     move "Y" to Ws-Sl-Eof-Flag (Sx)
033600              not at end move PVN2-Date  to Ws-Sl-Date (Sx)
033700                          move PVN2-Time  to Ws-Sl-Time (Sx)
033800                          move PVN2-KW-Value to Ws-Sl-Value (Sx).
033900     go       to  Open-One-Slot-Exit.
034000*>
034100 Open-3.
034200     move     System-File-Names (Ws-Nrm-Idx) to Nrm3-File-Name.
034300     open     input Nrm-File-3.
034400     if       Nrm3-File-Status not = "00"
034500              move "Y" to Ws-Sl-Eof-Flag (Sx)
034600              go to Trace-Failed-Open.
034700     read     Nrm-File-3.
034800     if       Ws-Common-Interval-Min = zero
034900              move PVN3-Hdr-Interval-Min to Ws-Common-Interval-Min.
035000     read     Nrm-File-3
035100              at end     move "Y" to Ws-Sl-Eof-Flag (Sx)
035200              not at end move PVN3-Date  to Ws-Sl-Date (Sx)
035300                          move PVN3-Time  to Ws-Sl-Time (Sx)
035400                          move PVN3-KW-Value to Ws-Sl-Value (Sx).
035500     go       to  Open-One-Slot-Exit.
035600*>
035700 Open-4.
035800     move     System-File-Names (Ws-Nrm-Idx) to Nrm4-File-Name.
035900     open     input Nrm-File-4.
036000     if       Nrm4-File-Status not = "00"
036100              move "Y" to Ws-Sl-Eof-Flag (Sx)
036200              go to Trace-Failed-Open.
036300     read     Nrm-File-4.
036400     if       Ws-Common-Interval-Min = zero
036500              move PVN4-Hdr-Interval-Min to Ws-Common-Interval-Min.
036600     read     Nrm-File-4
036700              at end     move "Y" to Ws-Sl-Eof-Flag (Sx)
036800              not at end move PVN4-Date  to Ws-Sl-Date (Sx)
036900                          move PVN4-Time  to Ws-Sl-Time (Sx)
037000                          move PVN4-KW-Value to Ws-Sl-Value (Sx).
037100     go       to  Open-One-Slot-Exit.
037200*>
037300 Open-5.
037400     move     System-File-Names (Ws-Nrm-Idx) to Nrm5-File-Name.
037500     open     input Nrm-File-5.
037600     if       Nrm5-File-Status not = "00"
037700              move "Y" to Ws-Sl-Eof-Flag (Sx)
037800              go to Trace-Failed-Open.
037900     read     Nrm-File-5.
038000     if       Ws-Common-Interval-Min = zero
038100              move PVN5-Hdr-Interval-Min to Ws-Common-Interval-Min.
038200     read     Nrm-File-5
038300              at end     move "Y" to Ws-Sl-Eof-Flag (Sx)
038400              not at end move PVN5-Date  to Ws-Sl-Date (Sx)
038500                          move PVN5-Time  to Ws-Sl-Time (Sx)
038600                          move PVN5-KW-Value to Ws-Sl-Value (Sx).
038700     go       to  Open-One-Slot-Exit.
038800*>
038900 Open-6.
039000     move     System-File-Names (Ws-Nrm-Idx) to Nrm6-File-Name.
039100     open     input Nrm-File-6.
039200     if       Nrm6-File-Status not = "00"
039300              move "Y" to Ws-Sl-Eof-Flag (Sx)
039400              go to Trace-Failed-Open.
039500     read     Nrm-File-6.
039600     if       Ws-Common-Interval-Min = zero
039700              move PVN6-Hdr-Interval-Min to Ws-Common-Interval-Min.
039800     read     Nrm-File-6
039900              at end     move "Y" to Ws-Sl-Eof-Flag (Sx)
040000              not at end move PVN6-Date  to Ws-Sl-Date (Sx)
040100                          move PVN6-Time  to Ws-Sl-Time (Sx)
040200                          move PVN6-KW-Value to Ws-Sl-Value (Sx).
040300 Open-One-Slot-Exit.
040400     exit.
040500*>
040600*>*******************************************************
040700*>  Close-One-Slot - close whichever slots Open-One-Slot    *
040750*>          opened.                                          *
040800*>*******************************************************
040900*>
041000 Close-One-Slot.
041100     go       to  Close-1 Close-2 Close-3
041200                   Close-4 Close-5 Close-6
041300              depending on Sx.
041400     go       to  Close-One-Slot-Exit.
041500*>
041600 Close-1.
041700     if       Nrm1-File-Status = "00" close Nrm-File-1.
041800     go to Close-One-Slot-Exit.
041900 Close-2.
042000     if       Nrm2-File-Status = "00" close Nrm-File-2.
042100     go to Close-One-Slot-Exit.
042200 Close-3.
042300     if       Nrm3-File-Status = "00" close Nrm-File-3.
042400     go to Close-One-Slot-Exit.
042500 Close-4.
042600     if       Nrm4-File-Status = "00" close Nrm-File-4.
042700     go to Close-One-Slot-Exit.
042800 Close-5.
042900     if       Nrm5-File-Status = "00" close Nrm-File-5.
043000     go to Close-One-Slot-Exit.
043100 Close-6.
043200     if       Nrm6-File-Status = "00" close Nrm-File-6.
043300 Close-One-Slot-Exit.
043400     exit.
043500*>
043600*>*******************************************************
043700*>  Merge-One-Interval - one merge point: find the           *
043750*>          earliest buffered timestamp among the slots       *
043800*>          still active, sum LOAD/GEN across every slot      *
043900*>          matching it, run the balance or battery           *
044000*>          formulas, write one BALANCE-OUT row, then read     *
044100*>          the next row for every slot that matched (U3      *
044200*>          step 1, matched sequential merge on timestamp).    *
044400*>*******************************************************
044500*>
044600 Merge-One-Interval.
044700     move     high-values to Ws-Min-Stamp-R.
044800     perform  Track-Min-Timestamp thru Track-Min-Timestamp-Exit
044900              varying Sx from 1 by 1 until Sx > 6.
045000     if       Ws-Min-Stamp-R = high-values
045100              move "Y" to Ws-All-Eof-Flag
045200              go to Merge-One-Interval-Exit.
045300*>
045400     move     zero to Ws-Load-Kw Ws-Gen-Kw.
045500     perform  Sum-One-Matching-Slot thru Sum-One-Matching-Slot-Exit
045600              varying Sx from 1 by 1 until Sx > 6.
045700*>
045800     if       Ws-Battery-Active
045900              perform Battery-Interval thru Battery-Interval-Exit
046000     else
046100              perform No-Battery-Interval thru No-Battery-Interval-Exit.
046200*>
046300     move     Ws-Min-Date        to  PVB-Date.
046400     move     Ws-Min-Time        to  PVB-Time.
046500     move     Ws-Load-Kw         to  PVB-Load-KW.
046600     move     Ws-Gen-Kw          to  PVB-Gen-KW.
046700     move     Ws-Self-Use-Kw     to  PVB-Self-Use-KW.
046800     move     Ws-Feed-In-Kw      to  PVB-Feed-In-KW.
046900     move     Ws-Grid-Draw-Kw    to  PVB-Grid-Draw-KW.
047000     move     Ws-Soc-Kwh         to  PVB-Batt-SOC-KWH.
047100     move     Ws-Charge-Kw       to  PVB-Batt-Charge-KW.
047200     move     Ws-Discharge-Kw    to  PVB-Batt-Discharge-KW.
047300     write    PV-Balance-Record.
047400     add      1 to Ws-Row-Written.
047500*>
047600     add      Ws-Self-Use-Kw     to  Ws-Tot-Self-Use.
047700     add      Ws-Feed-In-Kw      to  Ws-Tot-Feed-In.
047800     add      Ws-Grid-Draw-Kw    to  Ws-Tot-Grid-Draw.
047900     add      Ws-Load-Kw         to  Ws-Tot-Load.
048000*>
048100     perform  Advance-One-Matching-Slot
048150              thru Advance-One-Matching-Slot-Exit
048200              varying Sx from 1 by 1 until Sx > 6.
048300 Merge-One-Interval-Exit.
048400     exit.
048500*>
048600 Track-Min-Timestamp.
048700     if       not Ws-Sl-At-Eof (Sx)
048800              if   Ws-Sl-Date (Sx) < Ws-Min-Date or
048900                  (Ws-Sl-Date (Sx) = Ws-Min-Date and
049000                   Ws-Sl-Time (Sx) < Ws-Min-Time)
049100                   move Ws-Sl-Date (Sx) to Ws-Min-Date
049200                   move Ws-Sl-Time (Sx) to Ws-Min-Time.
049300 Track-Min-Timestamp-Exit.
049400     exit.
049500*>
049600 Sum-One-Matching-Slot.
049700     move     "N" to Ws-Sl-Match-Flag (Sx).
049800     if       not Ws-Sl-At-Eof (Sx) and
049900              Ws-Sl-Date (Sx) = Ws-Min-Date and
050000              Ws-Sl-Time (Sx) = Ws-Min-Time
050100              move "Y" to Ws-Sl-Match-Flag (Sx)
050200              if   Ws-Sl-Is-Load (Sx)
050300                   add Ws-Sl-Value (Sx) to Ws-Load-Kw
050400              else
050500                   add Ws-Sl-Value (Sx) to Ws-Gen-Kw.
050600 Sum-One-Matching-Slot-Exit.
050700     exit.
050800*>
050900 Advance-One-Matching-Slot.
051000     if       Ws-Sl-Matched (Sx)
051100              go to Advance-1 Advance-2 Advance-3
051200                     Advance-4 Advance-5 Advance-6
051300                    depending on Sx.
051400     go       to Advance-One-Matching-Slot-Exit.
051500*>
051600 Advance-1.
051700     read     Nrm-File-1
051800              at end     move "Y" to Ws-Sl-Eof-Flag (Sx)
051900              not at end move PVN1-Date  to Ws-Sl-Date (Sx)
052000                          move PVN1-Time  to Ws-Sl-Time (Sx)
052100                          move PVN1-KW-Value to Ws-Sl-Value (Sx).
052200     go       to Advance-One-Matching-Slot-Exit.
052300 Advance-2.
052400     read     Nrm-File-2
052500              at end     move "Y" to Ws-Sl-Eof-Flag (Sx)
052600              not at end move PVN2-Date  to Ws-Sl-Date (Sx)
052700                          move PVN2-Time  to Ws-Sl-Time (Sx)
052800                          move PVN2-KW-Value to Ws-Sl-Value (Sx).
052900     go       to Advance-One-Matching-Slot-Exit.
053000 Advance-3.
053100     read     Nrm-File-3
053200              at end     move "Y" to Ws-Sl-Eof-Flag (Sx)
053300              not at end move PVN3-Date  to Ws-Sl-Date (Sx)
053400                          move PVN3-Time  to Ws-Sl-Time (Sx)
053500                          move PVN3-KW-Value to Ws-Sl-Value (Sx).
053600     go       to Advance-One-Matching-Slot-Exit.
053700 Advance-4.
053800     read     Nrm-File-4
053900              at end     move "Y" to Ws-Sl-Eof-Flag (Sx)
054000              not at end move PVN4-Date  to Ws-Sl-Date (Sx)
054100                          move PVN4-Time  to Ws-Sl-Time (Sx)
054200                          move PVN4-KW-Value to Ws-Sl-Value (Sx).
054300     go       to Advance-One-Matching-Slot-Exit.
054400 Advance-5.
054500     read     Nrm-File-5
054600              at end     move "Y" to Ws-Sl-Eof-Flag (Sx)
054700              not at end move PVN5-Date  to Ws-Sl-Date (Sx)
054800                          move PVN5-Time  to Ws-Sl-Time (Sx)
054900                          move PVN5-KW-Value to Ws-Sl-Value (Sx).
055000     go       to Advance-One-Matching-Slot-Exit.
055100 Advance-6.
055200     read     Nrm-File-6
055300              at end     move "Y" to Ws-Sl-Eof-Flag (Sx)
055400              not at end move PVN6-Date  to Ws-Sl-Date (Sx)
055500                          move PVN6-Time  to Ws-Sl-Time (Sx)
055600                          move PVN6-KW-Value to Ws-Sl-Value (Sx).
055700 Advance-One-Matching-Slot-Exit.
055800     exit.
055900*>
056000*>*******************************************************
056100*>  No-Battery-Interval - U3 no-battery formulas.           *
056200*>*******************************************************
056300*>
056400 No-Battery-Interval.
056500     if       Ws-Gen-Kw < Ws-Load-Kw
056600              move Ws-Gen-Kw  to  Ws-Self-Use-Kw
056700     else
056800              move Ws-Load-Kw to  Ws-Self-Use-Kw.
056900     compute  Ws-Feed-In-Kw   = Ws-Gen-Kw  - Ws-Self-Use-Kw.
057000     compute  Ws-Grid-Draw-Kw = Ws-Load-Kw - Ws-Self-Use-Kw.
057100     move     zero to Ws-Soc-Kwh Ws-Charge-Kw Ws-Discharge-Kw.
057200 No-Battery-Interval-Exit.
057300     exit.
057400*>
057500*>*******************************************************
057600*>  Battery-Interval - U4 battery charge/discharge state    *
057650*>          machine.                                         *
057700*>*******************************************************
057800*>
057900 Battery-Interval.
058000     move     zero to Ws-Charge-Kw Ws-Discharge-Kw.
058100     if       Ws-Gen-Kw < Ws-Load-Kw
058200              move Ws-Gen-Kw  to  Ws-Pv-For-Load-Kw
058300     else
058400              move Ws-Load-Kw to  Ws-Pv-For-Load-Kw.
058500     compute  Ws-Rest-Pv-Kw   = Ws-Gen-Kw  - Ws-Load-Kw.
058600     if       Ws-Rest-Pv-Kw < zero
058700              move zero to Ws-Rest-Pv-Kw.
058800     compute  Ws-Rest-Load-Kw = Ws-Load-Kw - Ws-Gen-Kw.
058900     if       Ws-Rest-Load-Kw < zero
059000              move zero to Ws-Rest-Load-Kw.
059100*>
059200     if       Ws-Gen-Kw > Ws-Load-Kw
059300              perform Battery-Charge thru Battery-Charge-Exit
059400     else
059500     if       Ws-Load-Kw > Ws-Gen-Kw
059600              perform Battery-Discharge thru Battery-Discharge-Exit
059700     else
059800              move zero to Ws-Feed-In-Kw Ws-Grid-Draw-Kw.
059900*>
060000     compute  Ws-Self-Use-Kw = Ws-Pv-For-Load-Kw + Ws-Discharge-Kw.
060100     perform  Guard-One-Flow thru Guard-One-Flow-Exit
060200              varying Ws-Sub from 1 by 1 until Ws-Sub > 2.
060300 Battery-Interval-Exit.
060400     exit.
060500*>
060600*>  A negative charge or discharge would mean the sizing checks
060700*>  above have a hole in them - guard against posting one to
060800*>  BALANCE-OUT rather than let it through to pv060's totals.
060900*>
061000 Guard-One-Flow.
061100     if       Ws-Batt-Flow (Ws-Sub) < zero
061200              move zero to Ws-Batt-Flow (Ws-Sub).
061300 Guard-One-Flow-Exit.
061400     exit.
061500*>
061600 Battery-Charge.
061700     compute  Ws-Free-Cap-Kwh = PVK-Capacity-KWH - Ws-Soc-Kwh.
061800     move     Ws-Rest-Pv-Kw     to  Ws-Charge-Kw.
061900     if       PVK-Max-Charge-KW < Ws-Charge-Kw
062000              move PVK-Max-Charge-KW to Ws-Charge-Kw.
062100     if       (Ws-Free-Cap-Kwh / Ws-Interval-Hours) < Ws-Charge-Kw
062200              compute Ws-Charge-Kw rounded =
062300                      Ws-Free-Cap-Kwh / Ws-Interval-Hours.
062400     compute  Ws-Stored-Kwh rounded =
062500              Ws-Charge-Kw * Ws-Interval-Hours * PVK-Eff-Pct / 100.
062600     add      Ws-Stored-Kwh to Ws-Soc-Kwh.
062700     add      Ws-Stored-Kwh to Ws-Tot-Charged-Kwh.
062800     compute  Ws-Feed-In-Kw  = Ws-Rest-Pv-Kw - Ws-Charge-Kw.
062900     move     zero to Ws-Grid-Draw-Kw.
063000 Battery-Charge-Exit.
063100     exit.
063200*>
063300 Battery-Discharge.
063400     move     Ws-Rest-Load-Kw   to  Ws-Discharge-Kw.
063500     if       PVK-Max-Discharge-KW < Ws-Discharge-Kw
063600              move PVK-Max-Discharge-KW to Ws-Discharge-Kw.
063700     if       (Ws-Soc-Kwh / Ws-Interval-Hours) < Ws-Discharge-Kw
063800              compute Ws-Discharge-Kw rounded =
063900                      Ws-Soc-Kwh / Ws-Interval-Hours.
064000     compute  Ws-Stored-Kwh rounded = Ws-Discharge-Kw * Ws-Interval-Hours.
064100     subtract Ws-Stored-Kwh from Ws-Soc-Kwh.
064200     add      Ws-Stored-Kwh to Ws-Tot-Discharged-Kwh.
064300     compute  Ws-Grid-Draw-Kw = Ws-Rest-Load-Kw - Ws-Discharge-Kw.
064400     move     zero to Ws-Feed-In-Kw.
064500 Battery-Discharge-Exit.
064600     exit.
064700*>
064800*>*******************************************************
064900*>  Write-Balance-Control / Write-Battery-Control - drop    *
064950*>          the balance/battery totals to PV-CTL for pv060.  *
065100*>*******************************************************
065200*>
065300 Write-Balance-Control.
065400     move     File-21 to Ctl-File-Name.
065500     open     extend Ctl-File.
065600     if       Ctl-File-Status = "35" or Ctl-File-Status = "05"
065700              open output Ctl-File.
065800     move     Prm-Report-Title       to PVQ-Series-Name.
065900     move     "3"                    to PVQ-Stage.
066000     move     Ws-Tot-Self-Use        to PVQ-Bal-Self-Use-Sum.
066100     move     Ws-Tot-Feed-In         to PVQ-Bal-Feed-In-Sum.
066200     move     Ws-Tot-Grid-Draw       to PVQ-Bal-Grid-Draw-Sum.
066300     move     Ws-Tot-Load            to PVQ-Bal-Load-Sum.
066400     move     Ws-Autarky-Pct         to PVQ-Bal-Autarky-Pct.
066500     move     Ws-Autarky-Valid-Flag  to PVQ-Bal-Autarky-Valid.
066600     write    PV-Control-Record.
066700     close    Ctl-File.
066800*>
066900 Write-Battery-Control.
067000     move     File-21 to Ctl-File-Name.
067100     open     extend Ctl-File.
067200     if       Ctl-File-Status = "35" or Ctl-File-Status = "05"
067300              open output Ctl-File.
067400     move     Prm-Report-Title       to PVQ-Series-Name.
067500     move     "4"                    to PVQ-Stage.
067600     move     Ws-Tot-Charged-Kwh     to PVQ-Bat-Charged-KWH.
067700     move     Ws-Tot-Discharged-Kwh  to PVQ-Bat-Discharged-KWH.
067800     move     Ws-Soc-Kwh             to PVQ-Bat-Final-SOC-KWH.
067900     write    PV-Control-Record.
068000     close    Ctl-File.
