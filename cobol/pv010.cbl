000100*>****************************************************************
000200*>                                                               *
000300*>                 PVHelper Series-Loader / ETL                  *
000400*>       Reads one Series-Config record per configured series,   *
000500*>         cleans up its raw measurement file and writes a       *
000600*>            continuous, left-aligned kW series (R3).           *
000700*>                                                               *
000800*>****************************************************************
000900*>
001000 identification          division.
001100*>===============================
001200*>
001300 program-id.          pv010.
001400 author.              V B Coen FBCS, FIDM, FIDPM.
001500 installation.        Applewood Computers.
001600 date-written.        14/06/1985.
001700 date-compiled.
001800 security.            Copyright (C) 1976-2026, Vincent Bryan Coen.
001900                      Distributed under the GNU General Public License.
002000                      See the file COPYING for details.
002100*>
002200*>**
002300*>    Remarks.            PVHelper step 1 of the job chain.  Table
002400*>                        driven over up to Prm-Max-Series configured
002500*>                        series (SERIES-CONFIG), one raw data file
002600*>                        each (SERIES-DATA-n).  Applies invert, offset
002700*>                        shift, drop of bad rows, right-align fix,
002800*>                        row-count check, leap-day removal,
002900*>                        continuity-grid correction, unit conversion
003000*>                        and total/peak scaling, then writes the
003100*>                        normalized series (NORMALIZED-OUT-n) and
003200*>                        drops a control record to PV-CTL for pv060.
003300*>                        Sd-File-1/Nrm-File-1 are re-assigned and
003400*>                        re-opened once per series - only pv030 needs
003500*>                        all 6 slots open at once for the lock-step
003600*>                        merge, this step runs one series at a time.
003700*>**
003800*>    Version.            1.00 of 10/01/26.
003900*>
004000*>    Called modules.     pv004.
004100*>**
004200*>    Error messages used.
004300*>                        PV010 Series skipped - no data file.
004400*>**
004500*> Changes:
004600*> 14/06/85 vbc - Written as the original ledger transaction-cleaning
004700*>                skeleton this step is table-driven from (the
004800*>                Read-And-Build/Continuity-Fix shape borrowed
004900*>                wholesale from the old batch-post validation run).
005000*> 02/02/91 vbc - Added the continuity/grid re-stamp routine after the
005100*>                Northgate site kept sending us short days.
005200*> 30/11/98 vbc - Y2K review: date compares moved onto pv004's binary
005300*>                Date, string compares on dd/mm/yy retired.
005400*> 10/01/26 vbc - REQ 3302: rebuilt wholesale as pv010, the PVHelper
005500*>                Series-Loader - old ledger-post logic replaced end to
005600*>                end with the 13-step ETL REQ 3302 called for (invert/
005700*>                offset/drop/right-align/row-count/leap/continuity/
005800*>                units/scale) - only the aa0nn- top-level section
005850*>                shape and the per-record CALL "pv004" habit survive
005900*>                from the ledger version.
006100*> 15/01/26 vbc - REQ 3305: continuity correction re-done as a single
006200*>                forward pass paired against the expected grid built
006300*>                in Build-Grid - the 2-pass search-and-swap 1st cut timed
006400*>                out on the Northgate 15-min year file.
006500*> 20/01/26 vbc - REQ 3310: target-total scaling now runs before
006600*>                target-peak, per the fix agreed with the site team -
006700*>                was the other way round and site DG-4 got a peak that
006800*>                then drifted off target-total after the peak pass
006850*>                rescaled it again.
006900*> 22/01/26 vbc - REQ 3315: all the row-loops rewritten as PERFORM
007000*>                ... THRU ... VARYING onto their own named
007050*>                detail paragraphs -
007100*>                the in-line PERFORM/END-PERFORM 1st cut got past
007200*>                review but is not how this shop loops.
007300*> 25/01/26 vbc - REQ 3330: local Pv004-WS copy of Pv4-Date-Area was
007400*>                still dd/mm/ccyy order, out of step with pv004 itself
007500*>                once that was corrected to ccyy/mm/dd - re-cut here
007600*>                to match, though this program never touches the
007700*>                sub-fields direct, only A-Date and A-Bin.
007800*>
007900*>*************************************************************************
008000*>
008100*> Copyright Notice.
008200*> ****************
008300*>
008400*> These files and programs are part of the Applewood Computers Accounting
008500*> System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
008600*>
008700*> This program is now free software; you can redistribute it and/or modify it
008800*> under the terms listed here and of the GNU General Public License as
008900*> published by the Free Software Foundation; version 3 and later as revised
009000*> for PERSONAL USAGE ONLY and that includes for use within a business but
009100*> EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
009200*>
009300*> ACAS is distributed in the hope that it will be useful, but WITHOUT
009400*> ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
009500*> FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
009600*> for more details. If it breaks, you own both pieces but I will endeavour
009700*> to fix it, providing you tell me about the problem.
009800*>
009900*>*************************************************************************
010000*>
010100 environment             division.
010200*>===============================
010300*>
010400 copy  "envdiv.cob".
010500 input-output            section.
010600 file-control.
010700 copy "pvsel.cob".
010800*>
010900 data                    division.
011000*>===============================
011100 file section.
011200 copy "pvfd.cob".
011300*>
011400 working-storage section.
011500*>-----------------------
011600 77  Prog-Name           pic x(15) value "PV010 (1.0.00)".
011700 copy "pvfstat.cob".
011800*>
011900*>  Working table of one series' raw/cleaned rows.  40000 gives a
012000*>  full leap year of 15-minute data (366 x 96 = 35136) plus margin.
012100*>
012200 01  Etl-Table.
012300     03  Etl-Row  occurs 40000  indexed by Ex.
012400         05  Et-Date          pic x(10).
012500         05  Et-Time          pic x(5).
012600         05  Et-Value         pic s9(7)v9(4).
012650         05  filler           pic x(1).
012700*>
012800 01  Grid-Table.
012900     03  Grid-Row occurs 40000  indexed by Gx.
013000         05  Gd-Date          pic x(10).
013100         05  Gd-Time          pic x(5).
013150         05  filler           pic x(1).
013200*>
013300 01  Etl-Counts.
013400     03  Ws-Row-Count         pic 9(6)   binary  value zero.
013500     03  Ws-Grid-Count        pic 9(6)   binary  value zero.
013600     03  Ws-Distinct-Dates    pic 9(6)   binary  value zero.
013700     03  Ws-Rows-Expected     pic 9(6)   binary  value zero.
013800     03  Ws-Rows-Actual       pic 9(6)   binary  value zero.
013900     03  Ws-Ctr-Read          pic 9(6)   binary  value zero.
014000     03  Ws-Ctr-Dropped       pic 9(6)   binary  value zero.
014100     03  Ws-Ctr-Leap-Removed  pic 9(6)   binary  value zero.
014200     03  Ws-Ctr-Corrected     pic 9(6)   binary  value zero.
014300     03  Ws-Right-Align-Flag  pic x      value "N".
014400         88  Ws-Was-Right-Aligned  value "Y".
014450     03  filler               pic x(2).
014500*>
014600 01  Ws-Work-Fields.
014700     03  Ws-Series-Sub        pic 9(2)   binary  value zero.
014800     03  Ws-Sub               pic 9(6)   binary  value zero.
014900     03  Ws-Sub2              pic 9(6)   binary  value zero.
015000     03  Ws-Prev-Date         pic x(10)  value spaces.
015100     03  Ws-Steps-Per-Day     pic 9(4)   binary  value zero.
015200     03  Ws-Total-Kw          pic s9(11)v9(4)    value zero.
015300     03  Ws-Total-Kwh         pic s9(11)v9(4)    value zero.
015400     03  Ws-Peak-Kw           pic s9(7)v9(4)     value zero.
015500     03  Ws-Scale-Factor      pic s9(5)v9(6)     value zero.
015600     03  Ws-Interval-Hours    pic s9v9(4)        value zero.
015700     03  Ws-Offset            pic s9(4)          value zero.
015800     03  Ws-Shift-Minutes     pic s9(5) binary   value zero.
015900     03  Ws-New-Sub           pic s9(7)  binary  value zero.
016000     03  Ws-Feb-Mon-Day       pic x(5)   value spaces.
016100     03  Ws-Eof-Flag          pic x      value "N".
016200         88  Ws-Cfg-Eof            value "Y".
016300     03  Ws-Data-Eof-Flag     pic x      value "N".
016400         88  Ws-Data-Eof           value "Y".
016500     03  Ws-No-File-Flag      pic x      value "N".
016600         88  Ws-No-Data-File       value "Y".
016650     03  filler               pic x(2).
016700*>
016800 01  Pv004-WS.
016900     03  Pv4-Function       pic 9.
017000         88  Pv4-Fn-Date-Convert    value 1.
017100         88  Pv4-Fn-Add-Minutes     value 2.
017200         88  Pv4-Fn-Monday-Of-Week  value 3.
017300         88  Pv4-Fn-Leap-Test       value 4.
017400     03  Pv4-Date-Area.
017500         05  A-Date             pic x(10).
017600         05  filler  redefines  A-Date.
017700           07  A-CCYY           pic 9(4).
017800           07  filler           pic x.
017900           07  A-Month          pic 99.
018000           07  filler           pic x.
018100           07  A-Days           pic 99.
018200           07  filler redefines A-CCYY.
018300               09  A-CC         pic 99.
018400               09  A-Year       pic 99.
018500         05  A-Bin              pic s9(9) binary.
018600     03  Pv4-Time-Area.
018700         05  A-Time             pic x(5).
018800         05  filler  redefines  A-Time.
018900           07  A-Hours          pic 99.
019000           07  filler           pic x.
019100           07  A-Mins           pic 99.
019200         05  A-Add-Minutes      pic s9(5) binary.
019300         05  A-Total-Minutes    pic s9(9) binary.
019400     03  Pv4-Leap-Flag          pic x.
019500         88  Pv4-Is-Leap-Year       value "Y".
019600*>
019700 linkage section.
019800*>--------------
019900*>
020000 01  To-Day              pic x(10).
020100 copy "wsnames.cob".
020200 copy "wscall.cob".
020300 copy "wspvprm.cob".
020400*>
020500 procedure  division using PV-Job-Chain-Data
020600                           PV-System-Record
020700                           To-Day
020800                           File-Defs.
020900*>========================================
021000*>
021100 aa000-Main-Line.
021200     move     File-01  to  Cfg-File-Name.
021300     open     input Cfg-File.
021400     if       Cfg-File-Status not = "00"
021500              display "PV010 - no SERIES-CONFIG, run abandoned"
021600              go to  zz900-End-Run.
021700*>
021800     perform  Read-Config thru Read-Config-Exit.
021900*>
022000 aa010-Series-Loop.
022100     if       Ws-Cfg-Eof
022200              go to aa020-Loop-Exit.
022300     add      1 to Ws-Series-Sub.
022400     perform  Load-One-Series thru Load-One-Series-Exit.
022500     perform  Read-Config thru Read-Config-Exit.
022600     go to    aa010-Series-Loop.
022700*>
022800 aa020-Loop-Exit.
022900     close    Cfg-File.
023000*>
023100 zz900-End-Run.
023200     move     zero to PVJ-Term-Code.
023300     exit     program.
023400*>
023500*>*******************************************************
023600*>  Read-Config - read the next Series-Config record     *
023700*>*******************************************************
023800*>
023900 Read-Config.
024000     read     Cfg-File
024100              at end move "Y" to Ws-Eof-Flag.
024200 Read-Config-Exit.
024300     exit.
024400*>
024500*>*******************************************************
024600*>  Load-One-Series - drive one configured series through *
024700*>          the 13-step ETL and write its NORMALIZED-OUT-n*
024800*>*******************************************************
024900*>
025000 Load-One-Series.
025100     move     zero  to  Ws-Row-Count Ws-Ctr-Read Ws-Ctr-Dropped
025200                        Ws-Ctr-Leap-Removed Ws-Ctr-Corrected
025300                        Ws-Distinct-Dates.
025400     move     "N"   to  Ws-Right-Align-Flag Ws-No-File-Flag.
025500     move     spaces to Ws-Prev-Date.
025600*>
025700     if       PVC-Data-File-Name = spaces
025800              display "PV010 Series skipped - no data file - "
025900                       PVC-Series-Name
026000              go to Load-One-Series-Exit.
026100*>
026200     perform  Open-Series-Data.
026300     if       Ws-No-Data-File
026400              go to Load-One-Series-Exit.
026500*>
026600     perform  Read-And-Build thru Read-And-Build-Exit
026700              until Ws-Data-Eof.
026800     close    Sd-File-1.
026900*>
027000     perform  Offset-Shift     thru Offset-Shift-Exit.
027100     perform  Right-Align-Fix  thru Right-Align-Fix-Exit.
027200     perform  Row-Count-Check  thru Row-Count-Check-Exit.
027300     perform  Leap-Day-Removal thru Leap-Day-Removal-Exit.
027400     perform  Row-Count-Check  thru Row-Count-Check-Exit.
027500     perform  Build-Grid       thru Build-Grid-Exit.
027600     perform  Continuity-Fix   thru Continuity-Fix-Exit.
027700     perform  Convert-And-Scale thru Convert-And-Scale-Exit.
027800     perform  Write-Normalized thru Write-Normalized-Exit.
027900     perform  Write-Control-Rec.
028000*>
028100 Load-One-Series-Exit.
028200     exit.
028300*>
028400*>*******************************************************
028500*>  Open-Series-Data - assign the current series' own     *
028600*>          data file to the one shared raw-file slot     *
028650*>          and open it.                                  *
028700*>*******************************************************
028800*>
028900 Open-Series-Data.
029000     move     PVC-Data-File-Name to Sd1-File-Name.
029100     open     input Sd-File-1.
029200     if       Sd1-File-Status not = "00"
029300              display "PV010 - data file not found - "
029400                       PVC-Data-File-Name
029500              move "Y" to Ws-No-File-Flag
029600              go to Open-Series-Data-Exit.
029700     move     "N"      to  Ws-Data-Eof-Flag.
029800 Open-Series-Data-Exit.
029900     exit.
030000*>
030100*>*******************************************************
030200*>  Read-And-Build - read one raw row, apply invert       *
030300*>          (step 3) and drop bad rows (step 6); offset   *
030350*>          (step 4) is applied afterwards over the       *
030400*>          whole table.                                  *
030500*>*******************************************************
030600*>
030700 Read-And-Build.
030800     read     Sd-File-1 into PV-Sd1-Record
030900              at end move "Y" to Ws-Data-Eof-Flag
031000              go to Read-And-Build-Exit.
031100*>
031200     add      1 to Ws-Ctr-Read.
031300*>
031400     if       PVM1-Date = spaces or PVM1-Time = spaces or
031500              PVM1-Value is not numeric
031600              add 1 to Ws-Ctr-Dropped
031700              go to Read-And-Build-Exit.
031800*>
031900     add      1 to Ws-Row-Count.
032000     set      Ex to Ws-Row-Count.
032100     move     PVM1-Date  to  Et-Date (Ex).
032200     move     PVM1-Time  to  Et-Time (Ex).
032300     if       PVC-Invert-Yes
032400              compute Et-Value (Ex) = zero - PVM1-Value
032500     else
032600              move    PVM1-Value to Et-Value (Ex).
032700*>
032800 Read-And-Build-Exit.
032900     exit.
033000*>
033100*>*******************************************************
033200*>  Offset-Shift - offset shift (step 4). Positive N moves*
033300*>          values later; slots with no source value     *
033400*>          left at zero.  Runs right-to-left/left-to-   *
033500*>          right depending on sign so no row is copied  *
033600*>          onto itself before it has been read.         *
033700*>*******************************************************
033800*>
033900 Offset-Shift.
034000     move     PVC-Offset-Intervals to Ws-Offset.
034100     if       Ws-Offset = zero or Ws-Row-Count = zero
034200              go to Offset-Shift-Exit.
034300     if       Ws-Offset > zero
034400              perform Shift-Fwd-Row thru Shift-Fwd-Row-Exit
034500                      varying Ws-Sub from Ws-Row-Count by -1
034600                      until Ws-Sub < 1
034700     else
034800              perform Shift-Back-Row thru Shift-Back-Row-Exit
034900                      varying Ws-Sub from 1 by 1
035000                      until Ws-Sub > Ws-Row-Count.
035100 Offset-Shift-Exit.
035200     exit.
035300*>
035400 Shift-Fwd-Row.
035500     compute  Ws-New-Sub = Ws-Sub - Ws-Offset.
035600     set      Ex to Ws-Sub.
035700     if       Ws-New-Sub > 0
035800              set  Gx to Ws-New-Sub
035900              move Et-Value (Gx) to Et-Value (Ex)
036000     else
036100              move zero to Et-Value (Ex).
036200 Shift-Fwd-Row-Exit.
036300     exit.
036400*>
036500 Shift-Back-Row.
036600     compute  Ws-New-Sub = Ws-Sub - Ws-Offset.
036700     set      Ex to Ws-Sub.
036800     if       Ws-New-Sub <= Ws-Row-Count
036900              set  Gx to Ws-New-Sub
037000              move Et-Value (Gx) to Et-Value (Ex)
037100     else
037200              move zero to Et-Value (Ex).
037300 Shift-Back-Row-Exit.
037400     exit.
037500*>
037600*>*******************************************************
037700*>  Right-Align-Fix - right-aligned interval fix (step 7) *
037800*>          Only triggers on an exact first-time of 00:15 *
037900*>          (15-min series) or 01:00 (60-min series),    *
038000*>          then subtracts one interval off every row's  *
038100*>          stamp, rolling back a day where needed.      *
038200*>*******************************************************
038300*>
038400 Right-Align-Fix.
038500     if       Ws-Row-Count = zero
038600              go to Right-Align-Fix-Exit.
038700     if       not ((PVC-Interval-15-Min and Et-Time (1) = "00:15")
038800                or (PVC-Interval-60-Min and Et-Time (1) = "01:00"))
038900              go to Right-Align-Fix-Exit.
039000*>
039100     move     "Y" to Ws-Right-Align-Flag.
039200     compute  Ws-Shift-Minutes = zero - PVC-Interval-Min.
039300     perform  Align-One-Row thru Align-One-Row-Exit
039400              varying Ws-Sub from 1 by 1 until Ws-Sub > Ws-Row-Count.
039500 Right-Align-Fix-Exit.
039600     exit.
039700*>
039800 Align-One-Row.
039900     set      Ex to Ws-Sub.
040000     move     zero to A-Bin.
040100     move     Et-Date (Ex) to A-Date.
040200     move     1 to Pv4-Function.
040300     call     "pv004" using Pv004-WS.
040400     move     Et-Time (Ex) to A-Time.
040500     move     Ws-Shift-Minutes to A-Add-Minutes.
040600     move     2 to Pv4-Function.
040700     call     "pv004" using Pv004-WS.
040800     move     A-Time to Et-Time (Ex).
040900     move     1 to Pv4-Function.
041000     call     "pv004" using Pv004-WS.
041100     move     A-Date to Et-Date (Ex).
041200 Align-One-Row-Exit.
041300     exit.
041400*>
041500*>*******************************************************
041600*>  Row-Count-Check - row count check (step 8, re-run     *
041650*>          after step 9)                                 *
041700*>*******************************************************
041800*>
041900 Row-Count-Check.
042000     move     zero to Ws-Distinct-Dates.
042100     move     spaces to Ws-Prev-Date.
042200     perform  Count-One-Row thru Count-One-Row-Exit
042300              varying Ws-Sub from 1 by 1 until Ws-Sub > Ws-Row-Count.
042400     compute  Ws-Steps-Per-Day = 1440 / PVC-Interval-Min.
042500     compute  Ws-Rows-Expected =
042600              Ws-Distinct-Dates * Ws-Steps-Per-Day.
042700     move     Ws-Row-Count to Ws-Rows-Actual.
042800     if       Ws-Rows-Expected not = Ws-Rows-Actual
042900              display "PV010 warning - row count " Ws-Rows-Actual
043000                       " expected " Ws-Rows-Expected
043100                       " for " PVC-Series-Name.
043200 Row-Count-Check-Exit.
043300     exit.
043400*>
043500 Count-One-Row.
043600     set      Ex to Ws-Sub.
043700     if       Et-Date (Ex) not = Ws-Prev-Date
043800              add  1 to Ws-Distinct-Dates
043900              move Et-Date (Ex) to Ws-Prev-Date.
044000 Count-One-Row-Exit.
044100     exit.
044200*>
044300*>*******************************************************
044400*>  Leap-Day-Removal - leap-day removal (step 9).  Feb-29 *
044500*>          rows are squeezed out of the table in place.  *
044600*>*******************************************************
044700*>
044800 Leap-Day-Removal.
044900     move     zero to Ws-Sub2.
045000     perform  Squeeze-One-Row thru Squeeze-One-Row-Exit
045100              varying Ws-Sub from 1 by 1 until Ws-Sub > Ws-Row-Count.
045200     move     Ws-Sub2 to Ws-Row-Count.
045300 Leap-Day-Removal-Exit.
045400     exit.
045500*>
045600 Squeeze-One-Row.
045700     set      Ex to Ws-Sub.
045800     move     Et-Date (Ex) (6:5) to Ws-Feb-Mon-Day.
045900     if       Ws-Feb-Mon-Day = "02-29"
046000              add  1 to Ws-Ctr-Leap-Removed
046100     else
046200              add  1 to Ws-Sub2
046300              set  Gx to Ws-Sub2
046400              move Et-Date (Ex)  to Et-Date (Gx)
046500              move Et-Time (Ex)  to Et-Time (Gx)
046600              move Et-Value (Ex) to Et-Value (Gx).
046700 Squeeze-One-Row-Exit.
046800     exit.
046900*>
047000*>*******************************************************
047100*>  Build-Grid - build the expected continuity grid       *
047200*>          (step 10, first half) - min to max timestamp  *
047250*>          stepping by PVC-Interval-Min via repeated     *
047300*>          CALLs to pv004's Add-Minutes entry.           *
047400*>*******************************************************
047600*>
047700 Build-Grid.
047800     move     zero to Ws-Grid-Count.
047900     if       Ws-Row-Count = zero
048000              go to Build-Grid-Exit.
048100     set      Ex to 1.
048200     move     zero to A-Bin.
048300     move     Et-Date (Ex) to A-Date.
048400     move     1 to Pv4-Function.
048500     call     "pv004" using Pv004-WS.
048600     move     Et-Time (Ex) to A-Time.
048700     perform  Grid-Step thru Grid-Step-Exit
048800              varying Ws-Sub from 1 by 1 until Ws-Sub > Ws-Row-Count.
048900 Build-Grid-Exit.
049000     exit.
049100*>
049200 Grid-Step.
049300     add      1 to Ws-Grid-Count.
049400     set      Gx to Ws-Grid-Count.
049500     move     A-Date to Gd-Date (Gx).
049600     move     A-Time to Gd-Time (Gx).
049700     move     PVC-Interval-Min to A-Add-Minutes.
049800     move     2 to Pv4-Function.
049900     call     "pv004" using Pv004-WS.
050000     move     1 to Pv4-Function.
050100     call     "pv004" using Pv004-WS.
050200 Grid-Step-Exit.
050300     exit.
050400*>
050500*>*******************************************************
050600*>  Continuity-Fix - continuity correction (step 10, 2nd  *
050650*>          half).  Single forward pass: each row in turn *
050700*>          takes the grid slot it lines up with; a row   *
050800*>          whose own stamp does not match that slot has  *
050900*>          its stamp REPLACED by the grid's - the row    *
051000*>          order itself is never disturbed.              *
051100*>*******************************************************
051300*>
051400 Continuity-Fix.
051500     perform  Fix-One-Row thru Fix-One-Row-Exit
051600              varying Ws-Sub from 1 by 1
051700              until Ws-Sub > Ws-Row-Count or Ws-Sub > Ws-Grid-Count.
051800 Continuity-Fix-Exit.
051900     exit.
052000*>
052100 Fix-One-Row.
052200     set      Ex to Ws-Sub.
052300     set      Gx to Ws-Sub.
052400     if       Et-Date (Ex) not = Gd-Date (Gx) or
052500              Et-Time (Ex) not = Gd-Time (Gx)
052600              add  1 to Ws-Ctr-Corrected
052700              move Gd-Date (Gx) to Et-Date (Ex)
052800              move Gd-Time (Gx) to Et-Time (Ex).
052900 Fix-One-Row-Exit.
053000     exit.
053100*>
053200*>*******************************************************
053300*>  Convert-And-Scale - unit conversion (step 11) and     *
053350*>          total/peak scaling (step 12, total before     *
053400*>          peak).                                        *
053500*>*******************************************************
053600*>
053700 Convert-And-Scale.
053800     compute  Ws-Interval-Hours = PVC-Interval-Min / 60.
053900     if       PVC-Unit-KWH
054000              perform Convert-One-Row thru Convert-One-Row-Exit
054100                      varying Ws-Sub from 1 by 1
054200                      until Ws-Sub > Ws-Row-Count.
054300*>
054400     move     zero to Ws-Total-Kw Ws-Total-Kwh Ws-Peak-Kw.
054500     perform  Sum-One-Row thru Sum-One-Row-Exit
054600              varying Ws-Sub from 1 by 1 until Ws-Sub > Ws-Row-Count.
054700     compute  Ws-Total-Kwh = Ws-Total-Kw * Ws-Interval-Hours.
054800*>
054900     if       PVC-Target-Total-KWH > zero and Ws-Total-Kwh not = zero
055000              compute Ws-Scale-Factor rounded =
055100                      PVC-Target-Total-KWH / Ws-Total-Kwh
055200              perform Scale-One-Row thru Scale-One-Row-Exit
055300                      varying Ws-Sub from 1 by 1
055400                      until Ws-Sub > Ws-Row-Count
055500              move zero to Ws-Peak-Kw
055600              perform Repeak-One-Row thru Repeak-One-Row-Exit
055700                      varying Ws-Sub from 1 by 1
055800                      until Ws-Sub > Ws-Row-Count.
055900*>
056000     if       PVC-Target-Peak-KW > zero and Ws-Peak-Kw not = zero
056100              compute Ws-Scale-Factor rounded =
056200                      PVC-Target-Peak-KW / Ws-Peak-Kw
056300              perform Scale-One-Row thru Scale-One-Row-Exit
056400                      varying Ws-Sub from 1 by 1
056500                      until Ws-Sub > Ws-Row-Count.
056600 Convert-And-Scale-Exit.
056700     exit.
056800*>
056900 Convert-One-Row.
057000     set      Ex to Ws-Sub.
057100     compute  Et-Value (Ex) rounded = Et-Value (Ex) / Ws-Interval-Hours.
057200 Convert-One-Row-Exit.
057300     exit.
057400*>
057500 Sum-One-Row.
057600     set      Ex to Ws-Sub.
057700     add      Et-Value (Ex) to Ws-Total-Kw.
057800     if       Et-Value (Ex) > Ws-Peak-Kw
057900              move Et-Value (Ex) to Ws-Peak-Kw.
058000 Sum-One-Row-Exit.
058100     exit.
058200*>
058300 Scale-One-Row.
058400     set      Ex to Ws-Sub.
058500     compute  Et-Value (Ex) rounded = Et-Value (Ex) * Ws-Scale-Factor.
058600 Scale-One-Row-Exit.
058700     exit.
058800*>
058900 Repeak-One-Row.
059000     set      Ex to Ws-Sub.
059100     if       Et-Value (Ex) > Ws-Peak-Kw
059200              move Et-Value (Ex) to Ws-Peak-Kw.
059300 Repeak-One-Row-Exit.
059400     exit.
059500*>
059600*>*******************************************************
059700*>  Write-Normalized - write the normalized series        *
059800*>          (step 13) to this series' own NORMALIZED-OUT-n*
059850*>          slot - Nrm-File-1 re-assigned per series      *
059900*>          exactly as Sd-File-1 was in Open-Series-Data. *
060100*>*******************************************************
060200*>
060300 Write-Normalized.
060400     compute  Ws-Sub = Ws-Series-Sub + 9.
060500     move     System-File-Names (Ws-Sub) to Nrm1-File-Name.
060600     open     output Nrm-File-1.
060700     move     "HDR-"           to PVN1-Hdr-Marker.
060800     move     PVC-Series-Name  to PVN1-Hdr-Series-Name.
060900     move     PVC-Series-Type  to PVN1-Hdr-Series-Type.
061000     move     PVC-Interval-Min to PVN1-Hdr-Interval-Min.
061100     write    PV-Nrm1-Header-Record.
061200     perform  Write-One-Row thru Write-One-Row-Exit
061300              varying Ws-Sub from 1 by 1 until Ws-Sub > Ws-Row-Count.
061400     close    Nrm-File-1.
061500 Write-Normalized-Exit.
061600     exit.
061700*>
061800 Write-One-Row.
061900     set      Ex to Ws-Sub.
062000     move     Et-Date (Ex)  to PVN1-Date.
062100     move     Et-Time (Ex)  to PVN1-Time.
062200     move     Et-Value (Ex) to PVN1-KW-Value.
062300     write    PV-Nrm1-Detail-Record.
062400 Write-One-Row-Exit.
062500     exit.
062600*>
062700*>*******************************************************
062800*>  Write-Control-Rec - drop the ETL counts to PV-CTL    *
062850*>          for pv060                                    *
062900*>*******************************************************
063000*>
063100 Write-Control-Rec.
063200     move     File-21 to Ctl-File-Name.
063300     open     extend Ctl-File.
063400     if       Ctl-File-Status = "35" or Ctl-File-Status = "05"
063500              open output Ctl-File.
063600     move     PVC-Series-Name       to PVQ-Series-Name.
063700     move     "1"                   to PVQ-Stage.
063800     move     Ws-Ctr-Read           to PVQ-Etl-Read.
063900     move     Ws-Ctr-Dropped        to PVQ-Etl-Dropped.
064000     move     Ws-Ctr-Leap-Removed   to PVQ-Etl-Leap-Removed.
064100     move     Ws-Ctr-Corrected      to PVQ-Etl-Corrected.
064200     move     Ws-Rows-Expected      to PVQ-Etl-Rows-Expected.
064300     move     Ws-Rows-Actual        to PVQ-Etl-Rows-Actual.
064400     move     Ws-Right-Align-Flag   to PVQ-Etl-Right-Align-Flag.
064500     write    PV-Control-Record.
064600     close    Ctl-File.
