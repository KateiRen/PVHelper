000100*>****************************************************************
000200*>                                                               *
000300*>          Common Environment Division / Special-Names          *
000400*>                For The PVHelper Batch Sub-System              *
000500*>                                                               *
000600*>****************************************************************
000700*>
000800*> 05/01/26 vbc - Created, split off from the individual pv-progs
000900*>                so a change of printer/switch use only touches
001000*>                one place.  Copied in by every pv0nn module.
001100*>
001200 CONFIGURATION SECTION.
001300*>--------------------
001400 SOURCE-COMPUTER.       GENERIC-PC.
001500 OBJECT-COMPUTER.       GENERIC-PC.
001600 SPECIAL-NAMES.
001700     C01                     IS TOP-OF-FORM
001800     CLASS  PV-NUMERIC-CLS   IS "0123456789"
001900     CLASS  PV-ALPHA-CLS     IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002000                                "abcdefghijklmnopqrstuvwxyz"
002100     UPSI-0 ON STATUS IS PV-SW-BATTERY-CFG-PRESENT
002200     UPSI-1 ON STATUS IS PV-SW-TESTING-RUN
002300     UPSI-2 ON STATUS IS PV-SW-PCT-INPUT-PATH.
002400*>
