000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Energy Balance   *
000400*>       File (BALANCE-OUT)                 *
000500*>     Output of pv030 (U3 / U4).           *
000600*>*******************************************
000700*>  File size 105 bytes (REQ 3300's file-layout sheet quotes 111 -
000750*>  kept as designed here, the extra 6 were never accounted for).
000800*>
000900*> THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*>
001100*> 07/01/26 vbc - Created from the old PY-Chk-Record shape, amount
001200*>                occurs table dropped in favour of the 8 named
001300*>                energy/battery columns REQ 3300 called for.
001400*>
001500 01  PV-Balance-Record.
001600     03  PVB-Date                 pic x(10).
001700     03  PVB-Time                 pic x(5).
001800     03  PVB-Load-KW              pic s9(7)v9(4).
001900     03  PVB-Gen-KW               pic s9(7)v9(4).
002000     03  PVB-Self-Use-KW          pic s9(7)v9(4).
002100     03  PVB-Feed-In-KW           pic s9(7)v9(4).
002200     03  PVB-Grid-Draw-KW         pic s9(7)v9(4).
002300     03  PVB-Batt-SOC-KWH         pic s9(7)v9(4).
002400     03  PVB-Batt-Charge-KW       pic s9(7)v9(4).
002500     03  PVB-Batt-Discharge-KW    pic s9(7)v9(4).
002600     03  filler                   pic x(2).
