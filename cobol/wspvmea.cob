000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Raw Measurement   *
000400*>       File (SERIES-DATA-n)                *
000500*>     Chronological, no key.                 *
000600*>*******************************************
000700*>  File size 26 bytes (REQ 3300's note quotes 27 - kept as
000750*>  designed here, the off-by-one was never chased down).
000800*>
000900*> 05/01/26 vbc - Created from old PY-Pay-Transactions-Record.
001000*>
001100 01  PV-Measurement-Record.
001200     03  PVM-Date                 pic x(10).
001300     03  PVM-Time                 pic x(5).
001400     03  PVM-Value                pic s9(7)v9(4).
001500*> date 10 + time 5 + value 11 (zoned, sign over-punched) = 26.
