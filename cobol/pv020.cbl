000100*>****************************************************************
000200*>                                                               *
000300*>                 PVHelper       PV-Simulation                  *
000400*>       Scales the 3 normalised orientation curves (East/South/ *
000500*>        West) up to configured kWp peaks and sums them into    *
000600*>              one generated kW series (R3, type E).            *
000700*>                                                               *
000800*>****************************************************************
000900*>
001000 identification          division.
001100*>===============================
001200*>
001300 program-id.          pv020.
001400 author.              V B Coen FBCS, FIDM, FIDPM.
001500 installation.        Applewood Computers.
001600 date-written.        22/09/1987.
001700 date-compiled.
001800 security.            Copyright (C) 1976-2026, Vincent Bryan Coen.
001900                      Distributed under the GNU General Public License.
002000                      See the file COPYING for details.
002100*>
002200*>**
002300*>    Remarks.            PVHelper step 2 of the job chain (optional -
002400*>                        only run when a site wants a modelled roof
002500*>                        instead of, or alongside, a metered feed).
002600*>                        Reads PV-REFERENCE (1 year, 15-min, 3
002700*>                        normalised orientation curves), scales each
002800*>                        curve to the configured kWp for that face and
002900*>                        sums the three into one simulated series,
003000*>                        written as NORMALIZED-OUT-n same as pv010's
003100*>                        output so pv030/pv050/pv060 cannot tell a
003200*>                        simulated series from a metered one.
003300*>**
003400*>    Version.            1.00 of 22/01/26.
003500*>
003600*>    Called modules.     none.
003700*>**
003800*>    Error messages used.
003900*>                        PV020 Reference file not found.
004000*>                        PV020 Orientation percentages do not sum to
004100*>                              100.
004200*>**
004300*> Changes:
004400*> 22/09/87 vbc - Written as the old solar-loading factor table look-up
004500*>                used to grade roof surveys (occurs-3-orientation table
004600*>                and 2-pass max/scale shape both survive from it).
004700*> 14/03/95 vbc - Table size raised for the year-round 15-min surveys
004800*>                then coming in from the field vans.
004900*> 30/11/98 vbc - Y2K review: no 2-digit years held anywhere in this
005000*>                program, no change needed, logged for the audit.
005100*> 22/01/26 vbc - REQ 3320: rebuilt as pv020, the PVHelper PV-Simulation
005200*>                generator - old roof-survey grading replaced by
005300*>                REQ 3320's kWp scale-and-sum, leap-day removal and
005400*>                yield report; only the occurs-3 table and pass-1/
005450*>                pass-2 paragraph shape survive.
005600*> 23/01/26 vbc - REQ 3321: added the percentage-input alternate entry
005700*>                (total kWp + 3 percentages) for sites that only know
005800*>                their roof split as a percentage, not a kWp each.
005900*>
006000*>*************************************************************************
006100*>
006200*> Copyright Notice.
006300*> ****************
006400*>
006500*> These files and programs are part of the Applewood Computers Accounting
006600*> System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
006700*>
006800*> This program is now free software; you can redistribute it and/or modify it
006900*> under the terms listed here and of the GNU General Public License as
007000*> published by the Free Software Foundation; version 3 and later as revised
007100*> for PERSONAL USAGE ONLY and that includes for use within a business but
007200*> EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
007300*>
007400*> ACAS is distributed in the hope that it will be useful, but WITHOUT
007500*> ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
007600*> FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
007700*> for more details. If it breaks, you own both pieces but I will endeavour
007800*> to fix it, providing you tell me about the problem.
007900*>
008000*>*************************************************************************
008100*>
008200 environment             division.
008300*>===============================
008400*>
008500 copy  "envdiv.cob".
008600 input-output            section.
008700 file-control.
008800 copy "pvsel.cob".
008900*>
009000 data                    division.
009100*>===============================
009200 file section.
009300 copy "pvfd.cob".
009400*>
009500 working-storage section.
009600*>-----------------------
009700 77  Prog-Name           pic x(15) value "PV020 (1.0.00)".
009800 copy "pvfstat.cob".
009900*>
010000*>  One year of 15-minute reference data plus margin (366 x 96).
010100*>
010200 01  Ref-Table.
010300     03  Ref-Row  occurs 40000  indexed by Rx.
010400         05  Rf-Date          pic x(10).
010500         05  Rf-Date-Parts  redefines  Rf-Date.
010600             07  Rf-Day       pic xx.
010700             07  filler       pic x.
010800             07  Rf-Month     pic xx.
010900             07  filler       pic x.
011000             07  Rf-Ccyy      pic x(4).
011100         05  Rf-Time          pic x(5).
011200         05  Rf-Norm  occurs 3.
011300             07  Rf-Norm-Value    pic 9v9(6).
011400         05  Rf-Kw            pic s9(7)v9(4).
011500*>
011600 01  Ref-Idx-Const.
011700     03  Ref-Idx-East        pic 9  value 1.
011800     03  Ref-Idx-South       pic 9  value 2.
011900     03  Ref-Idx-West        pic 9  value 3.
011950     03  filler              pic x(1).
012000*>
012100 01  Ws-Max-By-Orient.
012200     03  Ws-Max-Value  occurs 3    pic 9v9(6)  binary.
012300*>
012400 01  Ws-Factor-By-Orient.
012500     03  Ws-Factor     occurs 3    pic s9(3)v9(6).
012600*>
012700 01  Ws-Kwp-By-Orient.
012800     03  Ws-Kwp        occurs 3    pic s9(5)v99.
012900 01  Ws-Kwp-Named  redefines  Ws-Kwp-By-Orient.
013000     03  Ws-Kwp-East                pic s9(5)v99.
013100     03  Ws-Kwp-South               pic s9(5)v99.
013200     03  Ws-Kwp-West                pic s9(5)v99.
013300*>
013400 01  Ws-Row-Counts.
013500     03  Ws-Row-Count         pic 9(6)   binary  value zero.
013600     03  Ws-Ctr-Leap-Removed  pic 9(6)   binary  value zero.
013650     03  filler               pic x(2).
013700*>
013800 01  Ws-Work-Fields.
013900     03  Ws-Sub               pic 9(6)   binary  value zero.
014000     03  Ws-Sub2              pic 9(6)   binary  value zero.
014100     03  Ws-Oi                pic 9      binary  value zero.
014200     03  Ws-Total-Kwp         pic s9(5)v99        value zero.
014300     03  Ws-Annual-Yield-Kwh  pic s9(9)v99        value zero.
014400     03  Ws-Specific-Yield    pic s9(5)v99        value zero.
014500     03  Ws-Max-Power-Kw      pic s9(7)v9(4)      value zero.
014600     03  Ws-Max-Power-Pct     pic s9(3)v99        value zero.
014700     03  Ws-Pct-Sum           pic s9(3)v99        value zero.
014800     03  Ws-Eof-Flag          pic x      value "N".
014900         88  Ws-Ref-Eof            value "Y".
014950     03  filler               pic x(2).
015000*>
015100*>  One-line run-parameter card, console SYSIN style like pv000's site
015200*>  card - which target series slot this simulation writes to, and
015300*>  either 3 kWp figures direct, or a total kWp with 3 percentages.
015400*>
015500 01  Ws-Parm-Card.
015600     03  Ws-Parm-Series-Sub     pic 9(2).
015700     03  Ws-Parm-Series-Name    pic x(30).
015800     03  Ws-Parm-Path-Flag      pic x.
015900         88  Ws-Parm-Pct-Path       value "P".
016000     03  Ws-Parm-East-Kwp       pic 9(5)v99.
016100     03  Ws-Parm-South-Kwp      pic 9(5)v99.
016200     03  Ws-Parm-West-Kwp       pic 9(5)v99.
016300     03  Ws-Parm-Total-Kwp      pic 9(5)v99.
016400     03  Ws-Parm-East-Pct       pic 9(3)v99.
016500     03  Ws-Parm-South-Pct      pic 9(3)v99.
016600     03  Ws-Parm-West-Pct       pic 9(3)v99.
016700     03  filler  redefines  Ws-Parm-Card.
016800         05  Ws-Parm-Card-64    pic x(64).
016900*>
017000 01  Error-Messages.
017100     03  PV020-01     pic x(35) value
017200         "PV020 Reference file not found".
017300     03  PV020-02     pic x(45) value
017400         "PV020 Orientation percentages do not sum to 100".
017450     03  filler       pic x(2).
017500*>
017600 linkage section.
017700*>--------------
017800*>
017900 01  To-Day              pic x(10).
018000 copy "wsnames.cob".
018100 copy "wscall.cob".
018200 copy "wspvprm.cob".
018300*>
018400 procedure  division using PV-Job-Chain-Data
018500                           PV-System-Record
018600                           To-Day
018700                           File-Defs.
018800*>========================================
018900*>
019000 aa000-Main-Line.
019100     accept   Ws-Parm-Card from console.
019200*>
019300     if       Ws-Parm-Pct-Path
019400              perform Pct-To-Kwp thru Pct-To-Kwp-Exit
019500     else
019600              move Ws-Parm-East-Kwp  to Ws-Kwp-East
019700              move Ws-Parm-South-Kwp to Ws-Kwp-South
019800              move Ws-Parm-West-Kwp  to Ws-Kwp-West.
019900*>
020000     compute  Ws-Total-Kwp = Ws-Kwp (Ref-Idx-East) +
020100                              Ws-Kwp (Ref-Idx-South) +
020200                              Ws-Kwp (Ref-Idx-West).
020300*>
020400     move     File-08 to Ref-File-Name.
020500     open     input Ref-File.
020600     if       Ref-File-Status not = "00"
020700              display PV020-01
020800              move   16 to Return-Code
020900              go to  zz900-End-Run.
021000*>
021100     perform  Read-Reference thru Read-Reference-Exit until Ws-Ref-Eof.
021200     close    Ref-File.
021300*>
021400     perform  Compute-One-Factor thru Compute-One-Factor-Exit
021500              varying Ws-Oi from 1 by 1 until Ws-Oi > 3.
021600*>
021700     perform  Build-One-Row thru Build-One-Row-Exit
021800              varying Ws-Sub from 1 by 1 until Ws-Sub > Ws-Row-Count.
021900*>
022000     perform  Remove-Leap-Day thru Remove-Leap-Day-Exit.
022100*>
022200     move     zero to Ws-Annual-Yield-Kwh Ws-Max-Power-Kw.
022300     perform  Accumulate-One-Row thru Accumulate-One-Row-Exit
022400              varying Ws-Sub from 1 by 1 until Ws-Sub > Ws-Row-Count.
022500     if       Ws-Total-Kwp not = zero
022600              compute Ws-Specific-Yield rounded =
022700                      Ws-Annual-Yield-Kwh / Ws-Total-Kwp
022800              compute Ws-Max-Power-Pct  rounded =
022900                      Ws-Max-Power-Kw * 100 / Ws-Total-Kwp
023000     else
023100              move zero to Ws-Specific-Yield Ws-Max-Power-Pct.
023200*>
023300     perform  Write-Normalized thru Write-Normalized-Exit.
023400     perform  Write-Control-Rec.
023500*>
023600 zz900-End-Run.
023700     move     zero to PVJ-Term-Code.
023800     exit     program.
023900*>
024000*>*******************************************************
024100*>  Pct-To-Kwp - alternate percentage-input entry        *
024150*>          (U2 step 7)                                   *
024200*>*******************************************************
024300*>
024400 Pct-To-Kwp.
024500     compute  Ws-Pct-Sum = Ws-Parm-East-Pct + Ws-Parm-South-Pct
024600                          + Ws-Parm-West-Pct.
024700     if       Ws-Pct-Sum < 99.99 or Ws-Pct-Sum > 100.01
024800              display PV020-02 " - got " Ws-Pct-Sum
024900              move   16 to Return-Code
025000              go to  zz900-End-Run.
025100*>
025200     compute  Ws-Kwp (Ref-Idx-East)  rounded =
025300              Ws-Parm-Total-Kwp * Ws-Parm-East-Pct  / 100.
025400     compute  Ws-Kwp (Ref-Idx-South) rounded =
025500              Ws-Parm-Total-Kwp * Ws-Parm-South-Pct / 100.
025600     compute  Ws-Kwp (Ref-Idx-West)  rounded =
025700              Ws-Parm-Total-Kwp * Ws-Parm-West-Pct  / 100.
025800 Pct-To-Kwp-Exit.
025900     exit.
026000*>
026100*>*******************************************************
026200*>  Read-Reference - pass 1: load the reference curve    *
026300*>          and track the maximum of each orientation    *
026350*>          column.                                       *
026400*>*******************************************************
026500*>
026600 Read-Reference.
026700     read     Ref-File into PV-Reference-Record
026800              at end move "Y" to Ws-Eof-Flag
026900              go to Read-Reference-Exit.
027000*>
027100     add      1 to Ws-Row-Count.
027200     set      Rx to Ws-Row-Count.
027300     move     PVR-Date to Rf-Date (Rx).
027400     move     PVR-Time to Rf-Time (Rx).
027500     perform  Track-One-Column thru Track-One-Column-Exit
027600              varying Ws-Oi from 1 by 1 until Ws-Oi > 3.
027700 Read-Reference-Exit.
027800     exit.
027900*>
028000 Track-One-Column.
028100     move     PVR-Norm-Value (Ws-Oi) to Rf-Norm-Value (Rx, Ws-Oi).
028200     if       PVR-Norm-Value (Ws-Oi) > Ws-Max-Value (Ws-Oi)
028300              move PVR-Norm-Value (Ws-Oi) to Ws-Max-Value (Ws-Oi).
028400 Track-One-Column-Exit.
028500     exit.
028600*>
028700*>*******************************************************
028750*>  Compute-One-Factor - scale factor per orientation    *
028800*>          (U2 step 3): configured kWp over that column *
028900*>          maximum, zero when the column never moved.   *
029000*>*******************************************************
029200*>
029300 Compute-One-Factor.
029400     if       Ws-Max-Value (Ws-Oi) = zero
029500              move zero to Ws-Factor (Ws-Oi)
029600     else
029700              compute Ws-Factor (Ws-Oi) rounded =
029800                      Ws-Kwp (Ws-Oi) / Ws-Max-Value (Ws-Oi).
029900 Compute-One-Factor-Exit.
030000     exit.
030100*>
030200*>*******************************************************
030300*>  Build-One-Row - pass 2: PV-KW = sum of the 3 scaled   *
030400*>          orientation columns (U2 step 4).             *
030500*>*******************************************************
030600*>
030700 Build-One-Row.
030800     set      Rx to Ws-Sub.
030900     compute  Rf-Kw (Rx) rounded =
031000              Rf-Norm-Value (Rx, Ref-Idx-East)  * Ws-Factor (Ref-Idx-East)
031100            + Rf-Norm-Value (Rx, Ref-Idx-South) * Ws-Factor (Ref-Idx-South)
031200            + Rf-Norm-Value (Rx, Ref-Idx-West)  * Ws-Factor (Ref-Idx-West).
031300 Build-One-Row-Exit.
031400     exit.
031500*>
031600*>*******************************************************
031650*>  Remove-Leap-Day - drop Feb-29 rows unconditionally    *
031700*>          (U2 step 5)                                   *
031800*>*******************************************************
031900*>
032000 Remove-Leap-Day.
032100     move     zero to Ws-Sub2.
032200     perform  Squeeze-One-Row thru Squeeze-One-Row-Exit
032300              varying Ws-Sub from 1 by 1 until Ws-Sub > Ws-Row-Count.
032400     move     Ws-Sub2 to Ws-Row-Count.
032500 Remove-Leap-Day-Exit.
032600     exit.
032700*>
032800 Squeeze-One-Row.
032900     set      Rx to Ws-Sub.
033000     if       Rf-Month (Rx) = "02" and Rf-Day (Rx) = "29"
033100              add  1 to Ws-Ctr-Leap-Removed
033200     else
033300              add  1 to Ws-Sub2
033400              move Rf-Date (Rx) to Rf-Date (Ws-Sub2)
033500              move Rf-Time (Rx) to Rf-Time (Ws-Sub2)
033600              move Rf-Kw (Rx)   to Rf-Kw (Ws-Sub2).
033700 Squeeze-One-Row-Exit.
033800     exit.
033900*>
034000*>*******************************************************
034050*>  Accumulate-One-Row - yield report figures (U2 step 6)*
034100*>          annual yield kWh at the 0.25 interval-hours  *
034200*>          of 15-min data, and the maximum power        *
034300*>          reached.                                     *
034400*>*******************************************************
034500*>
034600 Accumulate-One-Row.
034700     set      Rx to Ws-Sub.
034800     compute  Ws-Annual-Yield-Kwh rounded =
034900              Ws-Annual-Yield-Kwh + (Rf-Kw (Rx) * 0.25).
035000     if       Rf-Kw (Rx) > Ws-Max-Power-Kw
035100              move Rf-Kw (Rx) to Ws-Max-Power-Kw.
035200 Accumulate-One-Row-Exit.
035300     exit.
035400*>
035500*>*******************************************************
035550*>  Write-Normalized - write the simulated series as     *
035600*>          NORMALIZED-OUT type E, interval 15, same     *
035700*>          layout pv010 uses.                           *
035800*>*******************************************************
035900*>
036000 Write-Normalized.
036100     compute  Ws-Sub = Ws-Parm-Series-Sub + 9.
036200     move     System-File-Names (Ws-Sub) to Nrm1-File-Name.
036300     open     output Nrm-File-1.
036400     move     "HDR-"                    to PVN1-Hdr-Marker.
036500     move     Ws-Parm-Series-Name       to PVN1-Hdr-Series-Name.
036600     move     "E"                       to PVN1-Hdr-Series-Type.
036700     move     15                        to PVN1-Hdr-Interval-Min.
036800     write    PV-Nrm1-Header-Record.
036900     perform  Write-One-Row thru Write-One-Row-Exit
037000              varying Ws-Sub from 1 by 1 until Ws-Sub > Ws-Row-Count.
037100     close    Nrm-File-1.
037200 Write-Normalized-Exit.
037300     exit.
037400*>
037500 Write-One-Row.
037600     set      Rx to Ws-Sub.
037700     move     Rf-Date (Rx) to PVN1-Date.
037800     move     Rf-Time (Rx) to PVN1-Time.
037900     move     Rf-Kw (Rx)   to PVN1-KW-Value.
038000     write    PV-Nrm1-Detail-Record.
038100 Write-One-Row-Exit.
038200     exit.
038300*>
038400*>*******************************************************
038450*>  Write-Control-Rec - drop the yield totals to PV-CTL  *
038500*>          for pv060                                    *
038600*>*******************************************************
038700*>
038800 Write-Control-Rec.
038900     move     File-21 to Ctl-File-Name.
039000     open     extend Ctl-File.
039100     if       Ctl-File-Status = "35" or Ctl-File-Status = "05"
039200              open output Ctl-File.
039300     move     Ws-Parm-Series-Name    to PVQ-Series-Name.
039400     move     "2"                    to PVQ-Stage.
039500     move     Ws-Annual-Yield-Kwh    to PVQ-Pv-Annual-Yield-KWH.
039600     move     Ws-Specific-Yield      to PVQ-Pv-Specific-Yield.
039700     move     Ws-Max-Power-Kw        to PVQ-Pv-Max-Power-Kw.
039800     move     Ws-Max-Power-Pct       to PVQ-Pv-Max-Power-Pct.
039900     write    PV-Control-Record.
040000     close    Ctl-File.
