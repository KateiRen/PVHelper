000100*>*************************************************************
000200*>                                                            *
000300*>   FILE-CONTROL Select Set For The PVHelper Job-Step Chain  *
000400*>     Copied whole into every pv0nn program's file-control   *
000500*>     paragraph - a program simply never OPENs the files it  *
000600*>     has no business with, same habit as the old ACAS       *
000700*>     wsnames.cob one-list-for-everybody.                    *
000800*>                                                            *
000900*>*************************************************************
001000*>
001100*> 10/01/26 vbc - Created, adapted from the build-cbasic style
001200*>                of select ... assign ws-name ... status ...
001300*>                (dynamic assign, so the run-time path comes
001400*>                from SERIES-CONFIG / the run parameters, not
001500*>                a hard JCL-style DD name).
001600*>
001700     select  Cfg-File     assign       Cfg-File-Name
001800                          organization line sequential
001900                          status       Cfg-File-Status.
002000*>
002100     select  Sd-File-1    assign       Sd1-File-Name
002200                          organization line sequential
002300                          status       Sd1-File-Status.
002400     select  Sd-File-2    assign       Sd2-File-Name
002500                          organization line sequential
002600                          status       Sd2-File-Status.
002700     select  Sd-File-3    assign       Sd3-File-Name
002800                          organization line sequential
002900                          status       Sd3-File-Status.
003000     select  Sd-File-4    assign       Sd4-File-Name
003100                          organization line sequential
003200                          status       Sd4-File-Status.
003300     select  Sd-File-5    assign       Sd5-File-Name
003400                          organization line sequential
003500                          status       Sd5-File-Status.
003600     select  Sd-File-6    assign       Sd6-File-Name
003700                          organization line sequential
003800                          status       Sd6-File-Status.
003900*>
004000     select  Ref-File     assign       Ref-File-Name
004100                          organization line sequential
004200                          status       Ref-File-Status.
004300*>
004400     select  Bat-File     assign       Bat-File-Name
004500                          organization line sequential
004600                          status       Bat-File-Status.
004700*>
004800     select  Nrm-File-1   assign       Nrm1-File-Name
004900                          organization line sequential
005000                          status       Nrm1-File-Status.
005100     select  Nrm-File-2   assign       Nrm2-File-Name
005200                          organization line sequential
005300                          status       Nrm2-File-Status.
005400     select  Nrm-File-3   assign       Nrm3-File-Name
005500                          organization line sequential
005600                          status       Nrm3-File-Status.
005700     select  Nrm-File-4   assign       Nrm4-File-Name
005800                          organization line sequential
005900                          status       Nrm4-File-Status.
006000     select  Nrm-File-5   assign       Nrm5-File-Name
006100                          organization line sequential
006200                          status       Nrm5-File-Status.
006300     select  Nrm-File-6   assign       Nrm6-File-Name
006400                          organization line sequential
006500                          status       Nrm6-File-Status.
006600*>
006700     select  Bal-File     assign       Bal-File-Name
006800                          organization line sequential
006900                          status       Bal-File-Status.
007000*>
007100     select  AggH-File    assign       AggH-File-Name
007200                          organization line sequential
007300                          status       AggH-File-Status.
007400     select  AggW-File    assign       AggW-File-Name
007500                          organization line sequential
007600                          status       AggW-File-Status.
007700     select  AggM-File    assign       AggM-File-Name
007800                          organization line sequential
007900                          status       AggM-File-Status.
008000*>
008100     select  Ctl-File     assign       Ctl-File-Name
008200                          organization line sequential
008300                          status       Ctl-File-Status.
008400*>
008500*>  Print-File is selected by the printing program itself
008600*>  (pv060, pv050), same as pyrgstr/vacprint select their own
008700*>  Print-File rather than share it here - report device/spool
008800*>  choice is a per-program thing at this shop.
008900*>
