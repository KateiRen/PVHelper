000100*>*************************************************************
000200*>                                                            *
000300*>   Dynamic File-Name / File-Status Work Area                *
000400*>     One pair per SELECT in pvsel.cob - copied into         *
000500*>     WORKING-STORAGE by any pv0nn program that also         *
000600*>     copies pvsel.cob / pvfd.cob.  Same trick as             *
000700*>     build-cbasic's IFile-Name / IFile-Status - assign      *
000800*>     the WS item its path, THEN open.                       *
000900*>                                                            *
001000*>*************************************************************
001100*>
001200*> 10/01/26 vbc - Created so pvsel.cob's ASSIGN clauses have
001300*>                somewhere to point - one WS pair per file,
001400*>                Sd/Nrm slots run 1 thru Prm-Max-Series.
001500*>
001600 01  PV-File-Name-Area.
001700     03  Cfg-File-Name        pic x(44).
001800     03  Cfg-File-Status      pic xx     value zero.
001900     03  Ref-File-Name        pic x(44).
002000     03  Ref-File-Status      pic xx     value zero.
002100     03  Bat-File-Name        pic x(44).
002200     03  Bat-File-Status      pic xx     value zero.
002300     03  Bal-File-Name        pic x(44).
002400     03  Bal-File-Status      pic xx     value zero.
002500     03  AggH-File-Name       pic x(44).
002600     03  AggH-File-Status     pic xx     value zero.
002700     03  AggW-File-Name       pic x(44).
002800     03  AggW-File-Status     pic xx     value zero.
002900     03  AggM-File-Name       pic x(44).
003000     03  AggM-File-Status     pic xx     value zero.
003100     03  Ctl-File-Name        pic x(44).
003200     03  Ctl-File-Status      pic xx     value zero.
003300*>
003400*>  ASSIGN TO cannot take a subscripted item, so the 6 load/gen
003500*>  slots each need their own scalar name/status pair - clumsy
003600*>  but that is the price of a compile-time FD.
003700*>
003800     03  Sd1-File-Name        pic x(44).
003900     03  Sd1-File-Status      pic xx     value zero.
004000     03  Sd2-File-Name        pic x(44).
004100     03  Sd2-File-Status      pic xx     value zero.
004200     03  Sd3-File-Name        pic x(44).
004300     03  Sd3-File-Status      pic xx     value zero.
004400     03  Sd4-File-Name        pic x(44).
004500     03  Sd4-File-Status      pic xx     value zero.
004600     03  Sd5-File-Name        pic x(44).
004700     03  Sd5-File-Status      pic xx     value zero.
004800     03  Sd6-File-Name        pic x(44).
004900     03  Sd6-File-Status      pic xx     value zero.
005000*>
005100     03  Nrm1-File-Name       pic x(44).
005200     03  Nrm1-File-Status     pic xx     value zero.
005300     03  Nrm2-File-Name       pic x(44).
005400     03  Nrm2-File-Status     pic xx     value zero.
005500     03  Nrm3-File-Name       pic x(44).
005600     03  Nrm3-File-Status     pic xx     value zero.
005700     03  Nrm4-File-Name       pic x(44).
005800     03  Nrm4-File-Status     pic xx     value zero.
005900     03  Nrm5-File-Name       pic x(44).
006000     03  Nrm5-File-Status     pic xx     value zero.
006100     03  Nrm6-File-Name       pic x(44).
006200     03  Nrm6-File-Status     pic xx     value zero.
006300*>
006400     03  WS-Slot-Sub          binary-short value zero.
006450     03  filler               pic x(2).
