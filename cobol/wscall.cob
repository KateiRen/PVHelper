000100*>*******************************************
000200*>                                          *
000300*>  Job-Step Chaining Linkage Block         *
000400*>     (passed USING into every pv0nn       *
000500*>     program, whether cron'd or called     *
000600*>     from the batch scheduler menu).       *
000700*>*******************************************
000800*> 20/01/26 vbc - REQ 3300: built for the pv0nn chain from the old
000900*>                py0nn calling-linkage shape - same idea, PV- names
001000*>                so it reads as ours and not payroll's.
001100*> 21/01/26 vbc - PVJ-Args carries whatever the scheduler menu or
001200*>                the cron stanza wants a downstream step to see -
001300*>                position, not name, is what a called program keys
001400*>                off of.
001500*> 22/01/26 vbc - REQ 3315: widened PVJ-Term-Code to 2 digits: one
001600*>                digit was not enough once the retry-count values
001700*>                came into use alongside the plain 0/1 completion
001800*>                codes.
001900*>
002000 01  PV-Job-Chain-Data.
002100     03  PVJ-Called          pic x(8).
002200     03  PVJ-Caller          pic x(8).
002300     03  PVJ-Del-Link        pic x(8).
002400     03  PVJ-Term-Code       pic 99.
002500     03  PVJ-Process-Func    pic 9.
002600     03  PVJ-Sub-Function    pic 9.
002700     03  PVJ-Args            pic x(13).
