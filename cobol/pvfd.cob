000100*>*************************************************************
000200*>                                                            *
000300*>   FD Set For The PVHelper Job-Step Chain                   *
000400*>     Pairs each pvsel.cob SELECT with its wspvXXX.cob        *
000500*>     record layout.  Sd/Nrm/Agg slots reuse one record       *
000600*>     copybook several times over via COPY ... REPLACING -    *
000700*>     every field name is renamed per slot, not just the      *
000800*>     01-level record name, since pv030/pv060 need more than  *
000900*>     one slot open at once and a bare COPY REPLACING of the  *
001000*>     record name only leaves the elementary names colliding. *
001100*>                                                            *
001200*>*************************************************************
001300*>
001400*> 10/01/26 vbc - Created.
001500*> 24/01/26 vbc - REQ 3330: pv030 needs up to 6 NORMALIZED-OUT
001600*>                slots and pv060 needs all 3 AGG-OUT slots open
001700*>                together - re-cut every REPLACING clause below
001800*>                to rename the elementary field names as well as
001900*>                the record name, one clean prefix per slot.
002000*>
002100 fd  Cfg-File.
002200 copy "wspvcfg.cob".
002300*>
002400 fd  Sd-File-1.
002500 copy "wspvmea.cob" replacing PV-Measurement-Record by PV-Sd1-Record
002600                              PVM-Date  by  PVM1-Date
002700                              PVM-Time  by  PVM1-Time
002800                              PVM-Value by  PVM1-Value.
002900 fd  Sd-File-2.
003000 copy "wspvmea.cob" replacing PV-Measurement-Record by PV-Sd2-Record
003100                              PVM-Date  by  PVM2-Date
003200                              PVM-Time  by  PVM2-Time
003300                              PVM-Value by  PVM2-Value.
003400 fd  Sd-File-3.
003500 copy "wspvmea.cob" replacing PV-Measurement-Record by PV-Sd3-Record
003600                              PVM-Date  by  PVM3-Date
003700                              PVM-Time  by  PVM3-Time
003800                              PVM-Value by  PVM3-Value.
003900 fd  Sd-File-4.
004000 copy "wspvmea.cob" replacing PV-Measurement-Record by PV-Sd4-Record
004100                              PVM-Date  by  PVM4-Date
004200                              PVM-Time  by  PVM4-Time
004300                              PVM-Value by  PVM4-Value.
004400 fd  Sd-File-5.
004500 copy "wspvmea.cob" replacing PV-Measurement-Record by PV-Sd5-Record
004600                              PVM-Date  by  PVM5-Date
004700                              PVM-Time  by  PVM5-Time
004800                              PVM-Value by  PVM5-Value.
004900 fd  Sd-File-6.
005000 copy "wspvmea.cob" replacing PV-Measurement-Record by PV-Sd6-Record
005100                              PVM-Date  by  PVM6-Date
005200                              PVM-Time  by  PVM6-Time
005300                              PVM-Value by  PVM6-Value.
005400*>
005500 fd  Ref-File.
005600 copy "wspvref.cob".
005700*>
005800 fd  Bat-File.
005900 copy "wspvbat.cob".
006000*>
006100 fd  Nrm-File-1.
006200 copy "wspvnrm.cob" replacing PV-Norm-Detail-Record by PV-Nrm1-Detail-Record
006300                              PV-Norm-Header-Record by PV-Nrm1-Header-Record
006400                              PVN-Date              by PVN1-Date
006500                              PVN-Time              by PVN1-Time
006600                              PVN-KW-Value          by PVN1-KW-Value
006700                              PVN-Hdr-Marker        by PVN1-Hdr-Marker
006800                              PVN-Hdr-Series-Name   by PVN1-Hdr-Series-Name
006900                              PVN-Hdr-Series-Type   by PVN1-Hdr-Series-Type
007000                              PVN-Hdr-Interval-Min  by PVN1-Hdr-Interval-Min.
007100 fd  Nrm-File-2.
007200 copy "wspvnrm.cob" replacing PV-Norm-Detail-Record by PV-Nrm2-Detail-Record
007300                              PV-Norm-Header-Record by PV-Nrm2-Header-Record
007400                              PVN-Date              by PVN2-Date
007500                              PVN-Time              by PVN2-Time
007600                              PVN-KW-Value          by PVN2-KW-Value
007700                              PVN-Hdr-Marker        by PVN2-Hdr-Marker
007800                              PVN-Hdr-Series-Name   by PVN2-Hdr-Series-Name
007900                              PVN-Hdr-Series-Type   by PVN2-Hdr-Series-Type
008000                              PVN-Hdr-Interval-Min  by PVN2-Hdr-Interval-Min.
008100 fd  Nrm-File-3.
008200 copy "wspvnrm.cob" replacing PV-Norm-Detail-Record by PV-Nrm3-Detail-Record
008300                              PV-Norm-Header-Record by PV-Nrm3-Header-Record
008400                              PVN-Date              by PVN3-Date
008500                              PVN-Time              by PVN3-Time
008600                              PVN-KW-Value          by PVN3-KW-Value
008700                              PVN-Hdr-Marker        by PVN3-Hdr-Marker
008800                              PVN-Hdr-Series-Name   by PVN3-Hdr-Series-Name
008900                              PVN-Hdr-Series-Type   by PVN3-Hdr-Series-Type
009000                              PVN-Hdr-Interval-Min  by PVN3-Hdr-Interval-Min.
009100 fd  Nrm-File-4.
009200 copy "wspvnrm.cob" replacing PV-Norm-Detail-Record by PV-Nrm4-Detail-Record
009300                              PV-Norm-Header-Record by PV-Nrm4-Header-Record
009400                              PVN-Date              by PVN4-Date
009500                              PVN-Time              by PVN4-Time
009600                              PVN-KW-Value          by PVN4-KW-Value
009700                              PVN-Hdr-Marker        by PVN4-Hdr-Marker
009800                              PVN-Hdr-Series-Name   by PVN4-Hdr-Series-Name
009900                              PVN-Hdr-Series-Type   by PVN4-Hdr-Series-Type
010000                              PVN-Hdr-Interval-Min  by PVN4-Hdr-Interval-Min.
010100 fd  Nrm-File-5.
010200 copy "wspvnrm.cob" replacing PV-Norm-Detail-Record by PV-Nrm5-Detail-Record
010300                              PV-Norm-Header-Record by PV-Nrm5-Header-Record
010400                              PVN-Date              by PVN5-Date
010500                              PVN-Time              by PVN5-Time
010600                              PVN-KW-Value          by PVN5-KW-Value
010700                              PVN-Hdr-Marker        by PVN5-Hdr-Marker
010800                              PVN-Hdr-Series-Name   by PVN5-Hdr-Series-Name
010900                              PVN-Hdr-Series-Type   by PVN5-Hdr-Series-Type
011000                              PVN-Hdr-Interval-Min  by PVN5-Hdr-Interval-Min.
011100 fd  Nrm-File-6.
011200 copy "wspvnrm.cob" replacing PV-Norm-Detail-Record by PV-Nrm6-Detail-Record
011300                              PV-Norm-Header-Record by PV-Nrm6-Header-Record
011400                              PVN-Date              by PVN6-Date
011500                              PVN-Time              by PVN6-Time
011600                              PVN-KW-Value          by PVN6-KW-Value
011700                              PVN-Hdr-Marker        by PVN6-Hdr-Marker
011800                              PVN-Hdr-Series-Name   by PVN6-Hdr-Series-Name
011900                              PVN-Hdr-Series-Type   by PVN6-Hdr-Series-Type
012000                              PVN-Hdr-Interval-Min  by PVN6-Hdr-Interval-Min.
012100*>
012200 fd  Bal-File.
012300 copy "wspvbal.cob".
012400*>
012500 fd  AggH-File.
012600 copy "wspvagg.cob" replacing PV-Agg-Detail-Record by PV-AggH-Detail-Record
012700                              PV-Agg-Header-Record by PV-AggH-Header-Record
012800                              PVA-Period-Start      by PVAH-Period-Start
012900                              PVA-Mean-KW           by PVAH-Mean-KW
013000                              PVA-Count             by PVAH-Count
013100                              PVA-Hdr-Marker        by PVAH-Hdr-Marker
013200                              PVA-Hdr-Series-Name   by PVAH-Hdr-Series-Name
013300                              PVA-Hdr-Resolution    by PVAH-Hdr-Resolution
013370                              PVA-Res-Hourly         by PVAH-Res-Hourly
013380                              PVA-Res-Weekly         by PVAH-Res-Weekly
013390                              PVA-Res-Monthly        by PVAH-Res-Monthly
013400                              PVA-Hdr-Period-Count  by PVAH-Hdr-Period-Count.
013500 fd  AggW-File.
013600 copy "wspvagg.cob" replacing PV-Agg-Detail-Record by PV-AggW-Detail-Record
013700                              PV-Agg-Header-Record by PV-AggW-Header-Record
013800                              PVA-Period-Start      by PVAW-Period-Start
013900                              PVA-Mean-KW           by PVAW-Mean-KW
014000                              PVA-Count             by PVAW-Count
014100                              PVA-Hdr-Marker        by PVAW-Hdr-Marker
014200                              PVA-Hdr-Series-Name   by PVAW-Hdr-Series-Name
014300                              PVA-Hdr-Resolution    by PVAW-Hdr-Resolution
014370                              PVA-Res-Hourly         by PVAW-Res-Hourly
014380                              PVA-Res-Weekly         by PVAW-Res-Weekly
014390                              PVA-Res-Monthly        by PVAW-Res-Monthly
014400                              PVA-Hdr-Period-Count  by PVAW-Hdr-Period-Count.
014500 fd  AggM-File.
014600 copy "wspvagg.cob" replacing PV-Agg-Detail-Record by PV-AggM-Detail-Record
014700                              PV-Agg-Header-Record by PV-AggM-Header-Record
014800                              PVA-Period-Start      by PVAM-Period-Start
014900                              PVA-Mean-KW           by PVAM-Mean-KW
015000                              PVA-Count             by PVAM-Count
015100                              PVA-Hdr-Marker        by PVAM-Hdr-Marker
015200                              PVA-Hdr-Series-Name   by PVAM-Hdr-Series-Name
015300                              PVA-Hdr-Resolution    by PVAM-Hdr-Resolution
015370                              PVA-Res-Hourly         by PVAM-Res-Hourly
015380                              PVA-Res-Weekly         by PVAM-Res-Weekly
015390                              PVA-Res-Monthly        by PVAM-Res-Monthly
015400                              PVA-Hdr-Period-Count  by PVAM-Hdr-Period-Count.
015500*>
015600 fd  Ctl-File.
015700 copy "wspvctl.cob".
015800*>
