000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For The PV Control / *
000400*>   Audit File (PV-CTL)                    *
000500*>     Uses PVQ-Series-Name as key - one    *
000600*>     record written per series per stage. *
000700*>     Internal to the run - carries ETL,   *
000800*>     balance and battery totals forward   *
000900*>     to pv060 for the printed report,     *
001000*>     same job the old Company-History     *
001100*>     file did for QTD/YTD payroll totals. *
001200*>*******************************************
001300*>  File size 233 bytes.
001400*>
001500*> THESE FIELD DEFINITIONS MAY NEED CHANGING
001600*>
001700*> 08/01/26 vbc - Created from old PY-Comp-Hist-Record, QTD/YTD
001800*>                blocks replaced by ETL / Balance / Battery blocks.
001900*> 15/01/26 vbc - Added Pvq-Stage so pv010/pv030/pv050 can each drop
002000*>                their own record without clobbering the others.
002100*>
002200 01  PV-Control-Record.
002300     03  PVQ-Series-Name           pic x(30).
002400     03  PVQ-Stage                 pic x.
002500         88  PVQ-Stage-ETL             value "1".
002600         88  PVQ-Stage-Balance         value "3".
002700         88  PVQ-Stage-Battery         value "4".
002800         88  PVQ-Stage-PV-Sim          value "2".
002900*>
003000     03  PVQ-ETL-Counts.
003100         05  PVQ-Etl-Read              pic 9(6)   comp.
003200         05  PVQ-Etl-Dropped           pic 9(6)   comp.
003300         05  PVQ-Etl-Leap-Removed      pic 9(6)   comp.
003400         05  PVQ-Etl-Corrected         pic 9(6)   comp.
003500         05  PVQ-Etl-Rows-Expected     pic 9(6)   comp.
003600         05  PVQ-Etl-Rows-Actual       pic 9(6)   comp.
003700         05  PVQ-Etl-Right-Align-Flag  pic x.
003800             88  PVQ-Etl-Was-Right-Aligned value "Y".
003900*>
004000     03  PVQ-Balance-Totals             comp-3.
004100         05  PVQ-Bal-Self-Use-Sum      pic s9(9)v9(4).
004200         05  PVQ-Bal-Feed-In-Sum       pic s9(9)v9(4).
004300         05  PVQ-Bal-Grid-Draw-Sum     pic s9(9)v9(4).
004400         05  PVQ-Bal-Load-Sum          pic s9(9)v9(4).
004500         05  PVQ-Bal-Autarky-Pct       pic s9(3)v9(2).
004600         05  PVQ-Bal-Autarky-Valid     pic x.
004700             88  PVQ-Autarky-Is-Valid      value "Y".
004800*>
004900     03  PVQ-Battery-Totals             comp-3.
005000         05  PVQ-Bat-Charged-KWH       pic s9(9)v9(4).
005100         05  PVQ-Bat-Discharged-KWH    pic s9(9)v9(4).
005200         05  PVQ-Bat-Final-SOC-KWH     pic s9(7)v9(4).
005300*>
005400     03  PVQ-PV-Sim-Totals              comp-3.
005500         05  PVQ-Pv-Annual-Yield-KWH   pic s9(9)v9(2).
005600         05  PVQ-Pv-Specific-Yield     pic s9(5)v9(2).
005700         05  PVQ-Pv-Max-Power-Kw       pic s9(7)v9(4).
005800         05  PVQ-Pv-Max-Power-Pct      pic s9(3)v9(2).
005900*>
006000     03  filler                    pic x(8).
