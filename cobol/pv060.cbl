000100*>****************************************************************
000200*>                                                               *
000300*>                 PVHelper   Statistics / Report                *
000400*>       Last step of the job chain.  Re-walks every configured  *
000500*>        series once more for its own native/hourly/weekly/     *
000600*>       monthly statistics, makes one pass of BALANCE-OUT for   *
000700*>        the whole-run balance figures, and pulls the ETL,      *
000800*>          PV-Sim, balance and battery totals PV-CTL carries    *
000900*>            forward, to print the one summary report.          *
001000*>                                                               *
001100*>****************************************************************
001200*>
001300identification          division.
001400*>===============================
001500*>
001600program-id.          pv060.
001700author.              V B Coen FBCS, FIDM, FIDPM.
001800installation.        Applewood Computers.
001900date-written.        14/09/1991.
002000date-compiled.
002100security.            Copyright (C) 1976-2026, Vincent Bryan Coen.
002200                     Distributed under the GNU General Public License.
002300                     See the file COPYING for details.
002400*>
002500*>**
002600*>    Remarks.            PVHelper step 6 (final) of the job chain.
002700*>                        Builds the printed summary report - one
002800*>                        section per configured series (header, ETL
002900*>                        counts, native/hourly/weekly/monthly stats),
003000*>                        followed by the whole-run balance section,
003100*>                        the battery section when BATTERY-CONFIG was
003200*>                        present, and the strongest-month/strongest-
003300*>                        week section for the first configured series
003400*>                        (SERIES-CONFIG carries no "this one is the
003500*>                        reference series" flag, so the first record
003600*>                        configured is used - the same convention
003700*>                        pv030 uses to settle its
003800*>                        common grid interval off the first slot that
003900*>                        opens clean).  Uses Report Writer, the same
004000*>                        facility payroll-pyrgstr always used for its
004100*>                        register, but driven from plain numbered
004200*>                        paragraphs, not that program's screen-sizing
004300*>                        loop - there is no operator sat over this run.
004400*>**
004500*>    Version.            1.00 of 25/01/26.
004600*>
004700*>    Called modules.     none.
004800*>**
004900*>    Error messages used.
005000*>                        PV060 No SERIES-CONFIG - report abandoned.
005100*>                        PV060 No PV-CTL file - ETL/Balance/Battery
005200*>                              figures on the report will print zero.
005300*>**
005400*> Changes:
005500*> 14/09/91 vbc -        Written as the old month-end management
005600*>                       summary print (payroll-pyrgstr) - the RD/
005700*>                       heading/detail Report Writer shape below
005800*>                       survives from it wholesale.
005900*> 03/02/93 vbc -        Added the control-footing "grand total" group,
006000*>                       requested by J. Meacham so the last page always
006100*>                       carries a run total even when paginated.
006200*> 30/11/98 vbc - Y2K review: no 2-digit years held anywhere in this
006300*>                program, no change needed, logged for the audit.
006400*> 25/01/26 vbc - REQ 3330: rebuilt wholesale as pv060, the PVHelper
006500*>                Statistics/Report step - old QTD/YTD payroll columns
006600*>                replaced end to end by REQ 3330's per-series stat
006700*>                blocks, balance/battery sections and strongest-
006800*>                period section; only the RD/page-heading/detail-
006900*>                group Report Writer shape and the numbered-paragraph
007000*>                driving style survive from the payroll register.
007100*> 26/01/26 vbc - REQ 3331: selprint.cob/print-spool-command.cob, the
007200*>                two copybooks the old register used for its Print-
007300*>                File SELECT and its CUPS spool call, are not part of
007400*>                this shop's library - Print-File is selected inline
007500*>                below instead, plain sequential, no spool command.
007550*> 26/01/26 vbc - REQ 3332: Ws-Ctl-Row had no slot for the max-
007560*>                power percentage pv020 already computes and
007570*>                writes to PV-CTL - Store-Ctl-Row was dropping it
007580*>                on the floor, so Print-Pvsim never had it to
007590*>                print.  Added Wq-Pv-Max-Power-Pct, wired it
007600*>                through Store-Ctl-Row and Print-Pvsim, and gave
007610*>                Rpt-Pvsim-Detail a second line for it.
007620*>
007700*>*************************************************************************
007800*>
007900*> Copyright Notice.
008000*> ****************
008100*>
008200*> These files and programs are part of the Applewood Computers Accounting
008300*> System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
008400*>
008500*> This program is now free software; you can redistribute it and/or modify it
008600*> under the terms listed here and of the GNU General Public License as
008700*> published by the Free Software Foundation; version 3 and later as revised
008800*> for PERSONAL USAGE ONLY and that includes for use within a business but
008900*> EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
009000*>
009100*> ACAS is distributed in the hope that it will be useful, but WITHOUT
009200*> ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
009300*> FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
009400*> for more details. If it breaks, you own both pieces but I will endeavour
009500*> to fix it, providing you tell me about the problem.
009600*>
009700*>*************************************************************************
009800*>
009900environment             division.
010000*>===============================
010100*>
010200copy  "envdiv.cob".
010300input-output            section.
010400file-control.
010500copy "pvsel.cob".
010600*>
010700*>  Print-File is this program's own, not shared via pvsel.cob - see
010800*>  the REQ 3331 change-log note above.
010900*>
011000    select  Print-File   assign       Print-File-Name
011100                          organization line sequential
011200                          status       Print-File-Status.
011300*>
011400data                    division.
011500*>===============================
011600file section.
011700copy "pvfd.cob".
011800*>
011900fd  Print-File
012000    report is Series-Report.
012100*>
012200report section.
012300*>---------------
012400rd  Series-Report
012500    control final
012600    page limit 60 lines
012700    heading 1
012800    first detail 4
012900    last detail 56
013000    footing 58.
013100*>
01320001  Rpt-Page-Head       type page heading.
013300    03  line 1.
013400        05  column   1  pic x(40)  source Prm-Site-Name.
013500        05  column  60  pic x(32)  value
013600            "PVHelper Energy Time-Series Report".
013700        05  column 105  value "Page".
013800        05  column 110  pic zzz9   source Page-Counter.
013900    03  line 2.
014000        05  column   1  pic x(40)  source Prm-Report-Title.
014100        05  column  60  value "Run date".
014200        05  column  69  pic x(10) source To-Day.
014300*>
01440001  Rpt-Series-Head     type detail.
014500    03  line plus 2.
014600        05  column   1  value "Series".
014700        05  column  10  pic x(30) source Ws-Info-Series-Name.
014800        05  column  42  value "Type".
014900        05  column  47  pic x     source Ws-Info-Series-Type.
015000        05  column  50  value "Interval(min)".
015100        05  column  64  pic zz9   source Ws-Info-Interval-Min.
015200*>
01530001  Rpt-Etl-Head        type detail.
015400    03  line plus 1.
015500        05  column   3  value
015600            "ETL  Read".
015700        05  column  13  pic zzzzz9 source Ws-Rpt-Etl-Read.
015800        05  column  22  value "Dropped".
015900        05  column  30  pic zzzzz9 source Ws-Rpt-Etl-Dropped.
016000        05  column  39  value "Leap-Removed".
016100        05  column  52  pic zzzzz9 source Ws-Rpt-Etl-Leap-Removed.
016200        05  column  61  value "Corrected".
016300        05  column  71  pic zzzzz9 source Ws-Rpt-Etl-Corrected.
016400    03  line plus 1.
016500        05  column   3  value "Rows Expected".
016600        05  column  17  pic zzzzz9 source Ws-Rpt-Etl-Expected.
016700        05  column  27  value "Rows Actual".
016800        05  column  39  pic zzzzz9 source Ws-Rpt-Etl-Actual.
016900*>
01700001  Rpt-Pvsim-Detail    type detail.
017100    03  line plus 1.
017200        05  column   3  value "PV-Sim Annual-Yield-kWh".
017300        05  column  27  pic -(6)9.99  source Ws-Rpt-Pv-Annual-Yield.
017400        05  column  42  value "Specific-Yield".
017500        05  column  57  pic -(3)9.99  source Ws-Rpt-Pv-Specific-Yield.
017600        05  column  72  value "Max-kW".
017700        05  column  79  pic -(4)9.9999 source Ws-Rpt-Pv-Max-Power.
017750    03  line plus 1.
017760        05  column   3  value "Max-Power-Pct-of-kWp".
017770        05  column  27  pic -(3)9.99  source Ws-Rpt-Pv-Max-Power-Pct.
017800*>
01790001  Rpt-Stat-Detail     type detail.
018000    03  line plus 1.
018100        05  column   3  pic x(9)      source Ws-Rpt-Res-Label.
018200        05  column  13  value "Count".
018300        05  column  19  pic zzzzz9    source Ws-Rpt-St-Count.
018400        05  column  27  value "Sum-kW".
018500        05  column  34  pic -(6)9.9999 source Ws-Rpt-St-Sum.
018600        05  column  49  value "Annual-kWh".
018700        05  column  60  pic -(7)9.99  source Ws-Rpt-St-Annual-Kwh.
018800        05  column  74  value "Mean".
018900        05  column  79  pic -(4)9.9999 source Ws-Rpt-St-Mean.
019000    03  line plus 1.
019100        05  column  13  value "Min".
019200        05  column  17  pic -(4)9.9999 source Ws-Rpt-St-Min.
019300        05  column  32  value "@".
019400        05  column  34  pic x(16)     source Ws-Rpt-St-Min-Ts.
019500        05  column  52  value "Max".
019600        05  column  56  pic -(4)9.9999 source Ws-Rpt-St-Max.
019700        05  column  71  value "@".
019800        05  column  73  pic x(16)     source Ws-Rpt-St-Max-Ts.
019900*>
02000001  Rpt-Warn-Detail     type detail.
020100    03  line plus 1.
020200        05  column   3  pic x(100)    source Ws-Rpt-Warning-Text.
020300*>
02040001  Rpt-Balance-Head    type detail.
020500    03  line plus 2.
020600        05  column   1  value
020700            "Energy Balance (whole run, all series combined)".
020800*>
02090001  Rpt-Balance-Detail  type detail.
021000    03  line plus 1.
021100        05  column   3  pic x(9)      source Ws-Rpt-Bal-Label.
021200        05  column  13  value "Sum-kW".
021300        05  column  20  pic -(6)9.9999 source Ws-Rpt-Bal-Sum.
021400        05  column  35  value "kWh".
021500        05  column  40  pic -(7)9.99  source Ws-Rpt-Bal-Kwh.
021600        05  column  55  value "Mean".
021700        05  column  60  pic -(4)9.9999 source Ws-Rpt-Bal-Mean.
021800    03  line plus 1.
021900        05  column  13  value "Min".
022000        05  column  17  pic -(4)9.9999 source Ws-Rpt-Bal-Min.
022100        05  column  32  value "@".
022200        05  column  34  pic x(16)     source Ws-Rpt-Bal-Min-Ts.
022300        05  column  52  value "Max".
022400        05  column  56  pic -(4)9.9999 source Ws-Rpt-Bal-Max.
022500        05  column  71  value "@".
022600        05  column  73  pic x(16)     source Ws-Rpt-Bal-Max-Ts.
022700*>
02280001  Rpt-Autarky-Detail  type detail.
022900    03  line plus 2.
023000        05  column   1  value "*** AUTARKY".
023100        05  column  13  pic -(3)9.99  source Ws-Rpt-Autarky-Pct.
023200        05  column  20  value "PERCENT ***".
023300        05  column  35  pic x(20)    source Ws-Rpt-Autarky-Note.
023400*>
02350001  Rpt-Battery-Head    type detail.
023600    03  line plus 2.
023700        05  column   1  value "Battery Storage".
023800*>
02390001  Rpt-Battery-Detail  type detail.
024000    03  line plus 1.
024100        05  column   3  value "Total Charged kWh".
024200        05  column  22  pic -(6)9.9999 source Ws-Rpt-Bat-Charged.
024300        05  column  40  value "Total Discharged kWh".
024400        05  column  62  pic -(6)9.9999 source Ws-Rpt-Bat-Discharged.
024500        05  column  85  value "Final SOC kWh".
024600        05  column 100  pic -(6)9.9999 source Ws-Rpt-Bat-Final-Soc.
024700*>
02480001  Rpt-Strong-Head     type detail.
024900    03  line plus 2.
025000        05  column   1  value "Strongest Periods - reference series".
025100        05  column  40  pic x(30) source Ws-Rpt-Ref-Series-Name.
025200*>
02530001  Rpt-Strong-Month    type detail.
025400    03  line plus 1.
025500        05  column   3  value "Strongest month".
025600        05  column  20  pic x(16) source Ws-Rpt-Str-Month-Period.
025700        05  column  40  value "Mean-kW".
025800        05  column  49  pic -(4)9.9999 source Ws-Rpt-Str-Month-Mean.
025900*>
02600001  Rpt-Strong-Week     type detail.
026100    03  line plus 1.
026200        05  column   3  value "Strongest week".
026300        05  column  20  pic x(10) source Ws-Rpt-Str-Week-Start.
026400        05  column  32  value "to".
026500        05  column  35  pic x(10) source Ws-Rpt-Str-Week-End.
026600        05  column  48  value "Mean-kW".
026700        05  column  57  pic -(4)9.9999 source Ws-Rpt-Str-Week-Mean.
026800*>
02690001  Rpt-Final-Foot      type control footing final.
027000    03  line plus 2.
027100        05  column   1  value "*** End of PVHelper Analysis Report ***".
027200*>
027300working-storage section.
027400*>-----------------------
02750077  Prog-Name           pic x(15) value "PV060 (1.0.00)".
027600copy "pvfstat.cob".
027700*>
02780001  PV-File-Name-Area-2.
027900    03  Print-File-Name     pic x(44).
028000    03  Print-File-Status   pic xx     value zero.
028100    03  filler              pic x(2).
028200*>
028300*>  Resolution-index constants, same trick pv050 uses for its period
028400*>  table - Rx runs 1 Native, 2 Hourly, 3 Weekly, 4 Monthly.
028500*>
02860001  Ws-Res-Idx-Const.
028700    03  Ws-Res-Idx-Native   pic 9  value 1.
028800    03  Ws-Res-Idx-Hourly   pic 9  value 2.
028900    03  Ws-Res-Idx-Weekly   pic 9  value 3.
029000    03  Ws-Res-Idx-Monthly  pic 9  value 4.
029100    03  filler              pic x(2).
029200*>
029300*>  Balance-stat-index constants - Bx runs 1 Self-Use, 2 Feed-In,
029400*>  3 Grid-Draw, the three columns BALANCE-OUT carries.
029500*>
02960001  Ws-Bal-Idx-Const.
029700    03  Ws-Bal-Idx-Self-Use pic 9  value 1.
029800    03  Ws-Bal-Idx-Feed-In  pic 9  value 2.
029900    03  Ws-Bal-Idx-Grid-Draw pic 9 value 3.
030000    03  filler              pic x(1).
030100*>
030200*>  One row per resolution, reset at the start of every series -
030300*>  same shape pv050's Ws-Period-Table uses for its running totals,
030400*>  here holding the finished statistic instead of a work-in-progress
030500*>  break key.
030600*>
03070001  Ws-Res-Stat-Table.
030800    03  Ws-Res-Stat  occurs 4.
030900        05  Ws-RS-Count         pic 9(6)   binary  value zero.
031000        05  Ws-RS-Sum           pic s9(9)v9(4)      value zero.
031100        05  Ws-RS-Annual-Kwh    pic s9(9)v9(2)      value zero.
031200        05  Ws-RS-Mean          pic s9(7)v9(4)      value zero.
031300        05  Ws-RS-Min           pic s9(7)v9(4).
031400        05  Ws-RS-Min-Ts        pic x(16).
031500        05  Ws-RS-Max           pic s9(7)v9(4).
031600        05  Ws-RS-Max-Ts        pic x(16).
031700        05  Ws-RS-Init-Flag     pic x   value "N".
031800            88  Ws-RS-Initialized   value "Y".
031900    03  filler                  pic x(2).
032000*>
032100*>  One row per balance column, accumulated across the whole run in
032200*>  one pass of BALANCE-OUT - see Scan-Balance.
032300*>
03240001  Ws-Bal-Stat-Table.
032500    03  Ws-Bal-Stat  occurs 3.
032600        05  Ws-BS-Sum           pic s9(9)v9(4)      value zero.
032700        05  Ws-BS-Kwh           pic s9(9)v9(2)      value zero.
032800        05  Ws-BS-Count         pic 9(6)   binary   value zero.
032900        05  Ws-BS-Mean          pic s9(7)v9(4)      value zero.
033000        05  Ws-BS-Min           pic s9(7)v9(4).
033100        05  Ws-BS-Min-Ts        pic x(16).
033200        05  Ws-BS-Max           pic s9(7)v9(4).
033300        05  Ws-BS-Max-Ts        pic x(16).
033400        05  Ws-BS-Init-Flag     pic x   value "N".
033500            88  Ws-BS-Initialized   value "Y".
033600    03  filler                  pic x(2).
033700*>
033800*>  PV-CTL slurped whole into memory once at start-up - the file is
033900*>  line sequential, no keyed re-read, same reasoning pv030 documents
034000*>  against re-reading a line sequential slot twice.
034100*>
03420001  Ws-Ctl-Table.
034300    03  Ws-Ctl-Row  occurs 20.
034400        05  Wq-Series-Name          pic x(30).
034500        05  Wq-Stage                pic x.
034600        05  Wq-Etl-Read             pic 9(6)   binary.
034700        05  Wq-Etl-Dropped          pic 9(6)   binary.
034800        05  Wq-Etl-Leap-Removed     pic 9(6)   binary.
034900        05  Wq-Etl-Corrected        pic 9(6)   binary.
035000        05  Wq-Etl-Rows-Expected    pic 9(6)   binary.
035100        05  Wq-Etl-Rows-Actual      pic 9(6)   binary.
035200        05  Wq-Bal-Self-Use-Sum     pic s9(9)v9(4).
035300        05  Wq-Bal-Feed-In-Sum      pic s9(9)v9(4).
035400        05  Wq-Bal-Grid-Draw-Sum    pic s9(9)v9(4).
035500        05  Wq-Bal-Load-Sum         pic s9(9)v9(4).
035600        05  Wq-Bal-Autarky-Pct      pic s9(3)v9(2).
035700        05  Wq-Bal-Autarky-Valid    pic x.
035800        05  Wq-Bat-Charged-Kwh      pic s9(9)v9(4).
035900        05  Wq-Bat-Discharged-Kwh   pic s9(9)v9(4).
036000        05  Wq-Bat-Final-Soc-Kwh    pic s9(7)v9(4).
036100        05  Wq-Pv-Annual-Yield-Kwh  pic s9(9)v9(2).
036200        05  Wq-Pv-Specific-Yield    pic s9(5)v9(2).
036300        05  Wq-Pv-Max-Power-Kw      pic s9(7)v9(4).
036350        05  Wq-Pv-Max-Power-Pct     pic s9(3)v9(2).
036400    03  Ws-Ctl-Row-Count        pic 9(3)   binary  value zero.
036500    03  filler                  pic x(3).
036600*>
036700*>  Timestamp-build work area, "date space hh:mm" - same 16-byte
036800*>  shape pv050 writes into every PVA-Period-Start, so a moved-across
036900*>  native row's stamp lines straight up against an aggregate row's
037000*>  period-start with no re-formatting needed at print time.
037100*>
03720001  Ws-Ts-Work.
037300    03  Ws-Ts-Date              pic x(10).
037400    03  Ws-Ts-Space             pic x       value space.
037500    03  Ws-Ts-Time              pic x(5).
03760001  Ws-Ts-Flat  redefines  Ws-Ts-Work  pic x(16).
037700*>
037800*>  One flat field per stat block, moved into just ahead of a
037900*>  GENERATE so the report section's SOURCE clauses have somewhere
038000*>  fixed to read from regardless of which physical record last sat
038100*>  in Nrm-File-1/AggH-File/AggW-File/AggM-File/Bal-File.
038200*>
03830001  Ws-Rpt-Work.
038400    03  Ws-Rpt-Etl-Read         pic 9(6).
038500    03  Ws-Rpt-Etl-Dropped      pic 9(6).
038600    03  Ws-Rpt-Etl-Leap-Removed pic 9(6).
038700    03  Ws-Rpt-Etl-Corrected    pic 9(6).
038800    03  Ws-Rpt-Etl-Expected     pic 9(6).
038900    03  Ws-Rpt-Etl-Actual       pic 9(6).
039000    03  Ws-Rpt-Pv-Annual-Yield  pic s9(9)v9(2).
039100    03  Ws-Rpt-Pv-Specific-Yield pic s9(5)v9(2).
039200    03  Ws-Rpt-Pv-Max-Power     pic s9(7)v9(4).
039250    03  Ws-Rpt-Pv-Max-Power-Pct pic s9(3)v9(2).
039300    03  Ws-Rpt-Res-Label        pic x(9).
039400    03  Ws-Rpt-St-Count         pic 9(6).
039500    03  Ws-Rpt-St-Sum           pic s9(9)v9(4).
039600    03  Ws-Rpt-St-Annual-Kwh    pic s9(9)v9(2).
039700    03  Ws-Rpt-St-Mean          pic s9(7)v9(4).
039800    03  Ws-Rpt-St-Min           pic s9(7)v9(4).
039900    03  Ws-Rpt-St-Min-Ts        pic x(16).
040000    03  Ws-Rpt-St-Max           pic s9(7)v9(4).
040100    03  Ws-Rpt-St-Max-Ts        pic x(16).
040200    03  Ws-Rpt-Warning-Text     pic x(100).
040300    03  Ws-Rpt-Bal-Label        pic x(9).
040400    03  Ws-Rpt-Bal-Sum          pic s9(9)v9(4).
040500    03  Ws-Rpt-Bal-Kwh          pic s9(9)v9(2).
040600    03  Ws-Rpt-Bal-Mean         pic s9(7)v9(4).
040700    03  Ws-Rpt-Bal-Min          pic s9(7)v9(4).
040800    03  Ws-Rpt-Bal-Min-Ts       pic x(16).
040900    03  Ws-Rpt-Bal-Max          pic s9(7)v9(4).
041000    03  Ws-Rpt-Bal-Max-Ts       pic x(16).
041100    03  Ws-Rpt-Autarky-Pct      pic s9(3)v9(2).
041200    03  Ws-Rpt-Autarky-Note     pic x(20).
041300    03  Ws-Rpt-Bat-Charged      pic s9(9)v9(4).
041400    03  Ws-Rpt-Bat-Discharged   pic s9(9)v9(4).
041500    03  Ws-Rpt-Bat-Final-Soc    pic s9(7)v9(4).
041600    03  Ws-Rpt-Ref-Series-Name  pic x(30).
041700    03  Ws-Rpt-Str-Month-Period pic x(16).
041800    03  Ws-Rpt-Str-Month-Mean   pic s9(7)v9(4).
041900    03  Ws-Rpt-Str-Week-Start   pic x(10).
042000    03  Ws-Rpt-Str-Week-End     pic x(10).
042100    03  Ws-Rpt-Str-Week-Mean    pic s9(7)v9(4).
042200    03  filler                  pic x(4).
042300*>
042400*>  The reference series (first one configured, since SERIES-CONFIG has
042420*>  no flag of its own for it) is tracked separately so its hourly/
042440*>  weekly/monthly extremes can be carried past the series loop into
042460*>  the strongest-period section.
042700*>
04280001  Ws-Reference-Fields.
042900    03  Ws-Ref-Series-Name      pic x(30)  value spaces.
043000    03  Ws-Ref-Interval-Min     pic 9(3)   binary  value zero.
043100    03  Ws-Ref-Row-Count        pic 9(6)   binary  value zero.
043200    03  Ws-Ref-First-Ts         pic x(16)  value spaces.
043300    03  Ws-Ref-Str-Month-Period pic x(16)  value spaces.
043400    03  Ws-Ref-Str-Month-Mean   pic s9(7)v9(4)  value zero.
043500    03  Ws-Ref-Str-Month-Flag   pic x      value "N".
043600        88  Ws-Ref-Str-Month-Set    value "Y".
043700    03  Ws-Ref-Str-Week-Period  pic x(16)  value spaces.
043800    03  Ws-Ref-Str-Week-Mean    pic s9(7)v9(4)  value zero.
043900    03  Ws-Ref-Str-Week-Flag    pic x      value "N".
044000        88  Ws-Ref-Str-Week-Set     value "Y".
044100    03  filler                  pic x(4).
044200*>
044300*>  Strongest-week end date - start-plus-7-days, worked out via the
044400*>  same 3-call pv004 chain pv010/pv050 use for their own date
044500*>  arithmetic (function 1 to binary, function 2 to add the days
044600*>  expressed as minutes, function 1 again to unpack).
044700*>
04480001  Pv004-WS.
044900    03  Pv4-Function       pic 9.
045000        88  Pv4-Fn-Date-Convert    value 1.
045100        88  Pv4-Fn-Add-Minutes     value 2.
045200        88  Pv4-Fn-Monday-Of-Week  value 3.
045300        88  Pv4-Fn-Leap-Test       value 4.
045400    03  Pv4-Date-Area.
045500        05  A-Date             pic x(10).
045600        05  filler  redefines  A-Date.
045700          07  A-CCYY           pic 9(4).
045800          07  filler           pic x.
045900          07  A-Month          pic 99.
046000          07  filler           pic x.
046100          07  A-Days           pic 99.
046200          07  filler redefines A-CCYY.
046300              09  A-CC         pic 99.
046400              09  A-Year       pic 99.
046500        05  A-Bin              pic s9(9) binary.
046600    03  Pv4-Time-Area.
046700        05  A-Time             pic x(5).
046800        05  filler  redefines  A-Time.
046900          07  A-Hours          pic 99.
047000          07  filler           pic x.
047100          07  A-Mins           pic 99.
047200        05  A-Add-Minutes      pic s9(5) binary.
047300        05  A-Total-Minutes    pic s9(9) binary.
047400    03  Pv4-Leap-Flag          pic x.
047500        88  Pv4-Is-Leap-Year       value "Y".
047600*>
04770001  Ws-Series-Info.
047800    03  Ws-Info-Series-Name     pic x(30).
047900    03  Ws-Info-Series-Type     pic x.
048000    03  Ws-Info-Interval-Min    pic 9(3).
048100    03  filler                  pic x(2).
048200*>
04830001  Ws-Work-Fields.
048400    03  Ws-Series-Sub           pic 9(2)   binary  value zero.
048500    03  Ws-Sub                  pic 9(2)   binary  value zero.
048600    03  Rx                      pic 9      binary  value zero.
048700    03  Ws-Res-Kind             pic 9      binary  value zero.
048800    03  Bx                      pic 9      binary  value zero.
048900    03  Qx                      pic 9(2)   binary  value zero.
049000    03  Ws-Cfg-Eof-Flag         pic x      value "N".
049100        88  Ws-Cfg-Eof              value "Y".
049200    03  Ws-Data-Eof-Flag        pic x      value "N".
049300        88  Ws-Data-Eof             value "Y".
049400    03  Ws-Bal-Eof-Flag         pic x      value "N".
049500        88  Ws-Bal-Eof              value "Y".
049600    03  Ws-Ctl-Eof-Flag         pic x      value "N".
049700        88  Ws-Ctl-Eof              value "Y".
049800    03  Ws-Ctl-Found-Flag       pic x      value "N".
049900        88  Ws-Ctl-Found            value "Y".
050000    03  Ws-Ctl-Find-Stage       pic x      value "1".
050100    03  Ws-Agg-Row-Left         pic 9(6)   binary  value zero.
050200    03  Ws-Cur-Value            pic s9(7)v9(4)  value zero.
050300    03  Ws-Cur-Ts               pic x(16).
050400    03  filler                  pic x(2).
050500*>
05060001  Error-Messages.
050700    03  PV060-01     pic x(45) value
050800        "PV060 No SERIES-CONFIG - report abandoned  ".
050900    03  PV060-02     pic x(45) value
051000        "PV060 No PV-CTL file - ETL/Balance/Battery  ".
051100    03  PV060-02B    pic x(30) value
051200        "figures on the report are zero".
051300    03  filler               pic x(4).
051400*>
051500linkage section.
051600*>--------------
051700*>
05180001  To-Day              pic x(10).
051900copy "wsnames.cob".
052000copy "wscall.cob".
052100copy "wspvprm.cob".
052200*>
052300procedure  division using PV-Job-Chain-Data
052400                          PV-System-Record
052500                          To-Day
052600                          File-Defs.
052700*>========================================
052800*>
052900aa000-Main-Line.
053000    move     File-01  to  Cfg-File-Name.
053100    open     input  Cfg-File.
053200    if       Cfg-File-Status not = "00"
053300             display  PV060-01
053400             go to    zz900-End-Run.
053500    perform  Load-Ctl-Table   thru Load-Ctl-Table-Exit.
053600    perform  Scan-Balance     thru Scan-Balance-Exit.
053700    move     File-17  to  AggH-File-Name.
053800    open     input  AggH-File.
053900    move     File-18  to  AggW-File-Name.
054000    open     input  AggW-File.
054100    move     File-19  to  AggM-File-Name.
054200    open     input  AggM-File.
054300    move     File-20  to  Print-File-Name.
054400    open     output Print-File.
054500    initiate Series-Report.
054600    perform  Read-Config      thru Read-Config-Exit.
054700    perform  aa010-Report-One-Series thru aa010-Exit
054800             until Ws-Cfg-Eof.
054900    perform  Print-Balance    thru Print-Balance-Exit.
055000    perform  Print-Battery    thru Print-Battery-Exit.
055100    perform  Print-Strongest  thru Print-Strongest-Exit.
055200    terminate Series-Report.
055300    close    Cfg-File AggH-File AggW-File AggM-File Print-File.
055400    go to    zz900-End-Run.
055500*>
055600aa010-Report-One-Series.
055700    add      1                     to Ws-Series-Sub.
055800    move     PVC-Series-Name       to Ws-Info-Series-Name.
055900    move     PVC-Series-Type       to Ws-Info-Series-Type.
056000    move     PVC-Interval-Min      to Ws-Info-Interval-Min.
056100    if       Ws-Series-Sub = 1
056200             move Ws-Info-Series-Name  to Ws-Ref-Series-Name
056300             move Ws-Info-Interval-Min to Ws-Ref-Interval-Min.
056400    perform  Init-Res-Stats   thru Init-Res-Stats-Exit.
056500    move     File-01                to  Ws-Sub.
056600    add      9                      to  Ws-Sub.
056700    perform  Open-Native      thru Open-Native-Exit.
056800    if       not Ws-Data-Eof
056900             perform Native-Stats thru Native-Stats-Exit
057000                     until Ws-Data-Eof.
057100    if       Nrm1-File-Status = "00"
057200             close Nrm-File-1.
057300    perform  Agg-Stats  thru Agg-Stats-Exit.
057400    perform  Print-Series-Head thru Print-Series-Head-Exit.
057500    perform  Print-Etl        thru Print-Etl-Exit.
057600    perform  Print-Pvsim      thru Print-Pvsim-Exit.
057700    perform  Print-Stats      thru Print-Stats-Exit.
057800    perform  Check-Consistency thru Check-Consistency-Exit.
057900    perform  Read-Config      thru Read-Config-Exit.
058000*>
058100aa010-Exit.
058200    exit.
058300*>
058400zz900-End-Run.
058500*>
058600*>  Nothing further to do - control returns to pv000, the job-step
058700*>  driver, same as every other pv0nn module in this chain.
058800*>
058900    exit  program.
059000*>
059100*>*******************************************************
059200*>  Read-Config - read one SERIES-CONFIG record.         *
059300*>*******************************************************
059400*>
059500Read-Config.
059600    read     Cfg-File
059700             at end   move "Y" to Ws-Cfg-Eof-Flag.
059800*>
059900Read-Config-Exit.
060000    exit.
060100*>
060200*>*******************************************************
060300*>  Init-Res-Stats - clear the 4-resolution stat table   *
060400*>          the series about to start.                   *
060500*>*******************************************************
060600*>
060700Init-Res-Stats.
060800    perform  Clear-One-Res-Stat thru Clear-One-Res-Stat-Exit
060900             varying Rx from 1 by 1 until Rx > 4.
061000*>
061100Init-Res-Stats-Exit.
061200    exit.
061300*>
061400Clear-One-Res-Stat.
061500    move     zero    to Ws-RS-Count (Rx)      Ws-RS-Sum (Rx)
061600                         Ws-RS-Annual-Kwh (Rx) Ws-RS-Mean (Rx)
061700                         Ws-RS-Min (Rx)        Ws-RS-Max (Rx).
061800    move     spaces  to Ws-RS-Min-Ts (Rx) Ws-RS-Max-Ts (Rx).
061900    move     "N"     to Ws-RS-Init-Flag (Rx).
062000*>
062100Clear-One-Res-Stat-Exit.
062200    exit.
062300*>
062400*>*******************************************************
062500*>  Open-Native - open the current series' NORMALIZED-  *
062600*>          OUT slot on the shared Nrm-File-1 handle,    *
062700*>          prime the read-ahead past its header record  *
062800*>          - same two-step open pv030's Open-One-Slot   *
062820*>          uses.                                        *
062900*>*******************************************************
063000*>
063100Open-Native.
063200    move     "N"                to Ws-Data-Eof-Flag.
063300    move     PVC-Data-File-Name to Nrm1-File-Name.
063400    open     input  Nrm-File-1.
063500    if       Nrm1-File-Status not = "00"
063600             move "Y" to Ws-Data-Eof-Flag
063700             go to Open-Native-Exit.
063800    read     Nrm-File-1
063900             at end move "Y" to Ws-Data-Eof-Flag.
064000    if       not Ws-Data-Eof
064100             perform Read-Native thru Read-Native-Exit.
064200*>
064300Open-Native-Exit.
064400    exit.
064500*>
064600Read-Native.
064700    read     Nrm-File-1
064800             at end move "Y" to Ws-Data-Eof-Flag.
064900*>
065000Read-Native-Exit.
065100    exit.
065200*>
065300*>*******************************************************
065400*>  Native-Stats - accumulate one native-resolution row, *
065500*>          read the next one.                            *
065600*>*******************************************************
065700*>
065800Native-Stats.
065900    move     PVN1-Date            to Ws-Ts-Date.
066000    move     PVN1-Time            to Ws-Ts-Time.
066100    move     Ws-Ts-Flat           to Ws-Cur-Ts.
066200    move     PVN1-KW-Value        to Ws-Cur-Value.
066300    if       Ws-RS-Count (Ws-Res-Idx-Native) = zero
066400             move Ws-Cur-Ts to Ws-Ref-First-Ts.
066500    move     Ws-Res-Idx-Native    to Rx.
066600    perform  Accum-Stat     thru Accum-Stat-Exit.
066700    add      Ws-Cur-Value  to Ws-RS-Sum (Ws-Res-Idx-Native).
066800    perform  Read-Native    thru Read-Native-Exit.
066900*>
067000Native-Stats-Exit.
067100    exit.
067200*>
067300*>*******************************************************
067400*>  Agg-Stats - read one series' worth of AggH/AggW/AggM,*
067500*>          each opened for the whole run and read in    *
067600*>          lock-step with the SERIES-CONFIG loop, same  *
067700*>          order pv050 wrote its 3 output blocks.        *
067800*>*******************************************************
067900*>
068000Agg-Stats.
068100    move     Ws-Res-Idx-Hourly  to Rx.
068200    move     1                  to Ws-Res-Kind.
068300    perform  Read-Agg-Block  thru Read-Agg-Block-Exit.
068400    move     Ws-Res-Idx-Weekly  to Rx.
068500    move     2                  to Ws-Res-Kind.
068600    perform  Read-Agg-Block  thru Read-Agg-Block-Exit.
068700    move     Ws-Res-Idx-Monthly to Rx.
068800    move     3                  to Ws-Res-Kind.
068900    perform  Read-Agg-Block  thru Read-Agg-Block-Exit.
069000*>
069100Agg-Stats-Exit.
069200    exit.
069300*>
069400Read-Agg-Block.
069500    go to    Branch-Hourly Branch-Weekly Branch-Monthly
069600             depending on Ws-Res-Kind.
069700*>
069800Branch-Hourly.
069900    read     AggH-File
070000             at end go to Read-Agg-Block-Exit.
070100    move     PVAH-Hdr-Period-Count to Ws-Agg-Row-Left.
070200    perform  Hourly-Row  thru Hourly-Row-Exit
070300             Ws-Agg-Row-Left times.
070400    go to    Read-Agg-Block-Exit.
070500*>
070600Branch-Weekly.
070700    read     AggW-File
070800             at end go to Read-Agg-Block-Exit.
070900    move     PVAW-Hdr-Period-Count to Ws-Agg-Row-Left.
071000    perform  Weekly-Row  thru Weekly-Row-Exit
071100             Ws-Agg-Row-Left times.
071200    go to    Read-Agg-Block-Exit.
071300*>
071400Branch-Monthly.
071500    read     AggM-File
071600             at end go to Read-Agg-Block-Exit.
071700    move     PVAM-Hdr-Period-Count to Ws-Agg-Row-Left.
071800    perform  Monthly-Row  thru Monthly-Row-Exit
071900             Ws-Agg-Row-Left times.
072000    go to    Read-Agg-Block-Exit.
072100*>
072200Read-Agg-Block-Exit.
072300    exit.
072400*>
072500Hourly-Row.
072600    read     AggH-File.
072700    move     PVAH-Period-Start   to Ws-Cur-Ts.
072800    move     PVAH-Mean-KW        to Ws-Cur-Value.
072900    move     Ws-Res-Idx-Hourly   to Rx.
073000    perform  Accum-Stat    thru Accum-Stat-Exit.
073100*>
073200Hourly-Row-Exit.
073300    exit.
073400*>
073500Weekly-Row.
073600    read     AggW-File.
073700    move     PVAW-Period-Start   to Ws-Cur-Ts.
073800    move     PVAW-Mean-KW        to Ws-Cur-Value.
073900    move     Ws-Res-Idx-Weekly   to Rx.
074000    perform  Accum-Stat    thru Accum-Stat-Exit.
074100    if       Ws-Series-Sub = 1
074200             perform Track-Strong-Week thru Track-Strong-Week-Exit.
074300*>
074400Weekly-Row-Exit.
074500    exit.
074600*>
074700Monthly-Row.
074800    read     AggM-File.
074900    move     PVAM-Period-Start   to Ws-Cur-Ts.
075000    move     PVAM-Mean-KW        to Ws-Cur-Value.
075100    move     Ws-Res-Idx-Monthly  to Rx.
075200    perform  Accum-Stat    thru Accum-Stat-Exit.
075300    if       Ws-Series-Sub = 1
075400             perform Track-Strong-Month thru Track-Strong-Month-Exit.
075500*>
075600Monthly-Row-Exit.
075700    exit.
075800*>
075900*>*******************************************************
076000*>  Accum-Stat - generic count/sum/min/max accumulate,    *
076100*>          one resolution row at a time - same "sentinel *
076200*>          on the way in" trick pv050's Accumulate-One-  *
076250*>          Level uses, here driven off Ws-RS-Init-Flag   *
076300*>          instead of a high-values break key.            *
076500*>*******************************************************
076600*>
076700Accum-Stat.
076800    add      1                to Ws-RS-Count (Rx).
076900    if       not Ws-RS-Initialized (Rx)
077000             move Ws-Cur-Value to Ws-RS-Min (Rx)
077100             move Ws-Cur-Value to Ws-RS-Max (Rx)
077200             move Ws-Cur-Ts    to Ws-RS-Min-Ts (Rx)
077300             move Ws-Cur-Ts    to Ws-RS-Max-Ts (Rx)
077400             move "Y"          to Ws-RS-Init-Flag (Rx)
077500             go to Accum-Stat-Exit.
077600    if       Ws-Cur-Value > Ws-RS-Max (Rx)
077700             move Ws-Cur-Value to Ws-RS-Max (Rx)
077800             move Ws-Cur-Ts    to Ws-RS-Max-Ts (Rx).
077900    if       Ws-Cur-Value < Ws-RS-Min (Rx)
078000             move Ws-Cur-Value to Ws-RS-Min (Rx)
078100             move Ws-Cur-Ts    to Ws-RS-Min-Ts (Rx).
078200*>
078300Accum-Stat-Exit.
078400    exit.
078500*>
078600*>*******************************************************
078700*>  Print-Series-Head/Print-Etl/Print-Pvsim/Print-Stats -  *
078750*>          print one series' section.                     *
078800*>*******************************************************
078900*>
079000Print-Series-Head.
079100    generate Rpt-Series-Head.
079200*>
079300Print-Series-Head-Exit.
079400    exit.
079500*>
079600Print-Etl.
079700    move     zero    to Ws-Rpt-Etl-Read  Ws-Rpt-Etl-Dropped
079800                         Ws-Rpt-Etl-Leap-Removed Ws-Rpt-Etl-Corrected
079900                         Ws-Rpt-Etl-Expected Ws-Rpt-Etl-Actual.
080000    perform  Find-Ctl-Row  thru Find-Ctl-Row-Exit.
080100    if       Ws-Ctl-Found
080200             move Wq-Etl-Read (Qx)          to Ws-Rpt-Etl-Read
080300             move Wq-Etl-Dropped (Qx)       to Ws-Rpt-Etl-Dropped
080400             move Wq-Etl-Leap-Removed (Qx)  to Ws-Rpt-Etl-Leap-Removed
080500             move Wq-Etl-Corrected (Qx)     to Ws-Rpt-Etl-Corrected
080600             move Wq-Etl-Rows-Expected (Qx) to Ws-Rpt-Etl-Expected
080700             move Wq-Etl-Rows-Actual (Qx)   to Ws-Rpt-Etl-Actual.
080800    generate Rpt-Etl-Head.
080900*>
081000Print-Etl-Exit.
081100    exit.
081200*>
081300Print-Pvsim.
081400    if       not PVC-Type-Generation
081500             go to Print-Pvsim-Exit.
081600    move     zero  to Ws-Rpt-Pv-Annual-Yield Ws-Rpt-Pv-Specific-Yield
081700                       Ws-Rpt-Pv-Max-Power Ws-Rpt-Pv-Max-Power-Pct.
081800    move     "2"   to Ws-Ctl-Find-Stage.
081900    perform  Find-Ctl-Row  thru Find-Ctl-Row-Exit.
082000    if       Ws-Ctl-Found
082100             move Wq-Pv-Annual-Yield-Kwh (Qx) to Ws-Rpt-Pv-Annual-Yield
082200             move Wq-Pv-Specific-Yield (Qx)   to Ws-Rpt-Pv-Specific-Yield
082300             move Wq-Pv-Max-Power-Kw (Qx)     to Ws-Rpt-Pv-Max-Power
082350             move Wq-Pv-Max-Power-Pct (Qx)    to Ws-Rpt-Pv-Max-Power-Pct.
082400    generate Rpt-Pvsim-Detail.
082500*>
082600Print-Pvsim-Exit.
082700    exit.
082800*>
082900Print-Stats.
083000    move     Ws-Res-Idx-Native   to Rx.
083100    move     "NATIVE   "         to Ws-Rpt-Res-Label.
083200    perform  Move-And-Print-Stat thru Move-And-Print-Stat-Exit.
083300    move     Ws-Res-Idx-Hourly   to Rx.
083400    move     "HOURLY   "         to Ws-Rpt-Res-Label.
083500    perform  Move-And-Print-Stat thru Move-And-Print-Stat-Exit.
083600    move     Ws-Res-Idx-Weekly   to Rx.
083700    move     "WEEKLY   "         to Ws-Rpt-Res-Label.
083800    perform  Move-And-Print-Stat thru Move-And-Print-Stat-Exit.
083900    move     Ws-Res-Idx-Monthly  to Rx.
084000    move     "MONTHLY  "         to Ws-Rpt-Res-Label.
084100    perform  Move-And-Print-Stat thru Move-And-Print-Stat-Exit.
084200*>
084300Print-Stats-Exit.
084400    exit.
084500*>
084600Move-And-Print-Stat.
084700    move     Ws-RS-Count (Rx)      to Ws-Rpt-St-Count.
084800    move     Ws-RS-Min (Rx)        to Ws-Rpt-St-Min.
084900    move     Ws-RS-Min-Ts (Rx)     to Ws-Rpt-St-Min-Ts.
085000    move     Ws-RS-Max (Rx)        to Ws-Rpt-St-Max.
085100    move     Ws-RS-Max-Ts (Rx)     to Ws-Rpt-St-Max-Ts.
085200    move     zero                  to Ws-Rpt-St-Sum Ws-Rpt-St-Annual-Kwh
085300                                       Ws-Rpt-St-Mean.
085400    if       Ws-RS-Count (Rx) = zero
085500             go to Move-And-Print-Stat-Exit.
085600    compute  Ws-Rpt-St-Mean rounded =
085700             Ws-RS-Sum (Rx) / Ws-RS-Count (Rx).
085800    if       Rx = Ws-Res-Idx-Native
085900             move Ws-RS-Sum (Rx)   to Ws-Rpt-St-Sum
086000             compute Ws-Rpt-St-Annual-Kwh rounded =
086100                     Ws-RS-Sum (Rx) * Ws-Info-Interval-Min / 60.
086200*>
086300Move-And-Print-Stat-Exit.
086400    generate Rpt-Stat-Detail.
086500    exit.
086600*>
086700*>*******************************************************
086800*>  Check-Consistency - cross-series warnings against    *
086900*>          the reference series' row count / first      *
087000*>          timestamp (U6 rule).                          *
087100*>*******************************************************
087200*>
087300Check-Consistency.
087400    if       Ws-Series-Sub = 1
087500             move Ws-RS-Count (Ws-Res-Idx-Native) to Ws-Ref-Row-Count
087600             go to Check-Consistency-Exit.
087700    if       Ws-RS-Count (Ws-Res-Idx-Native) not = Ws-Ref-Row-Count
087800             string "Warning - " delimited by size
087900                    Ws-Info-Series-Name delimited by space
088000                    " row count differs from the reference series"
088100                        delimited by size
088200                    into Ws-Rpt-Warning-Text
088300             generate Rpt-Warn-Detail.
088400    if       Ws-RS-Min-Ts (Ws-Res-Idx-Native) not = Ws-Ref-First-Ts
088500       and   Ws-RS-Count (Ws-Res-Idx-Native) not = zero
088600             string "Warning - " delimited by size
088700                    Ws-Info-Series-Name delimited by space
088800                    " first timestamp differs from the reference series"
088900                        delimited by size
089000                    into Ws-Rpt-Warning-Text
089100             generate Rpt-Warn-Detail.
089200*>
089300Check-Consistency-Exit.
089400    exit.
089500*>
089600*>*******************************************************
089700*>  Load-Ctl-Table/Find-Ctl-Row - slurp PV-CTL whole,     *
089800*>          then look a row up by series name and stage.  *
089900*>*******************************************************
090000*>
090100Load-Ctl-Table.
090200    move     File-21   to  Ctl-File-Name.
090300    open     input  Ctl-File.
090400    if       Ctl-File-Status not = "00"
090500             display PV060-02
090600             display PV060-02B
090700             go to Load-Ctl-Table-Exit.
090800    perform  Read-Ctl-Rec  thru Read-Ctl-Rec-Exit.
090900    perform  Store-Ctl-Row thru Store-Ctl-Row-Exit
091000             until Ws-Ctl-Eof.
091100    close    Ctl-File.
091200*>
091300Load-Ctl-Table-Exit.
091400    exit.
091500*>
091600Read-Ctl-Rec.
091700    read     Ctl-File
091800             at end move "Y" to Ws-Ctl-Eof-Flag.
091900*>
092000Read-Ctl-Rec-Exit.
092100    exit.
092200*>
092300Store-Ctl-Row.
092400    if       Ws-Ctl-Row-Count < 20
092500             add 1 to Ws-Ctl-Row-Count
092600             move Ws-Ctl-Row-Count to Qx
092700             move PVQ-Series-Name to Wq-Series-Name (Qx)
092800             move PVQ-Stage       to Wq-Stage (Qx)
092900             move PVQ-Etl-Read           to Wq-Etl-Read (Qx)
093000             move PVQ-Etl-Dropped        to Wq-Etl-Dropped (Qx)
093100             move PVQ-Etl-Leap-Removed   to Wq-Etl-Leap-Removed (Qx)
093200             move PVQ-Etl-Corrected      to Wq-Etl-Corrected (Qx)
093300             move PVQ-Etl-Rows-Expected  to Wq-Etl-Rows-Expected (Qx)
093400             move PVQ-Etl-Rows-Actual    to Wq-Etl-Rows-Actual (Qx)
093500             move PVQ-Bal-Self-Use-Sum   to Wq-Bal-Self-Use-Sum (Qx)
093600             move PVQ-Bal-Feed-In-Sum    to Wq-Bal-Feed-In-Sum (Qx)
093700             move PVQ-Bal-Grid-Draw-Sum  to Wq-Bal-Grid-Draw-Sum (Qx)
093800             move PVQ-Bal-Load-Sum       to Wq-Bal-Load-Sum (Qx)
093900             move PVQ-Bal-Autarky-Pct    to Wq-Bal-Autarky-Pct (Qx)
094000             move PVQ-Bal-Autarky-Valid  to Wq-Bal-Autarky-Valid (Qx)
094100             move PVQ-Bat-Charged-KWH    to Wq-Bat-Charged-Kwh (Qx)
094200             move PVQ-Bat-Discharged-KWH to Wq-Bat-Discharged-Kwh (Qx)
094300             move PVQ-Bat-Final-SOC-KWH  to Wq-Bat-Final-Soc-Kwh (Qx)
094400             move PVQ-Pv-Annual-Yield-KWH to Wq-Pv-Annual-Yield-Kwh (Qx)
094500             move PVQ-Pv-Specific-Yield  to Wq-Pv-Specific-Yield (Qx)
094600             move PVQ-Pv-Max-Power-Kw    to Wq-Pv-Max-Power-Kw (Qx)
094650             move PVQ-Pv-Max-Power-Pct   to Wq-Pv-Max-Power-Pct (Qx).
094700    perform  Read-Ctl-Rec  thru Read-Ctl-Rec-Exit.
094800*>
094900Store-Ctl-Row-Exit.
095000    exit.
095100*>
095200*>  Find-Ctl-Row looks a row up by series name (Ws-Info-Series-Name)
095300*>  and stage - Ws-Ctl-Find-Stage defaults to "1" (ETL) unless the
095400*>  caller sets it first (Print-Pvsim sets "2").
095500*>
095600Find-Ctl-Row.
095700    move     "N"  to Ws-Ctl-Found-Flag.
095800    perform  Check-One-Ctl-Row thru Check-One-Ctl-Row-Exit
095900             varying Qx from 1 by 1
096000             until Qx > Ws-Ctl-Row-Count or Ws-Ctl-Found.
096100    move     "1"  to Ws-Ctl-Find-Stage.
096200*>
096300Find-Ctl-Row-Exit.
096400    exit.
096500*>
096600Check-One-Ctl-Row.
096700    if       Wq-Series-Name (Qx) = Ws-Info-Series-Name
096800       and   Wq-Stage (Qx)       = Ws-Ctl-Find-Stage
096900             move "Y" to Ws-Ctl-Found-Flag.
097000*>
097100Check-One-Ctl-Row-Exit.
097200    exit.
097300*>
097400*>*******************************************************
097500*>  Scan-Balance - one pass of BALANCE-OUT, whole run    *
097600*>          accumulating the 3 columns U3 balances.       *
097700*>*******************************************************
097800*>
097900Scan-Balance.
098000    perform  Clear-One-Bal-Stat thru Clear-One-Bal-Stat-Exit
098100             varying Bx from 1 by 1 until Bx > 3.
098200    move     File-16   to  Bal-File-Name.
098300    open     input  Bal-File.
098400    if       Bal-File-Status not = "00"
098500             go to Scan-Balance-Exit.
098600    perform  Read-Bal-Rec  thru Read-Bal-Rec-Exit.
098700    perform  Accum-Bal-Row thru Accum-Bal-Row-Exit
098800             until Ws-Bal-Eof.
098900    close    Bal-File.
099000*>
099100Scan-Balance-Exit.
099200    exit.
099300*>
099400Clear-One-Bal-Stat.
099500    move     zero    to Ws-BS-Sum (Bx) Ws-BS-Kwh (Bx)
099600                         Ws-BS-Mean (Bx) Ws-BS-Min (Bx) Ws-BS-Max (Bx).
099700    move     spaces  to Ws-BS-Min-Ts (Bx) Ws-BS-Max-Ts (Bx).
099800    move     "N"     to Ws-BS-Init-Flag (Bx).
099900*>
100000Clear-One-Bal-Stat-Exit.
100100    exit.
100200*>
100300Read-Bal-Rec.
100400    read     Bal-File
100500             at end move "Y" to Ws-Bal-Eof-Flag.
100600*>
100700Read-Bal-Rec-Exit.
100800    exit.
100900*>
101000Accum-Bal-Row.
101100    move     PVB-Date  to Ws-Ts-Date.
101200    move     PVB-Time  to Ws-Ts-Time.
101300    move     Ws-Ts-Flat to Ws-Cur-Ts.
101400    move     Ws-Bal-Idx-Self-Use  to Bx.
101500    move     PVB-Self-Use-KW      to Ws-Cur-Value.
101600    perform  Accum-Bal-Stat thru Accum-Bal-Stat-Exit.
101700    move     Ws-Bal-Idx-Feed-In   to Bx.
101800    move     PVB-Feed-In-KW       to Ws-Cur-Value.
101900    perform  Accum-Bal-Stat thru Accum-Bal-Stat-Exit.
102000    move     Ws-Bal-Idx-Grid-Draw to Bx.
102100    move     PVB-Grid-Draw-KW     to Ws-Cur-Value.
102200    perform  Accum-Bal-Stat thru Accum-Bal-Stat-Exit.
102300    perform  Read-Bal-Rec   thru Read-Bal-Rec-Exit.
102400*>
102500Accum-Bal-Row-Exit.
102600    exit.
102700*>
102800Accum-Bal-Stat.
102900    add      1               to Ws-BS-Count (Bx).
103000    add      Ws-Cur-Value    to Ws-BS-Sum (Bx).
103100    if       not Ws-BS-Initialized (Bx)
103200             move Ws-Cur-Value to Ws-BS-Min (Bx)
103300             move Ws-Cur-Value to Ws-BS-Max (Bx)
103400             move Ws-Cur-Ts    to Ws-BS-Min-Ts (Bx)
103500             move Ws-Cur-Ts    to Ws-BS-Max-Ts (Bx)
103600             move "Y"          to Ws-BS-Init-Flag (Bx)
103700             go to Accum-Bal-Stat-Exit.
103800    if       Ws-Cur-Value > Ws-BS-Max (Bx)
103900             move Ws-Cur-Value to Ws-BS-Max (Bx)
104000             move Ws-Cur-Ts    to Ws-BS-Max-Ts (Bx).
104100    if       Ws-Cur-Value < Ws-BS-Min (Bx)
104200             move Ws-Cur-Value to Ws-BS-Min (Bx)
104300             move Ws-Cur-Ts    to Ws-BS-Min-Ts (Bx).
104400*>
104500Accum-Bal-Stat-Exit.
104600    exit.
104700*>
104800*>*******************************************************
104900*>  Print-Balance - print the whole-run balance section, *
104950*>          plus the highlighted autarky line off PV-      *
105000*>          CTL's stage 3 row.                              *
105200*>*******************************************************
105300*>
105400Print-Balance.
105500    generate Rpt-Balance-Head.
105600    move     Ws-Bal-Idx-Self-Use  to Bx.
105700    move     "SELF-USE "          to Ws-Rpt-Bal-Label.
105800    perform  Move-And-Print-Bal thru Move-And-Print-Bal-Exit.
105900    move     Ws-Bal-Idx-Feed-In   to Bx.
106000    move     "FEED-IN  "          to Ws-Rpt-Bal-Label.
106100    perform  Move-And-Print-Bal thru Move-And-Print-Bal-Exit.
106200    move     Ws-Bal-Idx-Grid-Draw to Bx.
106300    move     "GRID-DRAW"          to Ws-Rpt-Bal-Label.
106400    perform  Move-And-Print-Bal thru Move-And-Print-Bal-Exit.
106500    move     zero    to Ws-Rpt-Autarky-Pct.
106600    move     "n/a - load was zero" to Ws-Rpt-Autarky-Note.
106700    move     "3"     to Ws-Ctl-Find-Stage.
106800    move     Prm-Report-Title      to Ws-Info-Series-Name.
106900    perform  Find-Ctl-Row    thru Find-Ctl-Row-Exit.
107000    if       Ws-Ctl-Found
107100             move Wq-Bal-Autarky-Pct (Qx) to Ws-Rpt-Autarky-Pct.
107200    if       Ws-Ctl-Found
107300       and   Wq-Bal-Autarky-Valid (Qx) = "Y"
107400             move spaces to Ws-Rpt-Autarky-Note.
107500    generate Rpt-Autarky-Detail.
107600*>
107700Print-Balance-Exit.
107800    exit.
107900*>
108000Move-And-Print-Bal.
108100    move     Ws-BS-Sum (Bx)    to Ws-Rpt-Bal-Sum.
108200    move     Ws-BS-Min (Bx)    to Ws-Rpt-Bal-Min.
108300    move     Ws-BS-Min-Ts (Bx) to Ws-Rpt-Bal-Min-Ts.
108400    move     Ws-BS-Max (Bx)    to Ws-Rpt-Bal-Max.
108500    move     Ws-BS-Max-Ts (Bx) to Ws-Rpt-Bal-Max-Ts.
108600    move     zero              to Ws-Rpt-Bal-Kwh Ws-Rpt-Bal-Mean.
108700    if       Ws-BS-Count (Bx) = zero
108800             go to Move-And-Print-Bal-Exit.
108900    compute  Ws-Rpt-Bal-Mean rounded =
109000             Ws-BS-Sum (Bx) / Ws-BS-Count (Bx).
109100    compute  Ws-Rpt-Bal-Kwh rounded =
109200             Ws-BS-Sum (Bx) * Ws-Ref-Interval-Min / 60.
109300*>
109400Move-And-Print-Bal-Exit.
109500    generate Rpt-Balance-Detail.
109600    exit.
109700*>
109800*>*******************************************************
109900*>  Print-Battery - print the battery section, only when *
110000*>          run parameter says a battery was configured. *
110100*>*******************************************************
110200*>
110300Print-Battery.
110400    if       not Prm-Battery-Configured
110500             go to Print-Battery-Exit.
110600    move     zero  to Ws-Rpt-Bat-Charged Ws-Rpt-Bat-Discharged
110700                       Ws-Rpt-Bat-Final-Soc.
110800    move     "4"   to Ws-Ctl-Find-Stage.
110900    move     Prm-Report-Title  to Ws-Info-Series-Name.
111000    perform  Find-Ctl-Row thru Find-Ctl-Row-Exit.
111100    if       Ws-Ctl-Found
111200             move Wq-Bat-Charged-Kwh (Qx)    to Ws-Rpt-Bat-Charged
111300             move Wq-Bat-Discharged-Kwh (Qx) to Ws-Rpt-Bat-Discharged
111400             move Wq-Bat-Final-Soc-Kwh (Qx)  to Ws-Rpt-Bat-Final-Soc.
111500    generate Rpt-Battery-Head.
111600    generate Rpt-Battery-Detail.
111700*>
111800Print-Battery-Exit.
111900    exit.
112000*>
112100*>*******************************************************
112200*>  Print-Strongest - print the strongest-month/week     *
112300*>          section, tracked off the reference series     *
112400*>          only (see the REQ 3330 remark up at the top). *
112500*>*******************************************************
112600*>
112700Print-Strongest.
112800    move     Ws-Ref-Series-Name    to Ws-Rpt-Ref-Series-Name.
112900    generate Rpt-Strong-Head.
113000    move     Ws-Ref-Str-Month-Period to Ws-Rpt-Str-Month-Period.
113100    move     Ws-Ref-Str-Month-Mean   to Ws-Rpt-Str-Month-Mean.
113200    generate Rpt-Strong-Month.
113300    move     Ws-Ref-Str-Week-Period (1:10) to Ws-Rpt-Str-Week-Start.
113400    move     Ws-Ref-Str-Week-Mean          to Ws-Rpt-Str-Week-Mean.
113500    perform  Compute-Week-End thru Compute-Week-End-Exit.
113600    generate Rpt-Strong-Week.
113700*>
113800Print-Strongest-Exit.
113900    exit.
114000*>
114100*>*******************************************************
114200*>  Track-Strong-Week/Track-Strong-Month - remember the  *
114300*>          weekly / monthly mean as each row is read.    *
114400*>*******************************************************
114500*>
114600Track-Strong-Week.
114700    if       not Ws-Ref-Str-Week-Set
114800       or    Ws-Cur-Value > Ws-Ref-Str-Week-Mean
114900             move Ws-Cur-Ts    to Ws-Ref-Str-Week-Period
115000             move Ws-Cur-Value to Ws-Ref-Str-Week-Mean
115100             move "Y"          to Ws-Ref-Str-Week-Flag.
115200*>
115300Track-Strong-Week-Exit.
115400    exit.
115500*>
115600Track-Strong-Month.
115700    if       not Ws-Ref-Str-Month-Set
115800       or    Ws-Cur-Value > Ws-Ref-Str-Month-Mean
115900             move Ws-Cur-Ts    to Ws-Ref-Str-Month-Period
116000             move Ws-Cur-Value to Ws-Ref-Str-Month-Mean
116100             move "Y"          to Ws-Ref-Str-Month-Flag.
116200*>
116300Track-Strong-Month-Exit.
116400    exit.
116500*>
116600*>*******************************************************
116700*>  Compute-Week-End - strongest week's end date, start   *
116750*>          + 7 days, via the pv004 date-service module.   *
116900*>*******************************************************
117000*>
117100Compute-Week-End.
117200    move     Ws-Ref-Str-Week-Period (1:10) to A-Date.
117300    move     1                    to Pv4-Function.
117400    call     "pv004"  using Pv004-WS.
117500    move     10080                to A-Add-Minutes.
117600    move     2                    to Pv4-Function.
117700    call     "pv004"  using Pv004-WS.
117800    move     1                    to Pv4-Function.
117900    call     "pv004"  using Pv004-WS.
118000    move     A-Date               to Ws-Rpt-Str-Week-End.
118100*>
118200Compute-Week-End-Exit.
118300    exit.
