000100*>
000200*> PVHelper - Energy Time-Series batch sub-system.
000300*>
000400*>  File names used by the pv0nn job-step chain.  Series-Data and
000500*>  Normalized-Out are table-driven, slots 1 thru Prm-Max-Series
000600*>  (6, see wspvprm.cob) - unused slots are left as spaces and are
000700*>  simply not OPENed.
000800*>
000900*> 09/01/26 vbc - Created, adapted from the old ACAS wsnames.cob
001000*>                system-wide File-Defs table - same trick, PV's
001100*>                own file set instead of Sales/Purchase/Stock/GL.
001200*> 21/01/26 vbc - Added PV-CTL as file-21 (internal control/audit).
001300*>
001400 01  File-Defs.
001500     02  file-defs-a.
001600         03  file-01          pic x(44)  value "SERIES-CONFIG".
001700         03  file-02          pic x(44)  value "SERIES-DATA-1".
001800         03  file-03          pic x(44)  value "SERIES-DATA-2".
001900         03  file-04          pic x(44)  value "SERIES-DATA-3".
002000         03  file-05          pic x(44)  value "SERIES-DATA-4".
002100         03  file-06          pic x(44)  value "SERIES-DATA-5".
002200         03  file-07          pic x(44)  value "SERIES-DATA-6".
002300         03  file-08          pic x(44)  value "PV-REFERENCE".
002400         03  file-09          pic x(44)  value "BATTERY-CONFIG".
002500         03  file-10          pic x(44)  value "NORMALIZED-OUT-1".
002600         03  file-11          pic x(44)  value "NORMALIZED-OUT-2".
002700         03  file-12          pic x(44)  value "NORMALIZED-OUT-3".
002800         03  file-13          pic x(44)  value "NORMALIZED-OUT-4".
002900         03  file-14          pic x(44)  value "NORMALIZED-OUT-5".
003000         03  file-15          pic x(44)  value "NORMALIZED-OUT-6".
003100         03  file-16          pic x(44)  value "BALANCE-OUT".
003200         03  file-17          pic x(44)  value "AGG-OUT-H".
003300         03  file-18          pic x(44)  value "AGG-OUT-W".
003400         03  file-19          pic x(44)  value "AGG-OUT-M".
003500         03  file-20          pic x(44)  value "REPORT".
003600         03  file-21          pic x(44)  value "PV-CTL".
003700*>
003800     02  filler         redefines file-defs-a.
003900         03  System-File-Names   pic x(44) occurs 21.
004000     02  File-Defs-Count         binary-short value 21.
004100     02  File-Defs-os-Delimiter  pic x.
004200*>
