000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For PV Reference     *
000400*>       Curve File (PV-REFERENCE)          *
000500*>     Full year, 15 minute resolution.     *
000600*>     Three normalised orientation curves. *
000700*>*******************************************
000800*>  File size 37 bytes (REQ 3300's note quotes 36 - kept as
000900*>  designed here, the extra byte is the trailing filler pad).
001000*>
001100*> THESE FIELD DEFINITIONS WILL NEED CHANGING
001200*>
001300*> 06/01/26 vbc - Created from the old California tax table shape
001400*>                (occurs-of-orientations instead of occurs-of-agency).
001500*>
001600 01  PV-Reference-Record.
001700     03  PVR-Date                      pic x(10).
001800     03  PVR-Time                      pic x(5).
001900     03  PVR-Orientation-Norm          occurs 3.
002000         05  PVR-Norm-Value            pic 9v9(6).
002100*>                                        (1) = East, (2) = South, (3) = West
002200     03  filler                        pic x.
002300*>
002400*> Index constants for PVR-Orientation-Norm - use these, not raw digits.
002500*>
002600 01  PV-Reference-Orientation-Idx.
002700     03  PVR-Idx-East                  pic 9   value 1.
002800     03  PVR-Idx-South                 pic 9   value 2.
002900     03  PVR-Idx-West                  pic 9   value 3.
