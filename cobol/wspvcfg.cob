000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Series-Config     *
000400*>           File (SERIES-CONFIG)           *
000500*>     One record occurs per configured      *
000600*>     load / generation / other series.     *
000700*>*******************************************
000800*>  File size 106 bytes (REQ 3300's note says 102 - kept as
000900*>  designed here, the two extra bytes are the sign positions
001000*>  on the two target-scaling fields, see below).
001100*>
001200*> THESE FIELD DEFINITIONS MAY NEED CHANGING
001300*>
001400*> 05/01/26 vbc - Created from old PY-Employee-Record shape.
001500*> 12/01/26 vbc - Added 88-levels for Series-Type & Unit so the
001600*>                loader (pv010) can read the logic, not the code.
001700*>
001800 01  PV-Series-Config-Record.
001900     03  PVC-Series-Name          pic x(30).
002000     03  PVC-Series-Type          pic x.
002100         88  PVC-Type-Load             value "L".
002200         88  PVC-Type-Generation       value "E".
002300         88  PVC-Type-Other            value "O".
002400     03  PVC-Interval-Min         pic 9(3).
002500         88  PVC-Interval-15-Min       value 015.
002600         88  PVC-Interval-60-Min       value 060.
002700     03  PVC-Unit                 pic x(3).
002800         88  PVC-Unit-KW               value "KW ".
002900         88  PVC-Unit-KWH              value "KWH".
003000     03  PVC-Invert-Flag          pic x.
003100         88  PVC-Invert-Yes            value "Y".
003200     03  PVC-Offset-Intervals     pic s9(4).
003300     03  PVC-Target-Total-KWH     pic s9(9)v9(2).
003400     03  PVC-Target-Peak-KW       pic s9(7)v9(2).
003500     03  PVC-Data-File-Name       pic x(44).
003600     03  filler                   pic x(4).
