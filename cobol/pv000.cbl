000100*>****************************************************************
000200*>                                                               *
000300*>                 PVHelper         Start Of Run                 *
000400*>         Reads the run parameter card, validates the run       *
000500*>            date and builds PV-System-Record for the           *
000600*>               rest of the pv0nn job-step chain.                *
000700*>                                                               *
000800*>****************************************************************
000900*>
001000 identification          division.
001100*>===============================
001200*>
001300 program-id.          pv000.
001400 author.              Cis Cobol Conversion By V B Coen FBCS, FIDM,
001500                      FIDPM, For Applewood Computers.
001600 installation.        Applewood Computers.
001700 date-written.        01/11/1982.
001800 date-compiled.
001900 security.            Copyright (C) 1976-2026 & later, Vincent
002000                      Bryan Coen.  Distributed under the GNU
002100                      General Public License.  See the file
002200                      COPYING for details.
002300*>
002400*>**
002500*>    Remarks.            PVHelper Start of Run Program.  Reads the
002600*>                        one-line parameter card (site name/report
002700*>                        title), Accepts & validates todays Date
002800*>                        and passes PV-System-Record down the
002900*>                        chain to pv010/pv020/pv030/pv050/pv060.
003000*>**
003100*>    Version.            See Prog-Name & date-comped in ws.
003200*>
003300*>    Called modules.     pv004.
003400*>**
003500*>    Error messages used.
003600*>  System wide:
003700*>                        PV005.
003800*>**
003900*> Changes:
004000*> 01/11/82 vbc -        Written as the payroll py000 chain-menu
004100*>                       start-of-day, screen driven, 3 date forms.
004200*> 03/03/09 vbc -        Migration to Open Cobol v3.00.00.
004300*>                       Removed high security encryption code/modules
004400*>                       as cannot be passed out of the UK as source.
004500*> 18/11/11 vbc -    .01 Support for multi date formats (UK, USA, Intl)
004600*>                       Support for path+filenames (but not used in this module).
004700*> 24/10/16 vbc -    .03 ALL programs now using wsnames.cob in copybooks
004800*> 16/04/24 vbc          Copyright notice update superseding all previous notices.
004900*> 20/09/25 vbc - 3.3.00 Version update and builds reset.
005000*> 09/01/26 vbc - REQ 3300: taken from py000 to start the PVHelper
005100*>                job-step chain - dropped the CRT menu & the UK/
005200*>                USA/Intl date-form switch (batch run, one operator
005300*>                nowhere near a screen), kept the Date-Entry retry
005400*>                shape and the call to the date utility (pv004,
005500*>                was maps04).
005600*> 12/01/26 vbc - REQ 3300: added the parameter-card read (site name
005700*>                + report title) - was previously read from the
005800*>                ACAS company file, PVHelper has no such file so a
005900*>                1-line SYSIN-style card takes its place.
006000*> 19/01/26 vbc - REQ 3312: default Prm-Default-Interval-Min to 15
006100*>                when the card leaves it blank/zero - most sites
006200*>                run the 15-minute grid.
006250*> 25/01/26 vbc - REQ 3330: local Pv004-WS copy of Pv4-Date-Area and
006260*>                U-Date-Formats were both still dd/mm/ccyy (the old
006270*>                U-UK form) - out of step with pv004 once that was
006280*>                re-cut to ccyy/mm/dd, so A-Month was landing on a
006290*>                filler byte and Date-Convert always failed.  Re-cut
006295*>                both here to match, renamed U-UK to U-ISO, and now
006296*>                set the "/" separator bytes explicitly before the
006297*>                call - accept from date leaves them unset otherwise.
006300*>
006400*>*************************************************************************
006500*>
006600*> Copyright Notice.
006700*> ****************
006800*>
006900*> These files and programs is part of the Applewood Computers Accounting
007000*> System and is copyright (c) Vincent B Coen. 1976-2026 and later.
007100*>
007200*> This program is now free software; you can redistribute it and/or modify it
007300*> under the terms of the GNU General Public License as published by the
007400*> Free Software Foundation; version 3 and later as revised for personal
007500*> usage only and that includes for use within a business but without
007600*> repackaging or for Resale in any way.
007700*>
007800*> Persons interested in repackaging, redevelopment for the purpose of resale or
007900*> distribution in a rental mode must get in touch with the copyright holder
008000*> with your commercial plans and proposals to vbcoen@gmail.com.
008100*>
008200*> ACAS is distributed in the hope that it will be useful, but WITHOUT
008300*> ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
008400*> FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
008500*> for more details. If it breaks, you own both pieces but I will endeavour
008600*> to fix it, providing you tell me about the problem.
008700*>
008800*> You should have received a copy of the GNU General Public License along
008900*> with ACAS; see the file COPYING.  If not, write to the Free Software
009000*> Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
009100*>
009200*>*************************************************************************
009300*>
009400 environment             division.
009500*>===============================
009600*>
009700 copy  "envdiv.cob".
009800 input-output            section.
009900 file-control.
010000 data                    division.
010100 file section.
010200 working-storage section.
010300*>----------------------
010400 77  Prog-Name           pic x(15) value "PV000 (1.0.00)".
010500*>
010600 01  WS-Data.
010700     03  WS-Reply        pic x.
010800     03  WSA-Date.
010900       05  WSA-cc        pic 99.
011000       05  WSA-yy        pic 99.
011100       05  WSA-mm        pic 99.
011200       05  WSA-dd        pic 99.
011250     03  filler          pic x(2).
011300*>
011400 01  Pv004-WS.
011500     03  Pv4-Function       pic 9.
011600         88  Pv4-Fn-Date-Convert    value 1.
011700         88  Pv4-Fn-Add-Minutes     value 2.
011800         88  Pv4-Fn-Monday-Of-Week  value 3.
011900         88  Pv4-Fn-Leap-Test       value 4.
012000     03  Pv4-Date-Area.
012100         05  A-Date             pic x(10).
012200         05  filler  redefines  A-Date.
012300           07  A-CCYY           pic 9(4).
012400           07  filler           pic x.
012500           07  A-Month          pic 99.
012600           07  filler           pic x.
012700           07  A-Days           pic 99.
012800           07  filler redefines A-CCYY.
012900               09  A-CC         pic 99.
013000               09  A-Year       pic 99.
013100         05  A-Bin              pic s9(9) binary.
013200     03  Pv4-Time-Area.
013300         05  A-Time             pic x(5).
013400         05  filler  redefines  A-Time.
013500           07  A-Hours          pic 99.
013600           07  filler           pic x.
013700           07  A-Mins           pic 99.
013800         05  A-Add-Minutes      pic s9(5) binary.
013900         05  A-Total-Minutes    pic s9(9) binary.
014000     03  Pv4-Leap-Flag          pic x.
014100         88  Pv4-Is-Leap-Year       value "Y".
014200*>
014300 01  WS-Parm-Card.
014400     03  WS-Parm-Site       pic x(40).
014500     03  WS-Parm-Title      pic x(40).
014600     03  WS-Parm-Interval   pic 9(3).
014700     03  WS-Parm-Battery    pic x.
014800     03  WS-Parm-Pct-Path   pic x.
014900     03  filler redefines WS-Parm-Card.
015000         05  WS-Parm-Card-84    pic x(84)  value spaces.
015100*>
015200 01  U-Date-Formats.
015300     03  U-Date              pic x(10).
015400     03  U-ISO redefines U-Date.
015500         05  U-cc            pic xx.
015600         05  U-yy            pic xx.
015700         05  filler          pic x.
015800         05  U-Month         pic xx.
015900         05  filler          pic x.
016000         05  U-Days          pic xx.
016100     03  U-Bin               binary-long.
016200*>
016300 01  Error-Messages.
016400     03  PV005           pic x(18) value "PV005 Invalid Date".
016450     03  filler          pic x(2).
016500*>
016600 01  Error-Code          pic 999.
016700*>
016800 linkage section.
016900*>==============
017000*>
017100 01  To-Day              pic x(10).
017200 copy "wsnames.cob".
017300 copy "wscall.cob".
017400 copy "wspvprm.cob".
017500*>
017600 procedure  division using PV-Job-Chain-Data
017700                           PV-System-Record
017800                           To-Day
017900                           File-Defs.
018000*>========================================
018100*>
018200     move     To-Day to U-Date.
018300*>
018400     accept   WSA-Date from date YYYYMMDD.
018500     if       WSA-Date not = "00000000"
018600              move WSA-cc to U-cc
018700              move WSA-yy to U-yy
018800              move WSA-mm to U-Month
018900              move WSA-dd to U-Days.
018950     move     "/" to U-Date (5:1) U-Date (8:1).
019000*>
019100     move     U-Date  to  To-Day.
019200*>
019300     display  "PVHelper Start Of Run - " Prog-Name.
019400*>
019500     accept   WS-Parm-Card from console.
019600     if       WS-Parm-Interval = zero
019700              move 15 to WS-Parm-Interval.
019800*>
019900     move     WS-Parm-Site      to  Prm-Site-Name.
020000     move     WS-Parm-Title     to  Prm-Report-Title.
020100     move     WS-Parm-Interval  to  Prm-Default-Interval-Min.
020200     move     6                 to  Prm-Max-Series.
020300     move     WS-Parm-Battery   to  Prm-Battery-In-Use.
020400     move     WS-Parm-Pct-Path  to  Prm-Pct-Input-Path.
020500*>
020600 Date-Entry.
020700     move     1      to  Pv4-Function.
020800     move     zero   to  A-Bin.
020900     move     U-Date to  A-Date.
021000     call     "pv004"  using  Pv004-WS.
021100*>
021200     if       A-Bin = zero
021300              display PV005 " on run date " U-Date
021400              move   16   to  Return-Code
021500              go to  Main-Exit.
021600*>
021700     move     A-Bin  to  U-Bin.
021800*>
021900 Chain-Step.
022000     move     U-Bin  to  Prm-Run-Date.
022100     move     U-Date to  To-Day.
022200     move     zero to PVJ-Term-Code.
022300*>
022400 Main-Exit.
022500     exit     program.
