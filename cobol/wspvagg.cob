000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Aggregate File   *
000400*>     (AGG-OUT-H / AGG-OUT-W / AGG-OUT-M)  *
000500*>     Header record + repeating detail.    *
000600*>*******************************************
000700*>  Detail record 34 bytes, header record 44 bytes.
000800*>
000900*> 08/01/26 vbc - Created from the old PY-History-Record / History
001000*>                Header shape (header-then-detail in one file).
001100*> 25/01/26 vbc - REQ 3330: padded the detail row out to the
001200*>                34-byte fixed length the aggregator/reporter both
001300*>                assume - 16 + 11 (zoned S9(7)V9(4)) + 6 only ran
001400*>                to 33, one short.
001500*>
001600 01  PV-Agg-Detail-Record.
001700     03  PVA-Period-Start          pic x(16).
001800     03  PVA-Mean-KW               pic s9(7)v9(4).
001900     03  PVA-Count                 pic 9(6).
002000     03  filler                    pic x(1).
002100*>
002200 01  PV-Agg-Header-Record.
002300     03  PVA-Hdr-Marker            pic x(4)   value "HDR-".
002400     03  PVA-Hdr-Series-Name       pic x(30).
002500     03  PVA-Hdr-Resolution        pic x.
002600         88  PVA-Res-Hourly            value "H".
002700         88  PVA-Res-Weekly            value "W".
002800         88  PVA-Res-Monthly           value "M".
002900     03  PVA-Hdr-Period-Count      pic 9(6).
003000     03  filler                    pic x(3).
