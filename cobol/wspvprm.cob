000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For The PV Run       *
000400*>   Parameter / System Record              *
000500*>     (in-memory only - not a keyed file,  *
000600*>      built by pv000, passed down the     *
000700*>      job-step chain in linkage, exactly  *
000800*>      as System-Record is in ACAS).       *
000900*>*******************************************
001000*>  Block size 148 bytes.
001100*>
001200*> 06/01/26 vbc - Created from old PY-PR1-Company-Data block, trimmed
001300*>                to what a PV run actually needs.
001400*> 19/01/26 vbc - Added Prm-Max-Series - hard cap used by pv030 when
001500*>                table-driving the load/gen file slots.
001600*>
001700 01  PV-System-Record.
001800     03  Prm-Site-Name             pic x(40).
001900     03  Prm-Report-Title          pic x(40).
002000     03  Prm-Run-Date              pic 9(8)    comp.   *> ccyymmdd
002100     03  Prm-Default-Interval-Min  pic 9(3).
002200     03  Prm-Max-Series            pic 9(2)    comp    value 6.
002300     03  Prm-Battery-In-Use        pic x.
002400         88  Prm-Battery-Configured    value "Y".
002500     03  Prm-Pct-Input-Path        pic x.
002600         88  Prm-Using-Pct-Path        value "Y".
002700     03  filler                    pic x(50).
