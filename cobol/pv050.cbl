000100*>****************************************************************
000200*>                                                               *
000300*>                 PVHelper       Series-Aggregator              *
000400*>       Single pass, timestamp-order control break of one      *
000500*>        NORMALIZED-OUT-n series into hourly/weekly/monthly    *
000600*>              mean-kW aggregate files (R7).                    *
000700*>                                                               *
000800*>****************************************************************
000900*>
001000 identification          division.
001100*>===============================
001200*>
001300 program-id.          pv050.
001400 author.              V B Coen FBCS, FIDM, FIDPM.
001500 installation.        Applewood Computers.
001600 date-written.        04/05/1990.
001700 date-compiled.
001800 security.            Copyright (C) 1976-2026, Vincent Bryan Coen.
001900                      Distributed under the GNU General Public License.
002000                      See the file COPYING for details.
002100*>
002200*>**
002300*>    Remarks.            PVHelper step 4 of the job chain.  Table
002400*>                        driven over up to Prm-Max-Series configured
002500*>                        series exactly like pv010/pv020, re-using the
002600*>                        Nrm-File-1 slot once per series.  Reads each
002700*>                        already-normalized R3 series exactly once, in
002800*>                        timestamp order, and control-breaks it three
002900*>                        ways at once - hour, ISO week (Monday-start,
003000*>                        via pv004), calendar month - carrying a mean,
003100*>                        never a sum, forward in each open group.  The
003200*>                        finished periods for a series are held in the
003300*>                        3 in-memory tables below and written out as a
003400*>                        header-plus-detail block once the series is
003500*>                        fully read, same trick pv010 uses for its own
003600*>                        NORMALIZED-OUT-n write-back.
003700*>**
003800*>    Version.            1.00 of 24/01/26.
003900*>
004000*>    Called modules.     pv004.
004100*>**
004200*>    Error messages used.
004300*>                        PV050 Series skipped - no normalized file.
004400*>                        PV050 Series skipped - empty normalized file.
004500*>**
004600*> Changes:
004700*> 04/05/90 vbc - Written as the old period-summary extract run off the
004800*>                month-end ledger - single working table of period
004900*>                totals, one write-back pass at the end, both survive
005000*>                into this program.
005100*> 19/07/95 vbc - Added the week-ending break alongside month-end for
005200*>                the new weekly commission run.
005300*> 30/11/98 vbc - Y2K review: period keys already held as CCYY-based
005400*>                strings from the 95 change, no 2-digit compares found.
005500*> 24/01/26 vbc - REQ 3330: rebuilt wholesale as pv050, the PVHelper
005600*>                Series-Aggregator - old ledger period-summary logic
005700*>                replaced end to end with REQ 3330's hour/week/month
005800*>                mean-kW control break; only the table-then-write-back
005900*>                shape and the per-level "still open" test survive
006000*>                from the ledger version.
006100*>
006200*>*************************************************************************
006300*>
006400*> Copyright Notice.
006500*> ****************
006600*>
006700*> These files and programs are part of the Applewood Computers Accounting
006800*> System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
006900*>
007000*> This program is now free software; you can redistribute it and/or modify it
007100*> under the terms listed here and of the GNU General Public License as
007200*> published by the Free Software Foundation; version 3 and later as revised
007300*> for PERSONAL USAGE ONLY and that includes for use within a business but
007400*> EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
007500*>
007600*> ACAS is distributed in the hope that it will be useful, but WITHOUT
007700*> ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
007800*> FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
007900*> for more details. If it breaks, you own both pieces but I will endeavour
008000*> to fix it, providing you tell me about the problem.
008100*>
008200*>*************************************************************************
008300*>
008400 environment             division.
008500*>===============================
008600*>
008700 copy  "envdiv.cob".
008800 input-output            section.
008900 file-control.
009000 copy "pvsel.cob".
009100*>
009200 data                    division.
009300*>===============================
009400 file section.
009500 copy "pvfd.cob".
009600*>
009700 working-storage section.
009800*>-----------------------
009900 77  Prog-Name           pic x(15) value "PV050 (1.0.00)".
010000 copy "pvfstat.cob".
010100*>
010200*>  Index constants for the 3-way control break - same table-of-3 plus
010300*>  named-constant trick as pv020's Ref-Idx-East/South/West.
010400*>
010500 01  Ws-Res-Idx-Const.
010600     03  Ws-Res-Idx-Hour     pic 9  value 1.
010700     03  Ws-Res-Idx-Week     pic 9  value 2.
010800     03  Ws-Res-Idx-Month    pic 9  value 3.
010900     03  filler              pic x(2).
011000*>
011100*>  One open-group entry per resolution.  Cur-Key starts high so the
011200*>  first row of a series always looks like "a new group" and simply
011300*>  opens one, without a special first-row case.
011400*>
011500 01  Ws-Period-Table.
011600     03  Ws-Period  occurs 3.
011700         05  Ws-Per-Cur-Key      pic x(16)  value high-values.
011800         05  Ws-Per-New-Key      pic x(16).
011900         05  Ws-Per-Sum          pic s9(9)v9(4).
012000         05  Ws-Per-Count        pic 9(6)   binary.
012100     03  filler                  pic x(4).
012200*>
012300*>  Finished-period tables, one row written per completed break.  20000
012400*>  covers 2+ years hourly, 400 covers 7+ years weekly, 200 covers 16+
012500*>  years monthly - all generous margins over one site's typical run.
012600*>
012700 01  Ws-Hour-Table.
012800     03  Ws-Hour-Row  occurs 20000  indexed by Hx.
012900         05  Wh-Start            pic x(16).
013000         05  Wh-Mean             pic s9(7)v9(4).
013100         05  Wh-Count            pic 9(6)   binary.
013200         05  filler              pic x(2).
013300*>
013400 01  Ws-Week-Table.
013500     03  Ws-Week-Row  occurs 400  indexed by Wx.
013600         05  Ww-Start            pic x(16).
013700         05  Ww-Mean             pic s9(7)v9(4).
013800         05  Ww-Count            pic 9(6)   binary.
013900         05  filler              pic x(2).
014000*>
014100 01  Ws-Month-Table.
014200     03  Ws-Month-Row  occurs 200  indexed by Mx.
014300         05  Wm-Start            pic x(16).
014400         05  Wm-Mean             pic s9(7)v9(4).
014500         05  Wm-Count            pic 9(6)   binary.
014600         05  filler              pic x(2).
014700*>
014800 01  Ws-Level-Row-Counts.
014900     03  Ws-Hour-Row-Count       pic 9(6)   binary  value zero.
015000     03  Ws-Week-Row-Count       pic 9(6)   binary  value zero.
015100     03  Ws-Month-Row-Count      pic 9(6)   binary  value zero.
015200     03  filler                  pic x(2).
015300*>
015400*>  Scratch time/date-part work areas for building a 16-byte period
015500*>  start (YYYY-MM-DD HH:MM) - same 2-way REDEFINES trick pv020 uses
015600*>  for its date-part table.
015700*>
015800 01  Ws-Time-Copy.
015900     03  Ws-Time-Value           pic x(5).
016000     03  filler                  pic x(1).
016100 01  Ws-Time-Parts  redefines  Ws-Time-Copy.
016200     03  Ws-Time-Hh              pic xx.
016300     03  filler                  pic x.
016400     03  Ws-Time-Mm              pic xx.
016500     03  filler                  pic x(1).
016600*>
016700 01  Ws-Period-Start-Work.
016800     03  Ws-PS-Date              pic x(10).
016900     03  Ws-PS-Space             pic x   value space.
017000     03  Ws-PS-Hh                pic xx.
017100     03  Ws-PS-Colon             pic x   value ":".
017200     03  Ws-PS-Mm                pic xx.
017300 01  Ws-Period-Start-Flat  redefines  Ws-Period-Start-Work  pic x(16).
017400*>
017500 01  Ws-New-Keys.
017600     03  Ws-New-Hour-Key         pic x(16).
017700     03  Ws-New-Week-Key         pic x(16).
017800     03  Ws-New-Month-Key        pic x(16).
017900     03  filler                  pic x(2).
018000*>
018100*>  Diagnostic raw view of the current series' config info, moved here
018200*>  before the open so a failed open can still be traced back to the
018300*>  series it belongs to - same idea as pv030's Ws-Slot-Raw-Row.
018400*>
018500 01  Ws-Series-Info.
018600     03  Ws-Info-Series-Name     pic x(30).
018700     03  Ws-Info-Interval-Min    pic 9(3).
018800     03  filler                  pic x(3).
018900 01  Ws-Series-Info-Raw  redefines  Ws-Series-Info  pic x(36).
019000*>
019100 01  Ws-Work-Fields.
019200     03  Ws-Series-Sub           pic 9(2)   binary  value zero.
019300     03  Ws-Sub                  pic 9(2)   binary  value zero.
019400     03  Ws-Res-Sub              pic 9      binary  value zero.
019500     03  Ws-Rows-Read            pic 9(6)   binary  value zero.
019600     03  Ws-Eof-Flag             pic x      value "N".
019700         88  Ws-Cfg-Eof              value "Y".
019800     03  Ws-Data-Eof-Flag        pic x      value "N".
019900         88  Ws-Data-Eof             value "Y".
020000     03  filler                  pic x(2).
020100*>
020200*>  Local copy of the pv004 calling area - same shape as pv010/pv020's,
020300*>  ccyy/mm/dd order (REQ 3330).
020400*>
020500 01  Pv004-WS.
020600     03  Pv4-Function       pic 9.
020700         88  Pv4-Fn-Date-Convert    value 1.
020800         88  Pv4-Fn-Add-Minutes     value 2.
020900         88  Pv4-Fn-Monday-Of-Week  value 3.
021000         88  Pv4-Fn-Leap-Test       value 4.
021100     03  Pv4-Date-Area.
021200         05  A-Date             pic x(10).
021300         05  filler  redefines  A-Date.
021400           07  A-CCYY           pic 9(4).
021500           07  filler           pic x.
021600           07  A-Month          pic 99.
021700           07  filler           pic x.
021800           07  A-Days           pic 99.
021900           07  filler redefines A-CCYY.
022000               09  A-CC         pic 99.
022100               09  A-Year       pic 99.
022200         05  A-Bin              pic s9(9) binary.
022300     03  Pv4-Time-Area.
022400         05  A-Time             pic x(5).
022500         05  filler  redefines  A-Time.
022600           07  A-Hours          pic 99.
022700           07  filler           pic x.
022800           07  A-Mins           pic 99.
022900         05  A-Add-Minutes      pic s9(5) binary.
023000         05  A-Total-Minutes    pic s9(9) binary.
023100     03  Pv4-Leap-Flag          pic x.
023200         88  Pv4-Is-Leap-Year       value "Y".
023300*>
023400 01  Error-Messages.
023500     03  PV050-01     pic x(45) value
023600         "PV050 Series skipped - no normalized file - ".
023700     03  PV050-02     pic x(45) value
023800         "PV050 Series skipped - empty normalized file".
023900     03  filler               pic x(4).
024000*>
024100 linkage section.
024200*>--------------
024300*>
024400 01  To-Day              pic x(10).
024500 copy "wsnames.cob".
024600 copy "wscall.cob".
024700 copy "wspvprm.cob".
024800*>
024900 procedure  division using PV-Job-Chain-Data
025000                           PV-System-Record
025100                           To-Day
025200                           File-Defs.
025300*>========================================
025400*>
025500 aa000-Main-Line.
025600     move     File-01  to  Cfg-File-Name.
025700     open     input Cfg-File.
025800     if       Cfg-File-Status not = "00"
025900              display "PV050 - no SERIES-CONFIG, run abandoned"
026000              go to  zz900-End-Run.
026100*>
026200     perform  Read-Config thru Read-Config-Exit.
026300*>
026400 aa010-Series-Loop.
026500     if       Ws-Cfg-Eof
026600              go to aa020-Loop-Exit.
026700     add      1 to Ws-Series-Sub.
026800     perform  Aggregate-One-Series thru Aggregate-One-Series-Exit.
026900     perform  Read-Config thru Read-Config-Exit.
027000     go       to aa010-Series-Loop.
027100*>
027200 aa020-Loop-Exit.
027300     close    Cfg-File.
027400*>
027500 zz900-End-Run.
027600     move     zero to PVJ-Term-Code.
027700     exit     program.
027800*>
027900*>*******************************************************
028000*>  Read-Config - read the next Series-Config record      *
028100*>*******************************************************
028200*>
028300 Read-Config.
028400     read     Cfg-File
028500              at end move "Y" to Ws-Eof-Flag.
028600 Read-Config-Exit.
028700     exit.
028800*>
028900*>*******************************************************
029000*>  Aggregate-One-Series - drive one configured series     *
029050*>          through the single-pass control break and       *
029100*>          write its 3 aggregate output blocks (U5).       *
029300*>*******************************************************
029400*>
029500 Aggregate-One-Series.
029600     move     zero    to  Ws-Rows-Read Ws-Hour-Row-Count
029700                          Ws-Week-Row-Count Ws-Month-Row-Count.
029800     move     "N"     to  Ws-Data-Eof-Flag.
029900     move     PVC-Series-Name      to Ws-Info-Series-Name.
030000     move     PVC-Interval-Min     to Ws-Info-Interval-Min.
030100*>
030200     compute  Ws-Sub = Ws-Series-Sub + 9.
030300     move     System-File-Names (Ws-Sub) to Nrm1-File-Name.
030400     open     input Nrm-File-1.
030500     if       Nrm1-File-Status not = "00"
030600              display PV050-01 " - " Ws-Info-Series-Name
030700                       " - " Ws-Series-Info-Raw
030800              go to Aggregate-One-Series-Exit.
030900*>
031000     read     Nrm-File-1.
031100     if       Nrm1-File-Status not = "00"
031200              display PV050-02 " - " Ws-Info-Series-Name
031300              close Nrm-File-1
031400              go to Aggregate-One-Series-Exit.
031500*>
031600*>  The row just read is the header (PVN1-Hdr-* fields), same trick
031700*>  pv030 uses on its own read-ahead slots - the first real detail row
031800*>  is the NEXT read, done through Read-One-Detail like every
031850*>  row after it.
031900*>
032000     perform  Init-Period-Table thru Init-Period-Table-Exit
032100              varying Ws-Res-Sub from 1 by 1 until Ws-Res-Sub > 3.
032200     perform  Read-One-Detail thru Read-One-Detail-Exit.
032300     perform  Process-One-Row thru Process-One-Row-Exit until Ws-Data-Eof.
032400     perform  Emit-One-Level thru Emit-One-Level-Exit
032500              varying Ws-Res-Sub from 1 by 1 until Ws-Res-Sub > 3.
032600     close    Nrm-File-1.
032700*>
032800     perform  Write-Hour-Block.
032900     perform  Write-Week-Block.
033000     perform  Write-Month-Block.
033100 Aggregate-One-Series-Exit.
033200     exit.
033300*>
033400 Init-Period-Table.
033500     move     high-values to Ws-Per-Cur-Key (Ws-Res-Sub).
033600     move     zero        to Ws-Per-Sum (Ws-Res-Sub)
033700                              Ws-Per-Count (Ws-Res-Sub).
033800 Init-Period-Table-Exit.
033900     exit.
034000*>
034100 Read-One-Detail.
034200     read     Nrm-File-1
034300              at end move "Y" to Ws-Data-Eof-Flag.
034400 Read-One-Detail-Exit.
034500     exit.
034600*>
034700*>*******************************************************
034800*>  Process-One-Row - one source row: build all 3 period    *
034900*>          keys, feed the generic accumulate-or-break      *
035000*>          table loop, read the next row.                  *
035100*>*******************************************************
035200*>
035300 Process-One-Row.
035400     add      1 to Ws-Rows-Read.
035500     perform  Compute-Hour-Key  thru Compute-Hour-Key-Exit.
035600     perform  Compute-Week-Key  thru Compute-Week-Key-Exit.
035700     perform  Compute-Month-Key thru Compute-Month-Key-Exit.
035800     move     Ws-New-Hour-Key  to Ws-Per-New-Key (Ws-Res-Idx-Hour).
035900     move     Ws-New-Week-Key  to Ws-Per-New-Key (Ws-Res-Idx-Week).
036000     move     Ws-New-Month-Key to Ws-Per-New-Key (Ws-Res-Idx-Month).
036100     perform  Accumulate-One-Level thru Accumulate-One-Level-Exit
036200              varying Ws-Res-Sub from 1 by 1 until Ws-Res-Sub > 3.
036300     perform  Read-One-Detail thru Read-One-Detail-Exit.
036400 Process-One-Row-Exit.
036500     exit.
036600*>
036700*>*******************************************************
036800*>  Compute-Hour-Key - hour key: this row's Date, HH:00.   *
036900*>*******************************************************
037000*>
037100 Compute-Hour-Key.
037200     move     PVN1-Time     to  Ws-Time-Copy.
037300     move     PVN1-Date     to  Ws-PS-Date.
037400     move     Ws-Time-Hh    to  Ws-PS-Hh.
037500     move     "00"          to  Ws-PS-Mm.
037600     move     Ws-Period-Start-Flat to Ws-New-Hour-Key.
037700 Compute-Hour-Key-Exit.
037800     exit.
037900*>
038000*>*******************************************************
038100*>  Compute-Week-Key - week key: Monday 00:00 at or         *
038150*>          before this row's Date (U5 rule), via pv004      *
038200*>          function 1 (convert), 3 (Monday-of-week), 1      *
038250*>          (unpack).                                        *
038400*>*******************************************************
038500*>
038600 Compute-Week-Key.
038700     move     zero          to  A-Bin.
038800     move     PVN1-Date     to  A-Date.
038900     move     1             to  Pv4-Function.
039000     call     "pv004" using Pv004-WS.
039100     move     3             to  Pv4-Function.
039200     call     "pv004" using Pv004-WS.
039300     move     1             to  Pv4-Function.
039400     call     "pv004" using Pv004-WS.
039500     move     A-Date        to  Ws-PS-Date.
039600     move     "00"          to  Ws-PS-Hh.
039700     move     "00"          to  Ws-PS-Mm.
039800     move     Ws-Period-Start-Flat to Ws-New-Week-Key.
039900 Compute-Week-Key-Exit.
040000     exit.
040100*>
040200*>*******************************************************
040300*>  Compute-Month-Key - month key: 1st of this row's        *
040350*>          calendar month, 00:00 (U5 rule).                 *
040500*>*******************************************************
040600*>
040700 Compute-Month-Key.
040800     move     PVN1-Date (1:8) to Ws-PS-Date (1:8).
040900     move     "01"            to Ws-PS-Date (9:2).
041000     move     "00"            to Ws-PS-Hh.
041100     move     "00"            to Ws-PS-Mm.
041200     move     Ws-Period-Start-Flat to Ws-New-Month-Key.
041300 Compute-Month-Key-Exit.
041400     exit.
041500*>
041600*>*******************************************************
041700*>  Accumulate-One-Level - one resolution: still the same    *
041750*>          open group - fold this row's kW in; a new key -  *
041800*>          close the old group out (Emit-One-Level) and     *
041850*>          open a fresh one.                                *
042000*>          The very first row of a series always looks  *
042100*>          like a new key, since Cur-Key starts high.   *
042200*>*******************************************************
042300*>
042400 Accumulate-One-Level.
042500     if       Ws-Per-Cur-Key (Ws-Res-Sub) = high-values
042600              move Ws-Per-New-Key (Ws-Res-Sub)
042700                to Ws-Per-Cur-Key (Ws-Res-Sub)
042800     else
042900       if     Ws-Per-New-Key (Ws-Res-Sub) not =
043000                Ws-Per-Cur-Key (Ws-Res-Sub)
043100              perform Emit-One-Level thru Emit-One-Level-Exit
043200              move zero to Ws-Per-Sum (Ws-Res-Sub)
043300                           Ws-Per-Count (Ws-Res-Sub)
043400              move Ws-Per-New-Key (Ws-Res-Sub)
043500                to Ws-Per-Cur-Key (Ws-Res-Sub).
043600*>
043700     add      PVN1-KW-Value to Ws-Per-Sum (Ws-Res-Sub).
043800     add      1 to Ws-Per-Count (Ws-Res-Sub).
043900 Accumulate-One-Level-Exit.
044000     exit.
044100*>
044200*>*******************************************************
044300*>  Emit-One-Level - a group just closed (or the series      *
044350*>          just hit EOF with one still open): work its      *
044400*>          mean and file it in the matching finished-       *
044500*>          period table.  Skipped if the level never        *
044600*>          opened a group at all (empty series).            *
044800*>*******************************************************
044900*>
045000 Emit-One-Level.
045100     if       Ws-Per-Cur-Key (Ws-Res-Sub) = high-values
045200              go to Emit-One-Level-Exit.
045300     go       to  Store-Hour Store-Week Store-Month
045400              depending on Ws-Res-Sub.
045500     go       to Emit-One-Level-Exit.
045600*>
045700 Store-Hour.
045800     add      1 to Ws-Hour-Row-Count.
045900     set      Hx to Ws-Hour-Row-Count.
046000     move     Ws-Per-Cur-Key (Ws-Res-Sub) to Wh-Start (Hx).
046100     compute  Wh-Mean (Hx) rounded =
046200              Ws-Per-Sum (Ws-Res-Sub) / Ws-Per-Count (Ws-Res-Sub).
046300     move     Ws-Per-Count (Ws-Res-Sub) to Wh-Count (Hx).
046400     go       to Emit-One-Level-Exit.
046500*>
046600 Store-Week.
046700     add      1 to Ws-Week-Row-Count.
046800     set      Wx to Ws-Week-Row-Count.
046900     move     Ws-Per-Cur-Key (Ws-Res-Sub) to Ww-Start (Wx).
047000     compute  Ww-Mean (Wx) rounded =
047100              Ws-Per-Sum (Ws-Res-Sub) / Ws-Per-Count (Ws-Res-Sub).
047200     move     Ws-Per-Count (Ws-Res-Sub) to Ww-Count (Wx).
047300     go       to Emit-One-Level-Exit.
047400*>
047500 Store-Month.
047600     add      1 to Ws-Month-Row-Count.
047700     set      Mx to Ws-Month-Row-Count.
047800     move     Ws-Per-Cur-Key (Ws-Res-Sub) to Wm-Start (Mx).
047900     compute  Wm-Mean (Mx) rounded =
048000              Ws-Per-Sum (Ws-Res-Sub) / Ws-Per-Count (Ws-Res-Sub).
048100     move     Ws-Per-Count (Ws-Res-Sub) to Wm-Count (Mx).
048200 Emit-One-Level-Exit.
048300     exit.
048400*>
048500*>*******************************************************
048600*>  Write-Hour-Block - write this series' hourly block:      *
048650*>          header then every finished hour row, appended     *
048700*>          onto the one shared AGG-OUT-H file (open-extend,  *
048800*>          first write of the run falls back to             *
048850*>          open-output).                                     *
049000*>*******************************************************
049100*>
049200 Write-Hour-Block.
049300     move     File-17 to AggH-File-Name.
049400     open     extend AggH-File.
049500     if       AggH-File-Status = "35" or AggH-File-Status = "05"
049600              open output AggH-File.
049700     move     "HDR-"                 to PVAH-Hdr-Marker.
049800     move     Ws-Info-Series-Name    to PVAH-Hdr-Series-Name.
049900     set      PVAH-Res-Hourly        to true.
050000     move     Ws-Hour-Row-Count      to PVAH-Hdr-Period-Count.
050100     write    PV-AggH-Header-Record.
050200     perform  Write-One-Hour thru Write-One-Hour-Exit
050300              varying Hx from 1 by 1 until Hx > Ws-Hour-Row-Count.
050400     close    AggH-File.
050500*>
050600 Write-One-Hour.
050700     move     Wh-Start (Hx) to PVAH-Period-Start.
050800     move     Wh-Mean  (Hx) to PVAH-Mean-KW.
050900     move     Wh-Count (Hx) to PVAH-Count.
051000     write    PV-AggH-Detail-Record.
051100 Write-One-Hour-Exit.
051200     exit.
051300*>
051400*>*******************************************************
051500*>  Write-Week-Block - write this series' weekly block,     *
051550*>          same shape as Write-Hour-Block but onto           *
051600*>          AGG-OUT-W.                                        *
051700*>*******************************************************
051800*>
051900 Write-Week-Block.
052000     move     File-18 to AggW-File-Name.
052100     open     extend AggW-File.
052200     if       AggW-File-Status = "35" or AggW-File-Status = "05"
052300              open output AggW-File.
052400     move     "HDR-"                 to PVAW-Hdr-Marker.
052500     move     Ws-Info-Series-Name    to PVAW-Hdr-Series-Name.
052600     set      PVAW-Res-Weekly        to true.
052700     move     Ws-Week-Row-Count      to PVAW-Hdr-Period-Count.
052800     write    PV-AggW-Header-Record.
052900     perform  Write-One-Week thru Write-One-Week-Exit
053000              varying Wx from 1 by 1 until Wx > Ws-Week-Row-Count.
053100     close    AggW-File.
053200*>
053300 Write-One-Week.
053400     move     Ww-Start (Wx) to PVAW-Period-Start.
053500     move     Ww-Mean  (Wx) to PVAW-Mean-KW.
053600     move     Ww-Count (Wx) to PVAW-Count.
053700     write    PV-AggW-Detail-Record.
053800 Write-One-Week-Exit.
053900     exit.
054000*>
054100*>*******************************************************
054200*>  Write-Month-Block - write this series' monthly block,   *
054250*>          same shape as Write-Hour-Block but onto           *
054300*>          AGG-OUT-M.                                        *
054400*>*******************************************************
054500*>
054600 Write-Month-Block.
054700     move     File-19 to AggM-File-Name.
054800     open     extend AggM-File.
054900     if       AggM-File-Status = "35" or AggM-File-Status = "05"
055000              open output AggM-File.
055100     move     "HDR-"                 to PVAM-Hdr-Marker.
055200     move     Ws-Info-Series-Name    to PVAM-Hdr-Series-Name.
055300     set      PVAM-Res-Monthly       to true.
055400     move     Ws-Month-Row-Count     to PVAM-Hdr-Period-Count.
055500     write    PV-AggM-Header-Record.
055600     perform  Write-One-Month thru Write-One-Month-Exit
055700              varying Mx from 1 by 1 until Mx > Ws-Month-Row-Count.
055800     close    AggM-File.
055900*>
056000 Write-One-Month.
056100     move     Wm-Start (Mx) to PVAM-Period-Start.
056200     move     Wm-Mean  (Mx) to PVAM-Mean-KW.
056300     move     Wm-Count (Mx) to PVAM-Count.
056400     write    PV-AggM-Detail-Record.
056500 Write-One-Month-Exit.
056600     exit.
056700*>
