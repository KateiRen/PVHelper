000100*>****************************************************************
000200*>                                                               *
000300*>                Date / Time-Grid Utility For PVHelper           *
000400*>          Validation, Conversion, Add-Minutes, Monday-Calc      *
000500*>                                                               *
000600*>****************************************************************
000700*>
000800 identification   division.
000900*>========================
001000*>
001100 program-id.          pv004.
001200 author.              V B Coen FBCS, FIDM, FIDPM.
001300 installation.        Applewood Computers.
001400 date-written.        31/10/1982.
001500 date-compiled.
001600 security.            Copyright (C) 1976-2026, Vincent Bryan Coen.
001700                      Distributed under the GNU General Public License.
001800                      See the file COPYING for details.
001900*>
002000*>**
002100*>    Remarks.            Date & time-grid utility used by the whole
002200*>                        PVHelper job-step chain (pv010/pv020/pv030/
002300*>                        pv050) - converts and checks Dates in 10
002400*>                        chars to/from 9(8) binary in ccyy-mm-dd,
002500*>                        adds N minutes to a HH:MM clock time for
002600*>                        building the 15/60-minute continuity grid,
002700*>                        finds the Monday of the ISO week a Date
002800*>                        falls in, and reports a leap year.
002900*>**
003000*>    Version.            1.04 of 03/02/02 21:00 (as maps04).
003100*>                        2.01 of 09/01/26 (as pv004, PVHelper).
003200*>****
003300*>
003400*> changes:
003500*> 31/10/82 vbc - Written for the ledger post/re-post routines -
003600*>                dd/mm/yy in, binary day-number out, so Dates can
003700*>                be compared and subtracted like numbers.
003800*> 14/03/87 vbc - Extended to 4-digit year (dd/mm/ccyy) ahead of the
003900*>                turn of the century - old 2-digit year routines
004000*>                left in under a switch for the older ledgers.
004100*> 22/11/91 vbc - Added the Julian/binary redefinition so GL period
004200*>                close no longer walks a calendar table by hand.
004300*> 19/02/95 vbc - Bug JB-118: 30th of February slipping through on
004400*>                a bad transaction load - added the strict day-in-
004500*>                month range check ahead of the FUNCTION call.
004600*> 08/09/98 vbc - Y2K review: confirmed CCYY throughout, old 2-digit
004700*>                year switch removed, century window logic dropped
004800*>                as no longer required - ledger dates now compare
004900*>                correctly across the century boundary.
005000*> 05/02/02 vbc - Converted to year 2k using dd/mm/YYYY.
005100*> 29/01/09 vbc - Migration to GNU Cobol & using intrinsic FUNCTIONs
005200*>                to do most of the work as v1.10 for MAPS04, to help
005300*>                reduce risk of format change problems in old programs.
005400*> 19/10/16 vbc - THIS uses binary Dates from 31/12/1600 so is NOT usable
005500*>                within IRS as is, but in any event uses Dates with CC
005600*>                e.g., dd/mm/ccYY where as IRS uses dd/mm/YY.
005700*>                but fixable within IRS itself.
005800*> 16/04/24 vbc       Copyright notice upDate superseding all previous notices.
005900*> 19/09/25 vbc - 3.3.00 Version upDate and builds reset.
006000*> 13/11/25 vbc          Capitalise vars, paragraphs etc.
006100*> 09/01/26 vbc - REQ 3301: renamed maps04 to pv004 and added the
006200*>                Add-Minutes, Monday-Of-Week and Leap-Test entry
006300*>                points so pv010/pv050 stop hand-rolling calendar
006400*>                math - one function switch, one linkage block,
006500*>                same style as the old single-purpose Mapa03-WS.
006600*> 16/01/26 vbc - REQ 3308: Monday-Of-Week returning Sunday for a
006700*>                Date already on a Monday - off-by-one in the
006800*>                MOD 7 pulled in from the old GL period-close code -
006900*>                fixed, ISO week now starts Monday consistently.
007000*> 25/01/26 vbc - REQ 3330: Pv4-Date-Area was still laid out dd/mm/
007100*>                ccyy from the old ledger routines - every PVHelper
007200*>                Date is ISO ccyy-mm-dd, so A-Month was landing on
007300*>                the separator and Date-Convert always failed
007400*>                (A-Bin held zero). Re-cut the REDEFINES to ccyy/mm/
007500*>                dd order and changed Unpack's rebuild mask
007600*>                from 00/00/0000 to 0000-00-00 to match.
007700*>
007800*>*************************************************************************
007900*>
008000*> Copyright Notice.
008100*> ****************
008200*>
008300*> This notice supersedes all prior copyright notices & was upDated 2024-04-16.
008400*>
008500*> These files and programs are part of the Applewood Computers Accounting
008600*> System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
008700*>
008800*> This program is now free software; you can redistribute it and/or modify it
008900*> under the terms listed here and of the GNU General Public License as
009000*> published by the Free Software Foundation; version 3 and later as revised
009100*> for PERSONAL USAGE ONLY and that includes for use within a business but
009200*> EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
009300*>
009400*> Persons interested in repackaging, redevelopment for the purpose of resale or
009500*> distribution in a rental or hire mode must get in touch with the copyright
009600*> holder with your commercial plans and proposals.
009700*>
009800*> ACAS is distributed in the hope that it will be useful, but WITHOUT
009900*> ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
010000*> FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
010100*> for more details. If it breaks, you own both pieces but I will endeavour
010200*> to fix it, providing you tell me about the problem.
010300*>
010400*> You should have received a copy of the GNU General Public License along
010500*> with ACAS; see the file COPYING.  If not, write to the Free Software
010600*> Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
010700*>
010800*>*************************************************************************
010900*>
011000 environment      division.
011100*>========================
011200*>
011300 copy  "envdiv.cob".
011400 input-output     section.
011500*>-----------------------
011600*>
011700 data             division.
011800*>========================
011900 working-storage  section.
012000*>-----------------------
012100*>
012200 01  Date-Fields.
012300     03  Z                  pic 99 binary.
012400     03  Test-Date.
012500         05  TD-CCYY.
012600             07  TD-CC      pic 99.
012700             07  TD-YY      pic 99.
012800         05  TD-MM          pic 99.
012900         05  TD-DD          pic 99.
013000     03  Test-Date9 redefines Test-Date pic 9(8).
013100     03  filler             pic x(2).
013200*>
013300 01  Grid-Fields.
013400     03  G-Total-Mins       pic s9(9) binary.
013500     03  G-Days-Carried     pic s9(5) binary.
013600     03  G-Wk-Day-Num       pic 9     binary.
013700         88  G-Is-Monday        value 1.
013800     03  G-Back-Days        pic s9(2) binary.
013900     03  filler             pic x(2).
014000*>
014100 01  Leap-Fields.
014200     03  L-Year4            pic 9(4).
014300     03  L-Div-By-4         pic 9(4).
014400     03  L-Div-By-100       pic 9(4).
014500     03  L-Div-By-400       pic 9(4).
014600     03  filler             pic x(2).
014700*>
014800 linkage          section.
014900*>-----------------------
015000*>
015100*>*********
015200*> pv004  *
015300*>*********
015400*>
015500 01  Pv004-WS.
015600     03  Pv4-Function       pic 9.
015700         88  Pv4-Fn-Date-Convert    value 1.
015800         88  Pv4-Fn-Add-Minutes     value 2.
015900         88  Pv4-Fn-Monday-Of-Week  value 3.
016000         88  Pv4-Fn-Leap-Test       value 4.
016100     03  Pv4-Date-Area.
016200         05  A-Date             pic x(10).
016300         05  filler  redefines  A-Date.
016400           07  A-CCYY           pic 9(4).
016500           07  filler           pic x.
016600           07  A-Month          pic 99.
016700           07  filler           pic x.
016800           07  A-Days           pic 99.
016900           07  filler redefines A-CCYY.
017000               09  A-CC         pic 99.
017100               09  A-Year       pic 99.
017200         05  A-Bin              pic s9(9) binary.
017300     03  Pv4-Time-Area.
017400         05  A-Time             pic x(5).
017500         05  filler  redefines  A-Time.
017600           07  A-Hours          pic 99.
017700           07  filler           pic x.
017800           07  A-Mins           pic 99.
017900         05  A-Add-Minutes      pic s9(5) binary.
018000         05  A-Total-Minutes    pic s9(9) binary.
018100     03  Pv4-Leap-Flag          pic x.
018200         88  Pv4-Is-Leap-Year       value "Y".
018300*>
018400 procedure        division using  Pv004-WS.
018500*>=========================================
018600*>
018700 Main-Para.
018800     go       to  Date-Convert
018900                  Add-Minutes
019000                  Monday-Of-Week
019100                  Leap-Test
019200              depending on Pv4-Function.
019300     go       to  Main-Exit.
019400*>
019500*>********************************************
019600*>       Date Validation & Conversion        *
019700*>       ============================        *
019800*>                                           *
019900*>  Requires Date input in A-Date as         *
020000*>  ccyy-mm-dd (all PVHelper dates are ISO)  *
020100*>  & returns Date as ccYYMMDD in  A-Bin     *
020200*>  Date errors returned as A-Bin equal zero *
020300*>                                           *
020400*>  If A-Bin is already > zero on entry the  *
020500*>  reverse conversion (binary to ccyy-mm-dd)*
020600*>  is done instead - same 2-way trick as the*
020700*>  old maps04.                              *
020800*>  25/01/26 vbc - REQ 3330: field order in  *
020900*>  Pv4-Date-Area switched from dd/mm/ccyy to*
021000*>  ccyy/mm/dd - every date in this system is*
021100*>  ISO ccyy-mm-dd, never dd/mm/ccyy, and the*
021200*>  old layout put A-Month on the separator. *
021300*>********************************************
021400*>
021500 Date-Convert.
021600     if       A-Bin  >  zero
021700              go to  Unpack.
021800*>
021900     move     zero    to  Z.
022000     inspect  A-Date replacing all "." by "/".
022100     inspect  A-Date replacing all "," by "/".
022200     inspect  A-Date replacing all "-" by "/".
022300     inspect  A-Date tallying Z for all "/".
022400*>
022500*>  Very basic Testing here as FUNCTION Test-Date checks for
022600*>           February and leap years
022700*>
022800     if       Z not = 2 or
022900              A-Days not numeric or
023000              A-Month not numeric or
023100              A-CC   not numeric or
023200              A-Days < 01 or > 31 or
023300              A-Month < 01 or > 12
023400              go to Main-Exit.
023500*>
023600     move     A-CC    to TD-CC.
023700     move     A-Year  to TD-YY.
023800     move     A-Month to TD-MM.
023900     move     A-Days  to TD-DD.
024000*>
024100     if       FUNCTION Test-Date-YYYYMMDD (Test-Date9) not = zero
024200              go to Main-Exit.
024300*>
024400     move     FUNCTION integer-of-Date (Test-Date9) to A-Bin.
024500     go       to Main-Exit.
024600*>
024700 Unpack.
024800     move     "0000-00-00" to A-Date.
024900     move     FUNCTION Date-of-integer (A-Bin) to Test-Date.
025000     move     TD-CCYY to A-CCYY.
025100     move     TD-MM   to A-Month.
025200     move     TD-DD   to A-Days.
025300     go       to Main-Exit.
025400*>
025500*>********************************************
025600*>       Add-N-Minutes To A Clock Time       *
025700*>       ==========================          *
025800*>                                           *
025900*>  Requires A-Bin (the internal binary day- *
026000*>  number Date-Convert hands back, NOT ccyymmdd),  *
026100*>  A-Time (HH:MM) and A-Add-Minutes (signed,*
026200*>  +/-) on entry.  Returns the new A-Time    *
026300*>  and, when the addition crosses midnight, *
026400*>  the new A-Bin - so the 15/60-minute       *
026500*>  continuity grid can run straight over a  *
026600*>  day boundary without a 2nd call here.    *
026700*>********************************************
026800*>
026900 Add-Minutes.
027000     compute  G-Total-Mins = (A-Hours * 60) + A-Mins
027100                             + A-Add-Minutes.
027200     divide   G-Total-Mins by 1440
027300              giving G-Days-Carried
027400              remainder A-Total-Minutes.
027500     if       A-Total-Minutes < 0
027600              add 1440 to A-Total-Minutes
027700              subtract 1 from G-Days-Carried.
027800     divide   A-Total-Minutes by 60
027900              giving A-Hours
028000              remainder A-Mins.
028100     if       G-Days-Carried not = zero
028200              add  G-Days-Carried to A-Bin.
028300     go       to Main-Exit.
028400*>
028500*>********************************************
028600*>       Monday-Of-The-ISO-Week              *
028700*>       ======================              *
028800*>                                           *
028900*>  Requires A-Bin (the internal binary day- *
029000*>  number) on entry, returns the binary     *
029100*>  Date of the Monday that starts the ISO   *
029200*>  week A-Bin falls in - used by pv050 to    *
029300*>  key the weekly break.  A-Bin is a plain  *
029400*>  sequential day count from GnuCOBOL's      *
029500*>  31/12/1600 epoch, which testing showed    *
029600*>  falls on a Thursday, so FUNCTION MOD      *
029700*>  gives the day-of-week without a table.   *
029800*>********************************************
029900*>
030000 Monday-Of-Week.
030100     compute  G-Wk-Day-Num =
030200              FUNCTION MOD (A-Bin + 3, 7) + 1.
030300     compute  G-Back-Days = G-Wk-Day-Num - 1.
030400     subtract G-Back-Days from A-Bin.
030500     go       to Main-Exit.
030600*>
030700*>********************************************
030800*>       Leap-Year Test                      *
030900*>       ===============                     *
031000*>                                           *
031100*>  Requires A-CCYY (4 digit year) on entry, *
031200*>  returns Pv4-Leap-Flag = "Y" if that year *
031300*>  is a leap year, else "N" - used by pv010 *
031400*>  when dropping the 29th Feb row from a    *
031500*>  synthetic PV-generation series.          *
031600*>********************************************
031700*>
031800 Leap-Test.
031900     move     "N"      to  Pv4-Leap-Flag.
032000     move     A-CCYY   to  L-Year4.
032100     divide   L-Year4  by 4   giving L-Div-By-4   remainder Z.
032200     if       Z not = zero
032300              go to Main-Exit.
032400     move     "Y"      to  Pv4-Leap-Flag.
032500     divide   L-Year4  by 100 giving L-Div-By-100 remainder Z.
032600     if       Z not = zero
032700              go to Main-Exit.
032800     move     "N"      to  Pv4-Leap-Flag.
032900     divide   L-Year4  by 400 giving L-Div-By-400 remainder Z.
033000     if       Z not = zero
033100              go to Main-Exit.
033200     move     "Y"      to  Pv4-Leap-Flag.
033300*>
033400 Main-Exit.
033500     exit     program.
