000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Normalized Series *
000400*>       File (NORMALIZED-OUT-n)             *
000500*>     Written by pv010 (ETL) and pv020      *
000600*>     (PV-Simulation); read by pv030/pv050/ *
000700*>     pv060.                                 *
000800*>*******************************************
000900*>  Detail record 26 bytes, header record 39 bytes (line
001000*>  sequential org, so the two lengths coexist in one FD as long
001100*>  as the reading program tests PVN-Hdr-Marker on the 1st line).
001200*>
001300*> 05/01/26 vbc - Created from old PY-Pay-Record / Pay-Header
001400*>                shape (detail + leading header record in the
001500*>                same file, same trick as PY-Pay-Header).
001600*>
001700 01  PV-Norm-Detail-Record.
001800     03  PVN-Date                 pic x(10).
001900     03  PVN-Time                 pic x(5).
002000     03  PVN-KW-Value             pic s9(7)v9(4).
002100*>
002200 01  PV-Norm-Header-Record.
002300     03  PVN-Hdr-Marker           pic x(4)   value "HDR-".
002400     03  PVN-Hdr-Series-Name      pic x(30).
002500     03  PVN-Hdr-Series-Type      pic x.
002600     03  PVN-Hdr-Interval-Min     pic 9(3).
002700     03  filler                   pic x.
