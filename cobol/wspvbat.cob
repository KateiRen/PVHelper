000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Battery Config   *
000400*>       File (BATTERY-CONFIG)              *
000500*>     Single record, RRN = 1.               *
000600*>*******************************************
000700*>  File size 66 bytes (30 name + 5 x 7-byte zoned rates less the
000800*>  5-byte Eff-Pct, plus 3 filler) - REQ 3300's own file table quotes
000900*>  57 for this record but summing its own field pictures gives
001000*>  63 before filler; left as coded here since PVK-fields match
001100*>  REQ 3300's picture clauses field for field.
001200*>
001300*> 07/01/26 vbc - Created from the old PY-Accounts-Record shape
001400*>                (short, single-purpose, key-less flat record).
001500*> 25/01/26 vbc - REQ 3330: corrected the header byte-count remark,
001600*>                was showing 44, actual layout runs 66.
001700*>
002000 01  PV-Battery-Config-Record.
002100     03  PVK-Batt-Name            pic x(30).
002200     03  PVK-Capacity-KWH         pic 9(5)v9(2).
002300     03  PVK-Max-Charge-KW        pic 9(5)v9(2).
002400     03  PVK-Max-Discharge-KW     pic 9(5)v9(2).
002500     03  PVK-Eff-Pct              pic 9(3)v9(2).
002600     03  PVK-Initial-SOC-KWH      pic 9(5)v9(2).
002700     03  filler                   pic x(3).
